      ******************************************************************00010001
      * PRODUCT MASTER RECORD  -- WPRODFL, RELATIVE ORGANIZATION       *00020001
      *                                                                *00030001
      *   THE BUSINESS KEY IS WPR-SKU. SINCE THIS FILE HAS NO INDEXED * 00040001
      *   ACCESS METHOD BEHIND IT, WIM100 LOADS THE WHOLE FILE INTO   * 00050001
      *   THE WPR-PRODUCT-TABLE BELOW ONCE PER RUN AND SEARCHES IT    * 00060001
      *   ASCENDING ON THE SKU; THE RELATIVE FILE ITSELF IS REWRITTEN * 00070001
      *   FROM THE TABLE AT END OF JOB.                               * 00080001
      ******************************************************************00090001
       01  WPR-PRODUCT-RECORD.                                          00100001
           05  WPR-PROD-ID             PIC 9(09).                       00110001
           05  WPR-SKU                 PIC X(40).                       00120001
           05  WPR-NAME                PIC X(100).                      00130001
           05  WPR-DESCRIPTION         PIC X(250).                      00140001
           05  WPR-ACTIVE-FLAG         PIC X(01).                       00150001
               88  WPR-IS-ACTIVE                    VALUE 'Y'.          00160001
               88  WPR-IS-INACTIVE                  VALUE 'N'.          00170001
           05  WPR-CATEGORY-ID         PIC 9(09).                       00180001
           05  WPR-CATEGORY-ID-R       REDEFINES WPR-CATEGORY-ID.       00190001
               10  WPR-HAS-NO-CATEGORY PIC 9(09).                       00200001
           05  WPR-CREATED-AT          PIC X(26).                       00210001
           05  WPR-UPDATED-AT          PIC X(26).                       00220001
           05  FILLER                  PIC X(15).                       00230001
                                                                        00240001
      ******************************************************************00250001
      *    IN-MEMORY PRODUCT TABLE -- LOADED FROM WPRODFL AT START     *00260001
      ******************************************************************00270001
                                                                        00280001
       01  WPR-PRODUCT-TABLE-CTL.                                       00290001
           05  WPR-PRODUCT-TABLE-MAX   PIC S9(05) COMP-3 VALUE +9999.   00300001
           05  WPR-PRODUCT-TABLE-CNT   PIC S9(05) COMP-3 VALUE ZERO.    00310001
           05  WPR-PRODUCT-NEXT-ID     PIC 9(09)         VALUE ZERO.    00320001
                                                                        00330001
       01  WPR-PRODUCT-TABLE.                                           00340001
           05  WPR-PRODUCT-TAB-ENT     OCCURS 0 TO 9999 TIMES           00350001
                                       DEPENDING ON WPR-PRODUCT-TABLE-CNT00360001
                                       INDEXED BY WPR-PRODUCT-IDX.      00380001
               10  WPR-TAB-SKU         PIC X(40).                       00390001
               10  WPR-TAB-ID          PIC 9(09).                       00400001
               10  WPR-TAB-NAME        PIC X(100).                      00410001
               10  WPR-TAB-DESC        PIC X(250).                      00420001
               10  WPR-TAB-ACTIVE      PIC X(01).                       00430001
               10  WPR-TAB-CATEGORY-ID PIC 9(09).                       00440001
               10  WPR-TAB-CREATED-AT  PIC X(26).                       00450001
               10  WPR-TAB-UPDATED-AT  PIC X(26).                       00460001
