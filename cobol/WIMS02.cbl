       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMS02.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 06/10/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMS02                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   WIMS02 IS THE WAREHOUSE SERVICE. IT IS CALLED BY  * 00150001
      *             WIM100 FOR TRANSACTION CODES WCRE (CREATE         * 00160001
      *             WAREHOUSE), WUPD (UPDATE WAREHOUSE), AND WDEL     * 00170001
      *             (DELETE WAREHOUSE), AND CARRIES THE SHARED        * 00180001
      *             CAPACITY-PERCENTAGE ARITHMETIC ALSO PERFORMED BY  * 00190001
      *             THIS PARAGRAPH GROUP WHEN CALLED BY WIMB01 FOR    * 00200001
      *             THE DASHBOARD REPORT.                             * 00210001
      *                                                               * 00220001
      * FILES   :   WAREHOUSE MASTER TABLE (WWH-WAREHOUSE-TABLE) AND  * 00230001
      *             INVENTORY MASTER TABLE (WIV-INVENTORY-TABLE),     * 00240001
      *             BOTH LOADED AND REWRITTEN BY WIM100 -- WIMS02     * 00250001
      *             TOUCHES ONLY THE IN-MEMORY TABLES PASSED VIA      * 00260001
      *             LINKAGE.                                          * 00270001
      *                                                               * 00280001
      * CALLED BY:  WIM100, WIMB01                                    * 00290001
      * CALLS    :  WIMS04 (ACTIVITY LOG)                              *00300001
      *                                                               * 00310001
      ***************************************************************** 00320001
      *             PROGRAM CHANGE LOG                                * 00330001
      *             -------------------                               * 00340001
      *                                                               * 00350001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360001
      *  --------   --------------------  --------------------------  * 00370001
      *  06/10/91   D KOWALCZYK           INITIAL VERSION.             *00380001
      *  04/04/93   R ODUYA               ADDED 5000-COMPUTE-CAPACITY- *00390001
      *                                   PCT SO WIMB01 CAN SHARE THE  *00400001
      *                                   SAME ARITHMETIC AS UPDATE-   *00410001
      *                                   WAREHOUSE'S CAPACITY CHECK.  *00420001
      *  11/09/98   T FEATHERSTONE        Y2K -- FULL ISO TIMESTAMPS,  *00430001
      *                                   REVIEWED, NO CHANGE.         *00440001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. DELETE-     *00450001
      *                                   WAREHOUSE NOW BLOCKS ON A    *00460001
      *                                   ZERO-QUANTITY INVENTORY ROW, *00470001
      *                                   NOT JUST A POSITIVE SUM.     *00480001
      *  03/30/04   W NAKASHIMA           TICKET WIM-0188. ACTIVITY    *00490001
      *                                   LOG CALL WRAPPED, BEST       *00500001
      *                                   EFFORT SEMANTICS.            *00510001
      *  08/14/06   R L KOWALSKI          TICKET WIM-0203. DROPPED THE *00520001
      *                                   INTRINSIC DATE FUNCTION CALL *00530001
      *                                   PER MIS STANDARDS REVIEW --  *00540001
      *                                   TIMESTAMP NOW BUILT ONCE AT  *00550001
      *                                   ENTRY FROM ACCEPT FROM DATE  *00560001
      *                                   AND ACCEPT FROM TIME.        *00570001
      *  09/12/06   R L KOWALSKI          TICKET WIM-0211. 1900-FIND-  *00570101
      *                                   WAREHOUSE-BY-NAME WAS SEARCH *00570201
      *                                   ALL AGAINST A TABLE THAT IS  *00570301
      *                                   ONLY EVER APPENDED TO, NEVER *00570401
      *                                   KEPT IN NAME ORDER -- CHANGED*00570501
      *                                   TO A PLAIN SEARCH.           *00570601
      ***************************************************************** 00580001
           EJECT                                                        00590001
       ENVIRONMENT DIVISION.                                            00600001
       CONFIGURATION SECTION.                                           00610001
       SPECIAL-NAMES.                                                   00620001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00630001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00640001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00650001
                                                                        00660001
       DATA DIVISION.                                                   00670001
       WORKING-STORAGE SECTION.                                         00680001
                                                                        00690001
      ***************************************************************** 00700001
      *    SWITCHES                                                   * 00710001
      ***************************************************************** 00720001
                                                                        00730001
       01  WS-SWITCHES.                                                 00740001
           05  WS-WRHS-FOUND-SW        PIC X     VALUE 'N'.             00750001
               88  WS-WRHS-FOUND                 VALUE 'Y'.             00760001
           05  WS-DUP-NAME-SW          PIC X     VALUE 'N'.             00770001
               88  WS-DUP-NAME-FOUND             VALUE 'Y'.             00780001
                                                                        00790001
      ***************************************************************** 00800001
      *    MISCELLANEOUS WORK FIELDS                                  * 00810001
      ***************************************************************** 00820001
                                                                        00830001
       01  WS-MISC-FIELDS.                                              00840001
           05  WS-USAGE-SUBSCRIPT      PIC S9(05) COMP   VALUE ZERO.    00850001
           05  WS-USAGE-TOTAL          PIC S9(09) COMP   VALUE ZERO.    00860001
           05  WS-USAGE-ITEM-COUNT     PIC S9(05) COMP   VALUE ZERO.    00870001
           05  WS-CAPACITY-PCT-RAW     PIC S9(07)V9(04) COMP-3          00880001
                                       VALUE ZERO.                      00890001
           05  WS-CAPACITY-PCT-EDIT    PIC ZZZ9.99      VALUE ZERO.     00900001
                                                                        00910001
      *    WIM-0203 -- 08/14/06 (RLK) -- SYSTEM CLOCK NO LONGER READ    00920001
      *      VIA THE INTRINSIC DATE FUNCTION.  WS-TIMESTAMP IS NOW      00930001
      *      BUILT ONCE AT MAINLINE ENTRY BY 0050-STAMP-RUN-DATE.       00940001
           05  WS-TIMESTAMP            PIC X(26)  VALUE SPACES.         00950001
           05  WS-RUN-DATE-6           PIC 9(06)  VALUE ZERO.           00960001
           05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE-6.         00970001
               10  WS-RUN-YY           PIC 9(02).                       00980001
               10  WS-RUN-MM           PIC 9(02).                       00990001
               10  WS-RUN-DD           PIC 9(02).                       01000001
           05  WS-RUN-CENTURY          PIC 9(02)  VALUE ZERO.           01010001
           05  WS-RUN-TIME-8           PIC 9(08)  VALUE ZERO.           01020001
           05  WS-RUN-TIME-R           REDEFINES WS-RUN-TIME-8.         01030001
               10  WS-RUN-HH           PIC 9(02).                       01040001
               10  WS-RUN-MN           PIC 9(02).                       01050001
               10  WS-RUN-SS           PIC 9(02).                       01060001
               10  WS-RUN-HS           PIC 9(02).                       01070001
                                                                        01080001
       01  WS-ALOG-CALL-PARMS.                                          01090001
           05  WS-ALOG-FUNCTION        PIC X(04).                       01100001
           05  WS-ALOG-ENTITY-TYPE     PIC X(10).                       01110001
           05  WS-ALOG-ENTITY-ID       PIC 9(09).                       01120001
           05  WS-ALOG-ACTION          PIC X(06).                       01130001
           05  WS-ALOG-DETAILS-CALL    PIC X(250).                      01140001
           05  WS-ALOG-RETURN-CODE     PIC 9(02).                       01150001
               88  WS-ALOG-OK                    VALUE 00.              01160001
           05  WS-ALOG-RC-R            REDEFINES WS-ALOG-RETURN-CODE.   01170001
               10  WS-ALOG-RC-TENS     PIC 9(01).                       01180001
               10  WS-ALOG-RC-UNITS    PIC 9(01).                       01190001
                                                                        01200001
      ***************************************************************** 01210001
      *    ERROR REPORTING WORK AREAS                                 * 01220001
      ***************************************************************** 01230001
                                                                        01240001
           COPY WCPERRWS.                                               01250001
           EJECT                                                        01260001
       LINKAGE SECTION.                                                 01270001
                                                                        01280001
       01  LS-WRHS-PARMS.                                               01290001
           05  LS-WRHS-FUNCTION        PIC X(04).                       01300001
               88  LS-WRHS-FN-CREATE             VALUE 'WCRE'.          01310001
               88  LS-WRHS-FN-UPDATE             VALUE 'WUPD'.          01320001
               88  LS-WRHS-FN-DELETE             VALUE 'WDEL'.          01330001
               88  LS-WRHS-FN-DASHBOARD          VALUE 'WDSH'.          01340001
           05  LS-WRHS-SUPPLIED-FIELDS.                                 01350001
               10  LS-WRHS-SF-NAME     PIC X(01).                       01360001
               10  LS-WRHS-SF-LOCATION PIC X(01).                       01370001
               10  LS-WRHS-SF-CAPACITY PIC X(01).                       01380001
               10  LS-WRHS-SF-ACTIVE   PIC X(01).                       01390001
                   88  LS-WRHS-FIELD-SUPPLIED       VALUE 'Y'.          01400001
                   88  LS-WRHS-FIELD-OMITTED        VALUE 'N'.          01410001
           05  LS-WRHS-ID              PIC 9(09).                       01420001
           05  LS-WRHS-ID-R            REDEFINES LS-WRHS-ID.            01430001
               10  LS-WRHS-ID-HI       PIC 9(05).                       01440001
               10  LS-WRHS-ID-LO       PIC 9(04).                       01450001
           05  LS-WRHS-NAME            PIC X(255).                      01460001
           05  LS-WRHS-LOCATION        PIC X(500).                      01470001
           05  LS-WRHS-CAPACITY        PIC 9(09).                       01480001
           05  LS-WRHS-ACTIVE          PIC X(01).                       01490001
           05  LS-WRHS-CURRENT-USED    PIC S9(09).                      01500001
           05  LS-WRHS-TOTAL-ITEMS     PIC S9(05).                      01510001
           05  LS-WRHS-CAPACITY-PCT    PIC ZZZ9.99.                     01520001
           05  LS-WRHS-RETURN-CODE     PIC 9(02).                       01530001
               88  LS-WRHS-OK                    VALUE 00.              01540001
               88  LS-WRHS-NOT-FOUND             VALUE 40.              01550001
               88  LS-WRHS-BAD-DATA               VALUE 41.             01560001
               88  LS-WRHS-DUP-NAME              VALUE 42.              01570001
               88  LS-WRHS-CAPACITY-ERR          VALUE 43.              01580001
               88  LS-WRHS-NOT-EMPTY             VALUE 44.              01590001
           05  LS-WRHS-RC-R            REDEFINES LS-WRHS-RETURN-CODE.   01600001
               10  LS-WRHS-RC-TENS     PIC 9(01).                       01610001
               10  LS-WRHS-RC-UNITS    PIC 9(01).                       01620001
                                                                        01630001
           COPY WCPWRHS.                                                01640001
           COPY WCPINVT.                                                01650001
           EJECT                                                        01660001
      ***************************************************************** 01670001
      *    P R O C E D U R E    D I V I S I O N                       * 01680001
      ***************************************************************** 01690001
                                                                        01700001
       PROCEDURE DIVISION USING LS-WRHS-PARMS WWH-WAREHOUSE-TABLE-CTL   01710001
                                WWH-WAREHOUSE-TABLE WIV-INVENTORY-TABLE-CTL01720001
                                WIV-INVENTORY-TABLE.                    01730001
                                                                        01740001
       0000-MAINLINE.                                                   01750001
                                                                        01760001
           MOVE 00                     TO LS-WRHS-RETURN-CODE.          01770001
           PERFORM 0050-STAMP-RUN-DATE THRU 0050-EXIT.                  01780001
                                                                        01790001
           EVALUATE TRUE                                                01800001
               WHEN LS-WRHS-FN-CREATE                                   01810001
                   PERFORM 1000-CREATE-WAREHOUSE THRU 1000-EXIT         01820001
               WHEN LS-WRHS-FN-UPDATE                                   01830001
                   PERFORM 2000-UPDATE-WAREHOUSE THRU 2000-EXIT         01840001
               WHEN LS-WRHS-FN-DELETE                                   01850001
                   PERFORM 3000-DELETE-WAREHOUSE THRU 3000-EXIT         01860001
               WHEN LS-WRHS-FN-DASHBOARD                                01870001
                   PERFORM 4000-DASHBOARD-ONE-LINE THRU 4000-EXIT       01880001
               WHEN OTHER                                               01890001
                   MOVE 41             TO LS-WRHS-RETURN-CODE           01900001
           END-EVALUATE.                                                01910001
                                                                        01920001
           GOBACK.                                                      01930001
                                                                        01940001
       0000-EXIT.                                                       01950001
           EXIT.                                                        01960001
           EJECT                                                        01970001
      ***************************************************************** 01980001
      *                                                               * 01990001
      *    PARAGRAPH:  0050-STAMP-RUN-DATE                            * 02000001
      *                                                               * 02010001
      *    FUNCTION :  READS THE SYSTEM DATE AND TIME OFF THE OPERAT- * 02020001
      *      ING SYSTEM CLOCK AND BUILDS THE CREATED-AT/UPDATED-AT    * 02030001
      *      TIMESTAMP STAMPED ON EVERY WAREHOUSE ROW THIS PROGRAM    * 02040001
      *      ADDS OR CHANGES.  SEE WIM-0203.                          * 02050001
      *                                                               * 02060001
      ***************************************************************** 02070001
                                                                        02080001
       0050-STAMP-RUN-DATE.                                             02090001
                                                                        02100001
           ACCEPT WS-RUN-DATE-6        FROM DATE.                       02110001
           ACCEPT WS-RUN-TIME-8        FROM TIME.                       02120001
                                                                        02130001
           IF WS-RUN-YY                < 50                             02140001
               MOVE 20                 TO WS-RUN-CENTURY                02150001
           ELSE                                                         02160001
               MOVE 19                 TO WS-RUN-CENTURY.               02170001
                                                                        02180001
           STRING WS-RUN-CENTURY  WS-RUN-YY  '-' WS-RUN-MM  '-'         02190001
                  WS-RUN-DD  ' '  WS-RUN-HH  ':' WS-RUN-MN  ':'         02200001
                  WS-RUN-SS  '.'  WS-RUN-HS  '0000'                     02210001
               DELIMITED BY SIZE INTO WS-TIMESTAMP.                     02220001
                                                                        02230001
       0050-EXIT.                                                       02240001
           EXIT.                                                        02250001
           EJECT                                                        02260001
      ***************************************************************** 02270001
      *                                                               * 02280001
      *    PARAGRAPH:  1000-CREATE-WAREHOUSE                          * 02290001
      *                                                               * 02300001
      ***************************************************************** 02310001
                                                                        02320001
       1000-CREATE-WAREHOUSE.                                           02330001
                                                                        02340001
           IF LS-WRHS-NAME              = SPACES OR LOW-VALUES          02350001
              OR LS-WRHS-LOCATION       = SPACES OR LOW-VALUES          02360001
              OR LS-WRHS-CAPACITY       = ZERO                          02370001
               MOVE 41                 TO LS-WRHS-RETURN-CODE           02380001
               GO TO 1000-EXIT.                                         02390001
                                                                        02400001
           PERFORM 1900-FIND-WAREHOUSE-BY-NAME THRU 1900-EXIT.          02410001
           IF WS-WRHS-FOUND                                             02420001
               MOVE 42                 TO LS-WRHS-RETURN-CODE           02430001
               GO TO 1000-EXIT.                                         02440001
                                                                        02450001
           ADD 1                       TO WWH-WAREHOUSE-NEXT-ID.        02460001
           ADD 1                       TO WWH-WAREHOUSE-TABLE-CNT.      02470001
           SET WWH-WAREHOUSE-IDX       TO WWH-WAREHOUSE-TABLE-CNT.      02480001
                                                                        02490001
           MOVE LS-WRHS-NAME           TO WWH-TAB-NAME(WWH-WAREHOUSE-IDX)02500001
           MOVE WWH-WAREHOUSE-NEXT-ID  TO WWH-TAB-ID(WWH-WAREHOUSE-IDX) 02510001
           MOVE LS-WRHS-LOCATION       TO WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX)02520001
           MOVE LS-WRHS-CAPACITY       TO WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX)02530001
           MOVE 'Y'                    TO WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX)02540001
           MOVE WS-TIMESTAMP           TO                               02550001
                                   WWH-TAB-CREATED-AT(WWH-WAREHOUSE-IDX)02560001
           MOVE SPACES                 TO                               02570001
                                   WWH-TAB-UPDATED-AT(WWH-WAREHOUSE-IDX)02580001
                                                                        02590001
           MOVE WWH-WAREHOUSE-NEXT-ID  TO LS-WRHS-ID.                   02600001
           MOVE 00                     TO LS-WRHS-RETURN-CODE.          02610001
                                                                        02620001
           MOVE 'CREATE'                TO WS-ALOG-ACTION.              02630001
           MOVE 'WAREHOUSE CREATED'    TO WS-ALOG-DETAILS-CALL.         02640001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    02650001
                                                                        02660001
       1000-EXIT.                                                       02670001
           EXIT.                                                        02680001
                                                                        02690001
       1900-FIND-WAREHOUSE-BY-NAME.                                     02700001
                                                                        02710001
           MOVE 'N'                    TO WS-WRHS-FOUND-SW.             02720001
           SET WWH-WAREHOUSE-IDX       TO 1.                            02730001
           SEARCH     WWH-WAREHOUSE-TAB-ENT                             02740001
               AT END                                                   02750001
                   MOVE 'N'            TO WS-WRHS-FOUND-SW              02760001
               WHEN WWH-TAB-NAME(WWH-WAREHOUSE-IDX) = LS-WRHS-NAME      02770001
                   MOVE 'Y'            TO WS-WRHS-FOUND-SW              02780001
           END-SEARCH.                                                  02790001
                                                                        02800001
       1900-EXIT.                                                       02810001
           EXIT.                                                        02820001
           EJECT                                                        02830001
      ***************************************************************** 02840001
      *                                                               * 02850001
      *    PARAGRAPH:  2000-UPDATE-WAREHOUSE                          * 02860001
      *                                                               * 02870001
      *    FUNCTION :  CAPACITY MAY NOT DROP BELOW CURRENT USAGE, AND * 02880001
      *      NAME MUST STAY UNIQUE, EXCLUDING THE WAREHOUSE'S OWN ROW.* 02890001
      *                                                               * 02900001
      ***************************************************************** 02910001
                                                                        02920001
       2000-UPDATE-WAREHOUSE.                                           02930001
                                                                        02940001
           PERFORM 2900-FIND-WAREHOUSE-BY-ID THRU 2900-EXIT.            02950001
           IF NOT WS-WRHS-FOUND                                         02960001
               MOVE 40                 TO LS-WRHS-RETURN-CODE           02970001
               GO TO 2000-EXIT.                                         02980001
                                                                        02990001
           IF LS-WRHS-FIELD-SUPPLIED (LS-WRHS-SF-NAME)                  03000001
               PERFORM 2800-CHECK-DUP-NAME THRU 2800-EXIT               03010001
               IF WS-DUP-NAME-FOUND                                     03020001
                   MOVE 42             TO LS-WRHS-RETURN-CODE           03030001
                   GO TO 2000-EXIT                                      03040001
               END-IF                                                   03050001
               MOVE LS-WRHS-NAME       TO WWH-TAB-NAME(WWH-WAREHOUSE-IDX)03060001
           END-IF.                                                      03070001
                                                                        03080001
           IF LS-WRHS-FIELD-SUPPLIED (LS-WRHS-SF-LOCATION)              03090001
               MOVE LS-WRHS-LOCATION   TO                               03100001
                                   WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX). 03110001
                                                                        03120001
           IF LS-WRHS-FIELD-SUPPLIED (LS-WRHS-SF-CAPACITY)              03130001
               IF LS-WRHS-CAPACITY      = ZERO                          03140001
                   MOVE 41             TO LS-WRHS-RETURN-CODE           03150001
                   GO TO 2000-EXIT                                      03160001
               END-IF                                                   03170001
               PERFORM 5000-COMPUTE-WAREHOUSE-USAGE THRU 5000-EXIT      03180001
               IF LS-WRHS-CAPACITY      < WS-USAGE-TOTAL                03190001
                   MOVE 43             TO LS-WRHS-RETURN-CODE           03200001
                   GO TO 2000-EXIT                                      03210001
               END-IF                                                   03220001
               MOVE LS-WRHS-CAPACITY   TO                               03230001
                                   WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX)   03240001
           END-IF.                                                      03250001
                                                                        03260001
           IF LS-WRHS-FIELD-SUPPLIED (LS-WRHS-SF-ACTIVE)                03270001
               MOVE LS-WRHS-ACTIVE     TO                               03280001
                                   WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX).   03290001
                                                                        03300001
           MOVE WS-TIMESTAMP           TO                               03310001
                               WWH-TAB-UPDATED-AT(WWH-WAREHOUSE-IDX).   03320001
           MOVE 00                     TO LS-WRHS-RETURN-CODE.          03330001
                                                                        03340001
           MOVE 'UPDATE'                TO WS-ALOG-ACTION.              03350001
           MOVE 'WAREHOUSE FIELDS UPDATED'                              03360001
                                        TO WS-ALOG-DETAILS-CALL.        03370001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    03380001
                                                                        03390001
       2000-EXIT.                                                       03400001
           EXIT.                                                        03410001
                                                                        03420001
       2800-CHECK-DUP-NAME.                                             03430001
                                                                        03440001
           MOVE 'N'                    TO WS-DUP-NAME-SW.               03450001
           PERFORM 2850-SCAN-ONE-WAREHOUSE THRU 2850-EXIT               03460001
               VARYING WS-USAGE-SUBSCRIPT FROM 1 BY 1                   03470001
               UNTIL WS-USAGE-SUBSCRIPT   > WWH-WAREHOUSE-TABLE-CNT.    03480001
                                                                        03490001
       2800-EXIT.                                                       03500001
           EXIT.                                                        03510001
                                                                        03520001
       2850-SCAN-ONE-WAREHOUSE.                                         03530001
                                                                        03540001
           IF WWH-TAB-NAME(WS-USAGE-SUBSCRIPT) = LS-WRHS-NAME           03550001
              AND WWH-TAB-ID(WS-USAGE-SUBSCRIPT) NOT = LS-WRHS-ID       03560001
               MOVE 'Y'                TO WS-DUP-NAME-SW.               03570001
                                                                        03580001
       2850-EXIT.                                                       03590001
           EXIT.                                                        03600001
                                                                        03610001
       2900-FIND-WAREHOUSE-BY-ID.                                       03620001
                                                                        03630001
           MOVE 'N'                    TO WS-WRHS-FOUND-SW.             03640001
           SET WWH-WAREHOUSE-IDX       TO 1.                            03650001
           SEARCH WWH-WAREHOUSE-TAB-ENT                                 03660001
               AT END                                                   03670001
                   MOVE 'N'            TO WS-WRHS-FOUND-SW              03680001
               WHEN WWH-TAB-ID(WWH-WAREHOUSE-IDX) = LS-WRHS-ID          03690001
                   MOVE 'Y'            TO WS-WRHS-FOUND-SW              03700001
           END-SEARCH.                                                  03710001
                                                                        03720001
       2900-EXIT.                                                       03730001
           EXIT.                                                        03740001
           EJECT                                                        03750001
      ***************************************************************** 03760001
      *                                                               * 03770001
      *    PARAGRAPH:  3000-DELETE-WAREHOUSE                          * 03780001
      *                                                               * 03790001
      *    FUNCTION :  BLOCKED IF THE WAREHOUSE HAS ANY INVENTORY ROW * 03800001
      *      AT ALL, EVEN A ZERO-QUANTITY ONE (TICKET WIM-0114).      * 03810001
      *                                                               * 03820001
      ***************************************************************** 03830001
                                                                        03840001
       3000-DELETE-WAREHOUSE.                                           03850001
                                                                        03860001
           PERFORM 2900-FIND-WAREHOUSE-BY-ID THRU 2900-EXIT.            03870001
           IF NOT WS-WRHS-FOUND                                         03880001
               MOVE 40                 TO LS-WRHS-RETURN-CODE           03890001
               GO TO 3000-EXIT.                                         03900001
                                                                        03910001
           PERFORM 5000-COMPUTE-WAREHOUSE-USAGE THRU 5000-EXIT.         03920001
           IF WS-USAGE-TOTAL           > ZERO                           03930001
              OR WS-USAGE-ITEM-COUNT   > ZERO                           03940001
               MOVE 44                 TO LS-WRHS-RETURN-CODE           03950001
               GO TO 3000-EXIT.                                         03960001
                                                                        03970001
           PERFORM 3100-CLOSE-TABLE-GAP THRU 3100-EXIT                  03980001
               VARYING WWH-WAREHOUSE-IDX FROM WWH-WAREHOUSE-IDX BY 1    03990001
               UNTIL WWH-WAREHOUSE-IDX NOT < WWH-WAREHOUSE-TABLE-CNT.   04000001
                                                                        04010001
           SUBTRACT 1                  FROM WWH-WAREHOUSE-TABLE-CNT.    04020001
           MOVE 00                     TO LS-WRHS-RETURN-CODE.          04030001
                                                                        04040001
           MOVE 'DELETE'                TO WS-ALOG-ACTION.              04050001
           MOVE 'WAREHOUSE DELETED'    TO WS-ALOG-DETAILS-CALL.         04060001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    04070001
                                                                        04080001
       3000-EXIT.                                                       04090001
           EXIT.                                                        04100001
                                                                        04110001
       3100-CLOSE-TABLE-GAP.                                            04120001
                                                                        04130001
           MOVE WWH-WAREHOUSE-TAB-ENT(WWH-WAREHOUSE-IDX + 1)            04140001
                               TO WWH-WAREHOUSE-TAB-ENT(WWH-WAREHOUSE-IDX)04150001
                                                                        04160001
       3100-EXIT.                                                       04170001
           EXIT.                                                        04180001
           EJECT                                                        04190001
      ***************************************************************** 04200001
      *                                                               * 04210001
      *    PARAGRAPH:  4000-DASHBOARD-ONE-LINE                        * 04220001
      *                                                               * 04230001
      *    FUNCTION :  READ-ONLY. RETURNS CURRENT-USED, TOTAL-ITEMS,  * 04240001
      *      AND CAPACITY-PCT FOR ONE WAREHOUSE FOR WIMB01 TO PRINT.  * 04250001
      *                                                               * 04260001
      ***************************************************************** 04270001
                                                                        04280001
       4000-DASHBOARD-ONE-LINE.                                         04290001
                                                                        04300001
           PERFORM 2900-FIND-WAREHOUSE-BY-ID THRU 2900-EXIT.            04310001
           IF NOT WS-WRHS-FOUND                                         04320001
               MOVE 40                 TO LS-WRHS-RETURN-CODE           04330001
               GO TO 4000-EXIT.                                         04340001
                                                                        04350001
           PERFORM 5000-COMPUTE-WAREHOUSE-USAGE THRU 5000-EXIT.         04360001
                                                                        04370001
           MOVE WS-USAGE-TOTAL         TO LS-WRHS-CURRENT-USED.         04380001
           MOVE WS-USAGE-ITEM-COUNT    TO LS-WRHS-TOTAL-ITEMS.          04390001
           MOVE WS-CAPACITY-PCT-EDIT   TO LS-WRHS-CAPACITY-PCT.         04400001
           MOVE WWH-TAB-NAME(WWH-WAREHOUSE-IDX) TO LS-WRHS-NAME.        04410001
           MOVE WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX) TO LS-WRHS-LOCATION.04420001
           MOVE WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX)   TO LS-WRHS-CAPACITY04430001
           MOVE WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX)    TO LS-WRHS-ACTIVE  04440001
           MOVE 00                     TO LS-WRHS-RETURN-CODE.          04450001
                                                                        04460001
       4000-EXIT.                                                       04470001
           EXIT.                                                        04480001
           EJECT                                                        04490001
      ***************************************************************** 04500001
      *                                                               * 04510001
      *    PARAGRAPH:  5000-COMPUTE-WAREHOUSE-USAGE                   * 04520001
      *                                                               * 04530001
      *    FUNCTION :  SUM INV-QTY-ON-HAND AND COUNT INVENTORY ROWS   * 04540001
      *      FOR THE WAREHOUSE CURRENTLY POINTED TO BY WWH-WAREHOUSE- * 04550001
      *      IDX, THEN COMPUTE THE CAPACITY-PERCENTAGE PER THE        * 04560001
      *      BUSINESS RULE (100 * USED / MAX, 0.00 IF MAX IS ZERO).   * 04570001
      *      SHARED BY UPDATE-WAREHOUSE, DELETE-WAREHOUSE, AND THE    * 04580001
      *      DASHBOARD REPORT.                                        * 04590001
      *                                                               * 04600001
      ***************************************************************** 04610001
                                                                        04620001
       5000-COMPUTE-WAREHOUSE-USAGE.                                    04630001
                                                                        04640001
           MOVE ZERO                   TO WS-USAGE-TOTAL                04650001
                                          WS-USAGE-ITEM-COUNT           04660001
                                          WS-CAPACITY-PCT-RAW.          04670001
                                                                        04680001
           PERFORM 5100-ADD-ONE-INVENTORY-ROW THRU 5100-EXIT            04690001
               VARYING WS-USAGE-SUBSCRIPT FROM 1 BY 1                   04700001
               UNTIL WS-USAGE-SUBSCRIPT   > WIV-INVENTORY-TABLE-CNT.    04710001
                                                                        04720001
           IF WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX) = ZERO                 04730001
               MOVE ZERO                TO WS-CAPACITY-PCT-RAW          04740001
           ELSE                                                         04750001
               COMPUTE WS-CAPACITY-PCT-RAW ROUNDED =                    04760001
                   (WS-USAGE-TOTAL * 100) /                             04770001
                   WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX)                   04780001
           END-IF.                                                      04790001
                                                                        04800001
           MOVE WS-CAPACITY-PCT-RAW    TO WS-CAPACITY-PCT-EDIT.         04810001
                                                                        04820001
       5000-EXIT.                                                       04830001
           EXIT.                                                        04840001
                                                                        04850001
       5100-ADD-ONE-INVENTORY-ROW.                                      04860001
                                                                        04870001
           IF WIV-TAB-WH-ID(WS-USAGE-SUBSCRIPT) =                       04880001
                                   WWH-TAB-ID(WWH-WAREHOUSE-IDX)        04890001
               ADD WIV-TAB-QTY-COMP(WS-USAGE-SUBSCRIPT)                 04900001
                                       TO WS-USAGE-TOTAL                04910001
               ADD 1                   TO WS-USAGE-ITEM-COUNT           04920001
           END-IF.                                                      04930001
                                                                        04940001
       5100-EXIT.                                                       04950001
           EXIT.                                                        04960001
           EJECT                                                        04970001
      ***************************************************************** 04980001
      *                                                               * 04990001
      *    PARAGRAPH:  9000-LOG-ACTIVITY                              * 05000001
      *                                                               * 05010001
      ***************************************************************** 05020001
                                                                        05030001
       9000-LOG-ACTIVITY.                                               05040001
                                                                        05050001
           MOVE 'LOG '                 TO WS-ALOG-FUNCTION.             05060001
           MOVE 'WAREHOUSE '           TO WS-ALOG-ENTITY-TYPE.          05070001
           MOVE LS-WRHS-ID              TO WS-ALOG-ENTITY-ID.           05080001
           MOVE 00                     TO WS-ALOG-RETURN-CODE.          05090001
                                                                        05100001
           CALL 'WIMS04' USING WS-ALOG-CALL-PARMS.                      05110001
                                                                        05120001
           IF NOT WS-ALOG-OK                                            05130001
               DISPLAY 'WIMS02 - ACTIVITY LOG CALL FAILED, RC='         05140001
                       WS-ALOG-RETURN-CODE.                             05150001
                                                                        05160001
       9000-EXIT.                                                       05170001
           EXIT.                                                        05180001
