      ******************************************************************00010001
      * WAREHOUSE INVENTORY MANAGEMENT (WIM)                           *00020001
      *                                                                *00030001
      * PRODUCT CATEGORY REFERENCE TABLE FOR THE ENTIRE SUITE.        * 00040001
      * THE CATEGORY MASTER ITSELF LIVES OUTSIDE THIS BATCH SLICE;    * 00050001
      * ALL WE NEED HERE IS ITS ID SPACE SO PRODUCT MAINTENANCE CAN   * 00060001
      * REJECT A CATEGORY-ID THAT DOES NOT RESOLVE. VALUES SUPPLIED   * 00070001
      * BY MASTER DATA MGMT UNTIL THE CATEGORY FILE ITSELF IS         * 00080001
      * CONVERTED TO THIS SUITE.                                      * 00090001
      ******************************************************************00100001
                                                                        00110001
       77  WCT-CATEGORY-MAX             PIC S9(05)  VALUE +12  COMP-3.  00120001
                                                                        00130001
       01  WCT-CATEGORY-ARRAY.                                          00140001
      ***                                                               00150001
      ***  STRUCTURE = CATEGORY-ID, CATEGORY-NAME                       00160001
      ***                                                               00170001
           05  FILLER                  PIC 9(09)   VALUE 100000001.     00180001
           05  FILLER                  PIC X(32)   VALUE                00190001
               'HARDWARE'.                                              00200001
           05  FILLER                  PIC 9(09)   VALUE 100000002.     00210001
           05  FILLER                  PIC X(32)   VALUE                00220001
               'FASTENERS'.                                             00230001
           05  FILLER                  PIC 9(09)   VALUE 100000003.     00240001
           05  FILLER                  PIC X(32)   VALUE                00250001
               'ELECTRICAL'.                                            00260001
           05  FILLER                  PIC 9(09)   VALUE 100000004.     00270001
           05  FILLER                  PIC X(32)   VALUE                00280001
               'PLUMBING'.                                              00290001
           05  FILLER                  PIC 9(09)   VALUE 100000005.     00300001
           05  FILLER                  PIC X(32)   VALUE                00310001
               'LUMBER'.                                                00320001
           05  FILLER                  PIC 9(09)   VALUE 100000006.     00330001
           05  FILLER                  PIC X(32)   VALUE                00340001
               'PAINT AND SUPPLIES'.                                    00350001
           05  FILLER                  PIC 9(09)   VALUE 100000007.     00360001
           05  FILLER                  PIC X(32)   VALUE                00370001
               'GARDEN AND OUTDOOR'.                                    00380001
           05  FILLER                  PIC 9(09)   VALUE 100000008.     00390001
           05  FILLER                  PIC X(32)   VALUE                00400001
               'SAFETY EQUIPMENT'.                                      00410001
           05  FILLER                  PIC 9(09)   VALUE 100000009.     00420001
           05  FILLER                  PIC X(32)   VALUE                00430001
               'PACKAGING'.                                             00440001
           05  FILLER                  PIC 9(09)   VALUE 100000010.     00450001
           05  FILLER                  PIC X(32)   VALUE                00460001
               'COLD STORAGE'.                                          00470001
           05  FILLER                  PIC 9(09)   VALUE 100000011.     00480001
           05  FILLER                  PIC X(32)   VALUE                00490001
               'CLEANING SUPPLIES'.                                     00500001
           05  FILLER                  PIC 9(09)   VALUE 100000012.     00510001
           05  FILLER                  PIC X(32)   VALUE                00520001
               'SEASONAL'.                                              00530001
                                                                        00540001
      ***                                                               00550001
      ***  REDEFINED CATEGORY ARRAY, SEARCHED ASCENDING ON THE ID       00560001
      ***                                                               00570001
                                                                        00580001
       01  WCT-CATEGORY-ARRAY-R        REDEFINES WCT-CATEGORY-ARRAY.    00590001
           05  WCT-CATEGORY-GRP        OCCURS 12 TIMES                  00600001
                                       ASCENDING KEY IS WCT-CATEGORY-ID 00610001
                                       INDEXED BY WCT-CATEGORY-IDX.     00620001
               10  WCT-CATEGORY-ID     PIC 9(09).                       00630001
               10  WCT-CATEGORY-NAME   PIC X(32).                       00640001
           EJECT                                                        00650001
