       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMS03.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 06/17/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMS03                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   WIMS03 IS THE INVENTORY SERVICE. IT IS CALLED BY  * 00150001
      *             WIM100 FOR TRANSACTION CODES IADD (ADD INVENTORY  * 00160001
      *             ITEM), IUPD (UPDATE INVENTORY ITEM), IDEL (DELETE * 00170001
      *             INVENTORY ITEM), AND IXFR (TRANSFER INVENTORY     * 00180001
      *             BETWEEN WAREHOUSES).                              * 00190001
      *                                                               * 00200001
      * FILES   :   INVENTORY MASTER TABLE (WIV-INVENTORY-TABLE),     * 00210001
      *             WAREHOUSE MASTER TABLE (WWH-WAREHOUSE-TABLE),     * 00220001
      *             SHELF MASTER TABLE (WSH-SHELF-TABLE), ALL LOADED  * 00230001
      *             AND REWRITTEN BY WIM100. TRANSFER-INVENTORY ALSO  * 00240001
      *             APPENDS ONE ROW TO THE TRANSFER FILE (WXFERFL).   * 00250001
      *                                                               * 00260001
      * CALLED BY:  WIM100                                            * 00270001
      * CALLS    :  WIMS01 (PRODUCT GET-OR-CREATE), WIMS04 (LOG)      * 00280001
      *                                                               * 00290001
      ***************************************************************** 00300001
      *             PROGRAM CHANGE LOG                                * 00310001
      *             -------------------                               * 00320001
      *                                                               * 00330001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340001
      *  --------   --------------------  --------------------------  * 00350001
      *  06/17/91   D KOWALCZYK           INITIAL VERSION - ADD/DELETE* 00360001
      *                                   ONLY, NO TRANSFER.          * 00370001
      *  01/08/92   D KOWALCZYK           ADDED 6000-TRANSFER-        * 00380001
      *                                   INVENTORY PER OPS REQUEST -  *00390001
      *                                   MULTI-WAREHOUSE STOCK MOVES  *00400001
      *                                   WERE BEING KEYED BY HAND.    *00410001
      *  09/17/92   R ODUYA               ADD-INVENTORY-ITEM NOW      * 00420001
      *                                   CALLS WIMS01 GET-OR-CREATE   *00430001
      *                                   INSTEAD OF REJECTING AN      *00440001
      *                                   UNKNOWN SKU.                 *00450001
      *  02/02/94   R ODUYA               UPDATE-INVENTORY-ITEM NOW    *00460001
      *                                   SKIPS THE ACTIVITY LOG CALL  *00470001
      *                                   WHEN NO FIELD ACTUALLY       *00480001
      *                                   CHANGED VALUE.               *00490001
      *  11/09/98   T FEATHERSTONE        Y2K -- FULL ISO TIMESTAMPS,  *00500001
      *                                   REVIEWED, NO CHANGE.         *00510001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. TRANSFER    *00520001
      *                                   NOW REJECTS THE WHOLE MOVE   *00530001
      *                                   IF EITHER SIDE FAILS -- NO   *00540001
      *                                   PARTIAL TRANSFERS POSTED.    *00550001
      *  03/30/04   W NAKASHIMA           TICKET WIM-0188. ACTIVITY    *00560001
      *                                   LOG CALLS WRAPPED, BEST      *00570001
      *                                   EFFORT SEMANTICS.            *00580001
      *  09/12/06   R L KOWALSKI          TICKET WIM-0211. 1990-FIND-  *00580101
      *                                   INVENTORY-BY-KEY WAS SEARCH  *00580201
      *                                   ALL AGAINST A TABLE THAT IS  *00580301
      *                                   ONLY EVER APPENDED TO, NEVER *00580401
      *                                   KEPT IN KEY ORDER -- CHANGED *00580501
      *                                   TO A PLAIN SEARCH.           *00580601
      ***************************************************************** 00590001
           EJECT                                                        00600001
       ENVIRONMENT DIVISION.                                            00610001
       CONFIGURATION SECTION.                                           00620001
       SPECIAL-NAMES.                                                   00630001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00640001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00650001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00660001
                                                                        00670001
       INPUT-OUTPUT SECTION.                                            00680001
       FILE-CONTROL.                                                    00690001
           SELECT INVENTORY-TRANSFER   ASSIGN TO WXFERFL                00700001
                                       ORGANIZATION IS LINE SEQUENTIAL  00710001
                                       FILE STATUS IS WS-XFER-STATUS.   00720001
           EJECT                                                        00730001
       DATA DIVISION.                                                   00740001
       FILE SECTION.                                                    00750001
                                                                        00760001
       FD  INVENTORY-TRANSFER                                           00770001
           LABEL RECORDS ARE STANDARD                                   00780001
           RECORD CONTAINS 90 CHARACTERS.                               00790001
                                                                        00800001
       01  XFER-FILE-REC.                                               00810001
           05  XFR-ID                  PIC 9(09).                       00820001
           05  XFR-PRODUCT-ID          PIC 9(09).                       00830001
           05  XFR-QUANTITY            PIC 9(09).                       00840001
           05  XFR-SOURCE-WH-ID        PIC 9(09).                       00850001
           05  XFR-DEST-WH-ID          PIC 9(09).                       00860001
           05  XFR-STATUS              PIC X(12).                       00870001
           05  XFR-CREATED-AT          PIC X(26).                       00880001
           05  FILLER                  PIC X(08).                       00890001
           EJECT                                                        00900001
       WORKING-STORAGE SECTION.                                         00910001
                                                                        00920001
      ***************************************************************** 00930001
      *    SWITCHES                                                   * 00940001
      ***************************************************************** 00950001
                                                                        00960001
       01  WS-SWITCHES.                                                 00970001
           05  WS-INV-FOUND-SW         PIC X     VALUE 'N'.             00980001
               88  WS-INV-FOUND                  VALUE 'Y'.             00990001
           05  WS-WRHS-FOUND-SW        PIC X     VALUE 'N'.             01000001
               88  WS-WRHS-FOUND                 VALUE 'Y'.             01010001
           05  WS-SHELF-FOUND-SW       PIC X     VALUE 'N'.             01020001
               88  WS-SHELF-FOUND                VALUE 'Y'.             01030001
           05  WS-CONFLICT-SW          PIC X     VALUE 'N'.             01040001
               88  WS-KEY-CONFLICT                VALUE 'Y'.            01050001
           05  WS-FIELD-CHANGED-SW     PIC X     VALUE 'N'.             01060001
               88  WS-FIELD-CHANGED              VALUE 'Y'.             01070001
                                                                        01080001
      ***************************************************************** 01090001
      *    MISCELLANEOUS WORK FIELDS                                  * 01100001
      ***************************************************************** 01110001
                                                                        01120001
       01  WS-MISC-FIELDS.                                              01130001
           05  WS-XFER-STATUS          PIC XX    VALUE SPACES.          01140001
               88  XFER-OK                        VALUE '00'.           01150001
           05  WS-SCAN-SUBSCRIPT       PIC S9(05) COMP   VALUE ZERO.    01160001
           05  WS-SOURCE-TOTAL-QTY     PIC S9(09) COMP-3 VALUE ZERO.    01170001
           05  WS-DEST-USAGE           PIC S9(09) COMP-3 VALUE ZERO.    01180001
           05  WS-DEST-AVAIL-CAP       PIC S9(09) COMP-3 VALUE ZERO.    01190001
           05  WS-REMAINING-TO-XFER    PIC S9(09) COMP-3 VALUE ZERO.    01200001
           05  WS-THIS-RECORD-TAKE     PIC S9(09) COMP-3 VALUE ZERO.    01210001
           05  WS-SOURCE-WH-SUB        PIC S9(05) COMP   VALUE ZERO.    01220001
           05  WS-DEST-WH-SUB          PIC S9(05) COMP   VALUE ZERO.    01230001
           05  WS-DEST-INV-SUB         PIC S9(05) COMP   VALUE ZERO.    01240001
           05  WS-TODAYS-DATE          PIC 9(08)  VALUE ZERO.           01250001
                                                                        01260001
      *    WIM-0203 -- 1997/09/12 (RLK) -- SYSTEM CLOCK NO LONGER       01270001
      *      READ VIA THE INTRINSIC DATE FUNCTION.  MASTER RUN DATE     01280001
      *      AND TIMESTAMP ARE NOW STAMPED ONCE AT MAINLINE ENTRY BY    01290001
      *      0050-STAMP-RUN-DATE-TIME BELOW, PER SHOP STANDARD.         01300001
           05  WS-RUN-DATE-6           PIC 9(06)  VALUE ZERO.           01310001
           05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE-6.         01320001
               10  WS-RUN-YY           PIC 9(02).                       01330001
               10  WS-RUN-MM           PIC 9(02).                       01340001
               10  WS-RUN-DD           PIC 9(02).                       01350001
           05  WS-RUN-CENTURY          PIC 9(02)  VALUE ZERO.           01360001
           05  WS-RUN-TIME-8           PIC 9(08)  VALUE ZERO.           01370001
           05  WS-RUN-TIME-R           REDEFINES WS-RUN-TIME-8.         01380001
               10  WS-RUN-HH           PIC 9(02).                       01390001
               10  WS-RUN-MN           PIC 9(02).                       01400001
               10  WS-RUN-SS           PIC 9(02).                       01410001
               10  WS-RUN-HS           PIC 9(02).                       01420001
           05  WS-CURR-DATE-8          PIC 9(08)  VALUE ZERO.           01430001
           05  WS-CURR-TIMESTAMP       PIC X(26)  VALUE SPACES.         01440001
                                                                        01450001
       01  WS-ALOG-CALL-PARMS.                                          01460001
           05  WS-ALOG-FUNCTION        PIC X(04).                       01470001
           05  WS-ALOG-ENTITY-TYPE     PIC X(10).                       01480001
           05  WS-ALOG-ENTITY-ID       PIC 9(09).                       01490001
           05  WS-ALOG-ACTION          PIC X(06).                       01500001
           05  WS-ALOG-DETAILS-CALL    PIC X(250).                      01510001
           05  WS-ALOG-RETURN-CODE     PIC 9(02).                       01520001
               88  WS-ALOG-OK                    VALUE 00.              01530001
           05  WS-ALOG-RC-R            REDEFINES WS-ALOG-RETURN-CODE.   01540001
               10  WS-ALOG-RC-TENS     PIC 9(01).                       01550001
               10  WS-ALOG-RC-UNITS    PIC 9(01).                       01560001
                                                                        01570001
       01  WS-PROD-CALL-PARMS.                                          01580001
           05  WS-PROD-FUNCTION        PIC X(04)  VALUE 'PGOC'.         01590001
           05  WS-PROD-SUPPLIED-FIELDS PIC X(04)  VALUE 'NNNN'.         01600001
           05  WS-PROD-ID              PIC 9(09).                       01610001
           05  WS-PROD-SKU             PIC X(40).                       01620001
           05  WS-PROD-NAME            PIC X(100).                      01630001
           05  WS-PROD-DESC            PIC X(250).                      01640001
           05  WS-PROD-ACTIVE          PIC X(01).                       01650001
           05  WS-PROD-CATEGORY-ID     PIC 9(09).                       01660001
           05  WS-PROD-RETURN-CODE     PIC 9(02).                       01670001
               88  WS-PROD-OK                    VALUE 00.              01680001
           05  WS-PROD-RC-R            REDEFINES WS-PROD-RETURN-CODE.   01690001
               10  WS-PROD-RC-TENS     PIC 9(01).                       01700001
               10  WS-PROD-RC-UNITS    PIC 9(01).                       01710001
                                                                        01720001
      ***************************************************************** 01730001
      *    TRANSFER LOG RECORD AND NEXT-ID COUNTER FOR WXFERFL         *01740001
      ***************************************************************** 01750001
                                                                        01760001
           COPY WCPXFER.                                                01770001
                                                                        01780001
      ***************************************************************** 01790001
      *    ERROR REPORTING WORK AREAS                                 * 01800001
      ***************************************************************** 01810001
                                                                        01820001
           COPY WCPERRWS.                                               01830001
           EJECT                                                        01840001
       LINKAGE SECTION.                                                 01850001
                                                                        01860001
       01  LS-INV-PARMS.                                                01870001
           05  LS-INV-FUNCTION         PIC X(04).                       01880001
               88  LS-INV-FN-ADD                 VALUE 'IADD'.          01890001
               88  LS-INV-FN-UPDATE               VALUE 'IUPD'.         01900001
               88  LS-INV-FN-DELETE               VALUE 'IDEL'.         01910001
               88  LS-INV-FN-TRANSFER             VALUE 'IXFR'.         01920001
           05  LS-INV-SUPPLIED-FIELDS.                                  01930001
               10  LS-INV-SF-QTY       PIC X(01).                       01940001
               10  LS-INV-SF-EXPIRATION PIC X(01).                      01950001
               10  LS-INV-SF-SHELF     PIC X(01).                       01960001
                   88  LS-INV-FIELD-SUPPLIED        VALUE 'Y'.          01970001
                   88  LS-INV-FIELD-OMITTED         VALUE 'N'.          01980001
           05  LS-INV-ID               PIC 9(09).                       01990001
           05  LS-INV-WAREHOUSE-ID     PIC 9(09).                       02000001
           05  LS-INV-SHELF-CODE       PIC X(40).                       02010001
           05  LS-INV-SHELF-ID         PIC 9(09).                       02020001
           05  LS-INV-PRODUCT-SKU      PIC X(40).                       02030001
           05  LS-INV-PRODUCT-NAME     PIC X(100).                      02040001
           05  LS-INV-PRODUCT-DESC     PIC X(250).                      02050001
           05  LS-INV-PRODUCT-CATEGORY PIC 9(09).                       02060001
           05  LS-INV-QTY              PIC S9(09).                      02070001
           05  LS-INV-EXPIRATION       PIC 9(08).                       02080001
           05  LS-INV-REASON           PIC X(60).                       02090001
           05  LS-INV-XFER-SOURCE-WH   PIC 9(09).                       02100001
           05  LS-INV-XFER-DEST-WH     PIC 9(09).                       02110001
           05  LS-INV-XFER-PRODUCT-ID  PIC 9(09).                       02120001
           05  LS-INV-XFER-QTY         PIC 9(09).                       02130001
           05  LS-INV-RETURN-CODE      PIC 9(02).                       02140001
               88  LS-INV-OK                     VALUE 00.              02150001
               88  LS-INV-NOT-FOUND               VALUE 40.             02160001
               88  LS-INV-BAD-DATA                VALUE 41.             02170001
               88  LS-INV-CONFLICT                VALUE 42.             02180001
               88  LS-INV-CAPACITY-ERR            VALUE 43.             02190001
               88  LS-INV-NO-CHANGE               VALUE 44.             02200001
           05  LS-INV-RC-R             REDEFINES LS-INV-RETURN-CODE.    02210001
               10  LS-INV-RC-TENS      PIC 9(01).                       02220001
               10  LS-INV-RC-UNITS     PIC 9(01).                       02230001
                                                                        02240001
           COPY WCPINVT.                                                02250001
           COPY WCPWRHS.                                                02260001
           COPY WCPSHLF.                                                02270001
           COPY WCPPROD.                                                02280001
           EJECT                                                        02290001
      ***************************************************************** 02300001
      *    P R O C E D U R E    D I V I S I O N                       * 02310001
      ***************************************************************** 02320001
                                                                        02330001
       PROCEDURE DIVISION USING LS-INV-PARMS WIV-INVENTORY-TABLE-CTL    02340001
                                WIV-INVENTORY-TABLE WWH-WAREHOUSE-TABLE-CTL02350001
                                WWH-WAREHOUSE-TABLE  WSH-SHELF-TABLE-CTL02360001
                                WSH-SHELF-TABLE      WPR-PRODUCT-TABLE-CTL02370001
                                WPR-PRODUCT-TABLE.                      02380001
                                                                        02390001
       0000-MAINLINE.                                                   02400001
                                                                        02410001
           MOVE 00                     TO LS-INV-RETURN-CODE.           02420001
           PERFORM 0050-STAMP-RUN-DATE-TIME THRU 0050-EXIT.             02430001
           MOVE WS-CURR-DATE-8         TO WS-TODAYS-DATE.               02440001
                                                                        02450001
                                                                        02460001
           EVALUATE TRUE                                                02470001
               WHEN LS-INV-FN-ADD                                       02480001
                   PERFORM 1000-ADD-INVENTORY-ITEM THRU 1000-EXIT       02490001
               WHEN LS-INV-FN-UPDATE                                    02500001
                   PERFORM 2000-UPDATE-INVENTORY-ITEM THRU 2000-EXIT    02510001
               WHEN LS-INV-FN-DELETE                                    02520001
                   PERFORM 3000-DELETE-INVENTORY-ITEM THRU 3000-EXIT    02530001
               WHEN LS-INV-FN-TRANSFER                                  02540001
                   PERFORM 6000-TRANSFER-INVENTORY THRU 6000-EXIT       02550001
               WHEN OTHER                                               02560001
                   MOVE 41             TO LS-INV-RETURN-CODE            02570001
           END-EVALUATE.                                                02580001
                                                                        02590001
           GOBACK.                                                      02600001
                                                                        02610001
       0000-EXIT.                                                       02620001
           EXIT.                                                        02630001
           EJECT                                                        02640001
      ***************************************************************** 02650001
      *                                                               * 02660001
      *    PARAGRAPH:  0050-STAMP-RUN-DATE-TIME                       * 02670001
      *                                                               * 02680001
      *    FUNCTION :  READS THE SYSTEM DATE AND TIME OFF THE OPERAT- * 02690001
      *      ING SYSTEM CLOCK AND BUILDS THE WINDOWED CCYYMMDD RUN    * 02700001
      *      DATE AND THE CREATED-AT/UPDATED-AT TIMESTAMP STAMPED ON  * 02710001
      *      EVERY ROW THIS PROGRAM ADDS OR CHANGES.  SEE WIM-0203.   * 02720001
      *                                                               * 02730001
      ***************************************************************** 02740001
                                                                        02750001
       0050-STAMP-RUN-DATE-TIME.                                        02760001
                                                                        02770001
           ACCEPT WS-RUN-DATE-6        FROM DATE.                       02780001
           ACCEPT WS-RUN-TIME-8        FROM TIME.                       02790001
                                                                        02800001
           IF WS-RUN-YY                < 50                             02810001
               MOVE 20                 TO WS-RUN-CENTURY                02820001
           ELSE                                                         02830001
               MOVE 19                 TO WS-RUN-CENTURY.               02840001
                                                                        02850001
           STRING WS-RUN-CENTURY  WS-RUN-YY  WS-RUN-MM  WS-RUN-DD       02860001
               DELIMITED BY SIZE INTO WS-CURR-DATE-8.                   02870001
                                                                        02880001
           STRING WS-RUN-CENTURY  WS-RUN-YY  '-' WS-RUN-MM  '-'         02890001
                  WS-RUN-DD  ' '  WS-RUN-HH  ':' WS-RUN-MN  ':'         02900001
                  WS-RUN-SS  '.'  WS-RUN-HS  '0000'                     02910001
               DELIMITED BY SIZE INTO WS-CURR-TIMESTAMP.                02920001
                                                                        02930001
       0050-EXIT.                                                       02940001
           EXIT.                                                        02950001
           EJECT                                                        02960001
      ***************************************************************** 02970001
      *                                                               * 02980001
      *    PARAGRAPH:  1000-ADD-INVENTORY-ITEM                        * 02990001
      *                                                               * 03000001
      ***************************************************************** 03010001
                                                                        03020001
       1000-ADD-INVENTORY-ITEM.                                         03030001
                                                                        03040001
           IF LS-INV-PRODUCT-SKU        = SPACES OR LOW-VALUES          03050001
              OR LS-INV-QTY             NOT > ZERO                      03060001
              OR LS-INV-WAREHOUSE-ID    = ZERO                          03070001
               MOVE 41                 TO LS-INV-RETURN-CODE            03080001
               GO TO 1000-EXIT.                                         03090001
                                                                        03100001
           PERFORM 1900-FIND-WAREHOUSE-BY-ID THRU 1900-EXIT.            03110001
           IF NOT WS-WRHS-FOUND OR NOT WWH-IS-ACTIVE(WWH-WAREHOUSE-IDX) 03120001
               MOVE 40                 TO LS-INV-RETURN-CODE            03130001
               GO TO 1000-EXIT.                                         03140001
                                                                        03150001
           MOVE 'PGOC'                  TO WS-PROD-FUNCTION.            03160001
           MOVE LS-INV-PRODUCT-SKU      TO WS-PROD-SKU.                 03170001
           MOVE LS-INV-PRODUCT-NAME     TO WS-PROD-NAME.                03180001
           MOVE LS-INV-PRODUCT-DESC     TO WS-PROD-DESC.                03190001
           MOVE LS-INV-PRODUCT-CATEGORY TO WS-PROD-CATEGORY-ID.         03200001
           CALL 'WIMS01' USING WS-PROD-CALL-PARMS                       03210001
                                WPR-PRODUCT-TABLE-CTL WPR-PRODUCT-TABLE.03220001
           IF NOT WS-PROD-OK                                            03230001
               MOVE 41                 TO LS-INV-RETURN-CODE            03240001
               GO TO 1000-EXIT.                                         03250001
                                                                        03260001
           MOVE ZERO                   TO LS-INV-SHELF-ID.              03270001
           IF LS-INV-SHELF-CODE         NOT = SPACES                    03280001
               PERFORM 1950-FIND-SHELF-BY-CODE THRU 1950-EXIT           03290001
               IF NOT WS-SHELF-FOUND                                    03300001
                   MOVE 40             TO LS-INV-RETURN-CODE            03310001
                   GO TO 1000-EXIT                                      03320001
               END-IF                                                   03330001
               MOVE WSH-TAB-ID(WSH-SHELF-IDX) TO LS-INV-SHELF-ID        03340001
           END-IF.                                                      03350001
                                                                        03360001
           PERFORM 1990-FIND-INVENTORY-BY-KEY THRU 1990-EXIT.           03370001
                                                                        03380001
           IF WS-INV-FOUND                                              03390001
               ADD LS-INV-QTY           TO WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)03400001
               MOVE WS-CURR-TIMESTAMP      TO                           03410001
                           WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX)        03420001
               MOVE WIV-TAB-ID(WIV-INVENTORY-IDX) TO LS-INV-ID          03430001
               MOVE 'UPDATE'            TO WS-ALOG-ACTION               03440001
               MOVE 'RECEIPT ADDED TO EXISTING BATCH' TO                03450001
                           WS-ALOG-DETAILS-CALL                         03460001
           ELSE                                                         03470001
               PERFORM 1995-APPEND-NEW-INVENTORY THRU 1995-EXIT.        03480001
               MOVE 'CREATE'            TO WS-ALOG-ACTION               03490001
               MOVE 'INVENTORY BATCH RECEIVED' TO                       03500001
                           WS-ALOG-DETAILS-CALL                         03510001
           END-IF.                                                      03520001
                                                                        03530001
           MOVE 00                     TO LS-INV-RETURN-CODE.           03540001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    03550001
                                                                        03560001
       1000-EXIT.                                                       03570001
           EXIT.                                                        03580001
           EJECT                                                        03590001
      ***************************************************************** 03600001
      *    PARAGRAPH:  1900 - 1999   (LOOKUP HELPERS)                 * 03610001
      ***************************************************************** 03620001
                                                                        03630001
       1900-FIND-WAREHOUSE-BY-ID.                                       03640001
                                                                        03650001
           MOVE 'N'                    TO WS-WRHS-FOUND-SW.             03660001
           SET WWH-WAREHOUSE-IDX       TO 1.                            03670001
           SEARCH WWH-WAREHOUSE-TAB-ENT                                 03680001
               AT END                                                   03690001
                   MOVE 'N'            TO WS-WRHS-FOUND-SW              03700001
               WHEN WWH-TAB-ID(WWH-WAREHOUSE-IDX) = LS-INV-WAREHOUSE-ID 03710001
                   MOVE 'Y'            TO WS-WRHS-FOUND-SW              03720001
           END-SEARCH.                                                  03730001
                                                                        03740001
       1900-EXIT.                                                       03750001
           EXIT.                                                        03760001
                                                                        03770001
       1950-FIND-SHELF-BY-CODE.                                         03780001
                                                                        03790001
           MOVE 'N'                    TO WS-SHELF-FOUND-SW.            03800001
           SET WSH-SHELF-IDX           TO 1.                            03810001
           SEARCH ALL WSH-SHELF-TAB-ENT                                 03820001
               AT END                                                   03830001
                   MOVE 'N'            TO WS-SHELF-FOUND-SW             03840001
               WHEN WSH-TAB-WH-ID(WSH-SHELF-IDX) = LS-INV-WAREHOUSE-ID  03850001
                AND WSH-TAB-CODE(WSH-SHELF-IDX)  = LS-INV-SHELF-CODE    03860001
                   MOVE 'Y'            TO WS-SHELF-FOUND-SW             03870001
           END-SEARCH.                                                  03880001
                                                                        03890001
       1950-EXIT.                                                       03900001
           EXIT.                                                        03910001
                                                                        03920001
       1990-FIND-INVENTORY-BY-KEY.                                      03930001
                                                                        03940001
           MOVE 'N'                    TO WS-INV-FOUND-SW.              03950001
           SET WIV-INVENTORY-IDX       TO 1.                            03960001
           SEARCH     WIV-INVENTORY-TAB-ENT                             03970001
               AT END                                                   03980001
                   MOVE 'N'            TO WS-INV-FOUND-SW               03990001
               WHEN WIV-TAB-WH-ID(WIV-INVENTORY-IDX)    = LS-INV-WAREHOUSE-ID04000001
                AND WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX) = LS-INV-SHELF-ID04010001
                AND WIV-TAB-PROD-ID(WIV-INVENTORY-IDX)  = WS-PROD-ID    04020001
                AND WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX) = LS-INV-EXPIRATION04030001
                   MOVE 'Y'            TO WS-INV-FOUND-SW               04040001
           END-SEARCH.                                                  04050001
                                                                        04060001
       1990-EXIT.                                                       04070001
           EXIT.                                                        04080001
                                                                        04090001
       1995-APPEND-NEW-INVENTORY.                                       04100001
                                                                        04110001
           ADD 1                       TO WIV-INVENTORY-NEXT-ID.        04120001
           ADD 1                       TO WIV-INVENTORY-TABLE-CNT.      04130001
           SET WIV-INVENTORY-IDX       TO WIV-INVENTORY-TABLE-CNT.      04140001
                                                                        04150001
           MOVE LS-INV-WAREHOUSE-ID    TO WIV-TAB-WH-ID(WIV-INVENTORY-IDX)04160001
           MOVE LS-INV-SHELF-ID        TO WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)04170001
           MOVE WS-PROD-ID              TO WIV-TAB-PROD-ID(WIV-INVENTORY-IDX)04180001
           MOVE LS-INV-EXPIRATION      TO WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX)04190001
           MOVE WIV-INVENTORY-NEXT-ID  TO WIV-TAB-ID(WIV-INVENTORY-IDX) 04200001
           MOVE LS-INV-QTY              TO WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)04210001
           MOVE WS-CURR-TIMESTAMP      TO                               04220001
                           WIV-TAB-CREATED-AT(WIV-INVENTORY-IDX)        04230001
           MOVE SPACES                 TO                               04240001
                           WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX)        04250001
                                                                        04260001
           MOVE WIV-INVENTORY-NEXT-ID  TO LS-INV-ID.                    04270001
                                                                        04280001
       1995-EXIT.                                                       04290001
           EXIT.                                                        04300001
           EJECT                                                        04310001
      ***************************************************************** 04320001
      *                                                               * 04330001
      *    PARAGRAPH:  2000-UPDATE-INVENTORY-ITEM                     * 04340001
      *                                                               * 04350001
      ***************************************************************** 04360001
                                                                        04370001
       2000-UPDATE-INVENTORY-ITEM.                                      04380001
                                                                        04390001
           PERFORM 2900-FIND-INVENTORY-BY-ID THRU 2900-EXIT.            04400001
           IF NOT WS-INV-FOUND                                          04410001
               MOVE 40                 TO LS-INV-RETURN-CODE            04420001
               GO TO 2000-EXIT.                                         04430001
                                                                        04440001
           MOVE 'N'                    TO WS-FIELD-CHANGED-SW.          04450001
                                                                        04460001
           IF LS-INV-FIELD-SUPPLIED (LS-INV-SF-QTY)                     04470001
               IF LS-INV-QTY             < ZERO                         04480001
                   MOVE 41             TO LS-INV-RETURN-CODE            04490001
                   GO TO 2000-EXIT                                      04500001
               END-IF                                                   04510001
               IF LS-INV-QTY NOT = WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)  04520001
                   MOVE LS-INV-QTY     TO                               04530001
                           WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)          04540001
                   MOVE 'Y'            TO WS-FIELD-CHANGED-SW           04550001
               END-IF                                                   04560001
           END-IF.                                                      04570001
                                                                        04580001
           IF LS-INV-FIELD-SUPPLIED (LS-INV-SF-EXPIRATION)              04590001
               IF LS-INV-EXPIRATION     < WS-TODAYS-DATE                04600001
                  AND LS-INV-EXPIRATION > ZERO                          04610001
                   MOVE 41             TO LS-INV-RETURN-CODE            04620001
                   GO TO 2000-EXIT                                      04630001
               END-IF                                                   04640001
               IF LS-INV-EXPIRATION NOT =                               04650001
                           WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX)          04660001
                   MOVE LS-INV-EXPIRATION TO                            04670001
                           WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX)          04680001
                   MOVE 'Y'            TO WS-FIELD-CHANGED-SW           04690001
               END-IF                                                   04700001
           END-IF.                                                      04710001
                                                                        04720001
           IF LS-INV-FIELD-SUPPLIED (LS-INV-SF-SHELF)                   04730001
               PERFORM 1900-FIND-WAREHOUSE-BY-ID THRU 1900-EXIT         04740001
               PERFORM 2950-FIND-SHELF-BY-ID THRU 2950-EXIT             04750001
               IF NOT WS-SHELF-FOUND                                    04760001
                  OR WSH-TAB-WH-ID(WSH-SHELF-IDX) NOT =                 04770001
                           WIV-TAB-WH-ID(WIV-INVENTORY-IDX)             04780001
                   MOVE 40             TO LS-INV-RETURN-CODE            04790001
                   GO TO 2000-EXIT                                      04800001
               END-IF                                                   04810001
               IF LS-INV-SHELF-ID NOT =                                 04820001
                           WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)          04830001
                   MOVE LS-INV-SHELF-ID TO                              04840001
                           WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)          04850001
                   MOVE 'Y'            TO WS-FIELD-CHANGED-SW           04860001
               END-IF                                                   04870001
           END-IF.                                                      04880001
                                                                        04890001
           PERFORM 2990-CHECK-KEY-CONFLICT THRU 2990-EXIT.              04900001
           IF WS-KEY-CONFLICT                                           04910001
               MOVE 42                 TO LS-INV-RETURN-CODE            04920001
               GO TO 2000-EXIT.                                         04930001
                                                                        04940001
           MOVE WS-CURR-TIMESTAMP      TO                               04950001
                           WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX).       04960001
           MOVE 00                     TO LS-INV-RETURN-CODE.           04970001
                                                                        04980001
           IF WS-FIELD-CHANGED                                          04990001
               MOVE 'UPDATE'            TO WS-ALOG-ACTION               05000001
               MOVE 'INVENTORY BATCH FIELDS UPDATED' TO                 05010001
                           WS-ALOG-DETAILS-CALL                         05020001
               PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT                 05030001
           END-IF.                                                      05040001
                                                                        05050001
       2000-EXIT.                                                       05060001
           EXIT.                                                        05070001
                                                                        05080001
       2900-FIND-INVENTORY-BY-ID.                                       05090001
                                                                        05100001
           MOVE 'N'                    TO WS-INV-FOUND-SW.              05110001
           SET WIV-INVENTORY-IDX       TO 1.                            05120001
           SEARCH WIV-INVENTORY-TAB-ENT                                 05130001
               AT END                                                   05140001
                   MOVE 'N'            TO WS-INV-FOUND-SW               05150001
               WHEN WIV-TAB-ID(WIV-INVENTORY-IDX) = LS-INV-ID           05160001
                   MOVE 'Y'            TO WS-INV-FOUND-SW               05170001
           END-SEARCH.                                                  05180001
                                                                        05190001
       2900-EXIT.                                                       05200001
           EXIT.                                                        05210001
                                                                        05220001
       2950-FIND-SHELF-BY-ID.                                           05230001
                                                                        05240001
           MOVE 'N'                    TO WS-SHELF-FOUND-SW.            05250001
           SET WSH-SHELF-IDX           TO 1.                            05260001
           SEARCH WSH-SHELF-TAB-ENT                                     05270001
               AT END                                                   05280001
                   MOVE 'N'            TO WS-SHELF-FOUND-SW             05290001
               WHEN WSH-TAB-ID(WSH-SHELF-IDX) = LS-INV-SHELF-ID         05300001
                   MOVE 'Y'            TO WS-SHELF-FOUND-SW             05310001
           END-SEARCH.                                                  05320001
                                                                        05330001
       2950-EXIT.                                                       05340001
           EXIT.                                                        05350001
                                                                        05360001
       2990-CHECK-KEY-CONFLICT.                                         05370001
                                                                        05380001
           MOVE 'N'                    TO WS-CONFLICT-SW.               05390001
           PERFORM 2995-SCAN-ONE-ROW THRU 2995-EXIT                     05400001
               VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                    05410001
               UNTIL WS-SCAN-SUBSCRIPT    > WIV-INVENTORY-TABLE-CNT.    05420001
                                                                        05430001
       2990-EXIT.                                                       05440001
           EXIT.                                                        05450001
                                                                        05460001
       2995-SCAN-ONE-ROW.                                               05470001
                                                                        05480001
           IF WS-SCAN-SUBSCRIPT NOT = WIV-INVENTORY-IDX                 05490001
              AND WIV-TAB-WH-ID(WS-SCAN-SUBSCRIPT) =                    05500001
                           WIV-TAB-WH-ID(WIV-INVENTORY-IDX)             05510001
              AND WIV-TAB-SHELF-ID(WS-SCAN-SUBSCRIPT) =                 05520001
                           WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)          05530001
              AND WIV-TAB-PROD-ID(WS-SCAN-SUBSCRIPT) =                  05540001
                           WIV-TAB-PROD-ID(WIV-INVENTORY-IDX)           05550001
              AND WIV-TAB-EXP-DATE(WS-SCAN-SUBSCRIPT) =                 05560001
                           WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX)          05570001
               MOVE 'Y'                TO WS-CONFLICT-SW.               05580001
                                                                        05590001
       2995-EXIT.                                                       05600001
           EXIT.                                                        05610001
           EJECT                                                        05620001
      ***************************************************************** 05630001
      *                                                               * 05640001
      *    PARAGRAPH:  3000-DELETE-INVENTORY-ITEM                     * 05650001
      *                                                               * 05660001
      ***************************************************************** 05670001
                                                                        05680001
       3000-DELETE-INVENTORY-ITEM.                                      05690001
                                                                        05700001
           PERFORM 2900-FIND-INVENTORY-BY-ID THRU 2900-EXIT.            05710001
           IF NOT WS-INV-FOUND                                          05720001
               MOVE 40                 TO LS-INV-RETURN-CODE            05730001
               GO TO 3000-EXIT.                                         05740001
                                                                        05750001
           STRING 'QTY=' WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)            05760001
                  ' PRODUCT=' WIV-TAB-PROD-ID(WIV-INVENTORY-IDX)        05770001
                  ' WAREHOUSE=' WIV-TAB-WH-ID(WIV-INVENTORY-IDX)        05780001
                  ' SHELF=' WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)         05790001
                  ' REASON=' LS-INV-REASON                              05800001
                  DELIMITED BY SIZE INTO WS-ALOG-DETAILS-CALL.          05810001
                                                                        05820001
           PERFORM 3100-CLOSE-TABLE-GAP THRU 3100-EXIT                  05830001
               VARYING WIV-INVENTORY-IDX FROM WIV-INVENTORY-IDX BY 1    05840001
               UNTIL WIV-INVENTORY-IDX NOT < WIV-INVENTORY-TABLE-CNT.   05850001
                                                                        05860001
           SUBTRACT 1                  FROM WIV-INVENTORY-TABLE-CNT.    05870001
           MOVE 00                     TO LS-INV-RETURN-CODE.           05880001
                                                                        05890001
           MOVE 'DELETE'                TO WS-ALOG-ACTION.              05900001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    05910001
                                                                        05920001
       3000-EXIT.                                                       05930001
           EXIT.                                                        05940001
                                                                        05950001
       3100-CLOSE-TABLE-GAP.                                            05960001
                                                                        05970001
           MOVE WIV-INVENTORY-TAB-ENT(WIV-INVENTORY-IDX + 1)            05980001
                       TO WIV-INVENTORY-TAB-ENT(WIV-INVENTORY-IDX)      05990001
                                                                        06000001
       3100-EXIT.                                                       06010001
           EXIT.                                                        06020001
           EJECT                                                        06030001
      ***************************************************************** 06040001
      *                                                               * 06050001
      *    PARAGRAPH:  6000-TRANSFER-INVENTORY                        * 06060001
      *                                                               * 06070001
      *    FUNCTION :  WAREHOUSE-TO-WAREHOUSE STOCK MOVE. ALL-OR-     * 06080001
      *      NOTHING -- IF EITHER THE SOURCE AVAILABILITY CHECK OR    * 06090001
      *      THE DESTINATION CAPACITY CHECK FAILS, NOTHING IS WRITTEN.* 06100001
      *                                                               * 06110001
      ***************************************************************** 06120001
                                                                        06130001
       6000-TRANSFER-INVENTORY.                                         06140001
                                                                        06150001
           IF LS-INV-XFER-QTY           = ZERO                          06160001
              OR LS-INV-XFER-SOURCE-WH  = LS-INV-XFER-DEST-WH           06170001
               MOVE 41                 TO LS-INV-RETURN-CODE            06180001
               GO TO 6000-EXIT.                                         06190001
                                                                        06200001
           MOVE LS-INV-XFER-SOURCE-WH   TO LS-INV-WAREHOUSE-ID.         06210001
           PERFORM 1900-FIND-WAREHOUSE-BY-ID THRU 1900-EXIT.            06220001
           IF NOT WS-WRHS-FOUND OR NOT WWH-IS-ACTIVE(WWH-WAREHOUSE-IDX) 06230001
               MOVE 40                 TO LS-INV-RETURN-CODE            06240001
               GO TO 6000-EXIT.                                         06250001
           MOVE WWH-WAREHOUSE-IDX       TO WS-SOURCE-WH-SUB.            06260001
                                                                        06270001
           MOVE LS-INV-XFER-DEST-WH     TO LS-INV-WAREHOUSE-ID.         06280001
           PERFORM 1900-FIND-WAREHOUSE-BY-ID THRU 1900-EXIT.            06290001
           IF NOT WS-WRHS-FOUND OR NOT WWH-IS-ACTIVE(WWH-WAREHOUSE-IDX) 06300001
               MOVE 40                 TO LS-INV-RETURN-CODE            06310001
               GO TO 6000-EXIT.                                         06320001
           MOVE WWH-WAREHOUSE-IDX       TO WS-DEST-WH-SUB.              06330001
                                                                        06340001
           MOVE ZERO                   TO WS-SOURCE-TOTAL-QTY           06350001
                                          WS-DEST-USAGE.                06360001
           PERFORM 6100-SUM-SOURCE-AND-DEST THRU 6100-EXIT              06370001
               VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                    06380001
               UNTIL WS-SCAN-SUBSCRIPT    > WIV-INVENTORY-TABLE-CNT.    06390001
                                                                        06400001
           IF WS-SOURCE-TOTAL-QTY       < LS-INV-XFER-QTY               06410001
               MOVE 43                 TO LS-INV-RETURN-CODE            06420001
               GO TO 6000-EXIT.                                         06430001
                                                                        06440001
           COMPUTE WS-DEST-AVAIL-CAP = WWH-TAB-MAX-CAP(WS-DEST-WH-SUB)  06450001
                                       - WS-DEST-USAGE.                 06460001
           IF WS-DEST-AVAIL-CAP         < LS-INV-XFER-QTY               06470001
               MOVE 43                 TO LS-INV-RETURN-CODE            06480001
               GO TO 6000-EXIT.                                         06490001
                                                                        06500001
           MOVE LS-INV-XFER-QTY         TO WS-REMAINING-TO-XFER.        06510001
           PERFORM 6200-DRAW-DOWN-ONE-SOURCE-ROW THRU 6200-EXIT         06520001
               VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                    06530001
               UNTIL WS-SCAN-SUBSCRIPT    > WIV-INVENTORY-TABLE-CNT     06540001
                  OR WS-REMAINING-TO-XFER = ZERO.                       06550001
                                                                        06560001
           PERFORM 6300-CREDIT-DESTINATION THRU 6300-EXIT.              06570001
                                                                        06580001
           PERFORM 6400-WRITE-TRANSFER-RECORD THRU 6400-EXIT.           06590001
                                                                        06600001
           MOVE 00                     TO LS-INV-RETURN-CODE.           06610001
           MOVE 'UPDATE'                TO WS-ALOG-ACTION.              06620001
           STRING 'TRANSFER OF ' LS-INV-XFER-QTY ' UNITS FROM WAREHOUSE'06630001
                  LS-INV-XFER-SOURCE-WH ' TO WAREHOUSE ' LS-INV-XFER-DEST-WH06640001
                  DELIMITED BY SIZE INTO WS-ALOG-DETAILS-CALL.          06650001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    06660001
                                                                        06670001
       6000-EXIT.                                                       06680001
           EXIT.                                                        06690001
                                                                        06700001
       6100-SUM-SOURCE-AND-DEST.                                        06710001
                                                                        06720001
           IF WIV-TAB-WH-ID(WS-SCAN-SUBSCRIPT) =                        06730001
                           WWH-TAB-ID(WS-SOURCE-WH-SUB)                 06740001
              AND WIV-TAB-PROD-ID(WS-SCAN-SUBSCRIPT) =                  06750001
                           LS-INV-XFER-PRODUCT-ID                       06760001
               ADD WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT)                  06770001
                                       TO WS-SOURCE-TOTAL-QTY.          06780001
                                                                        06790001
           IF WIV-TAB-WH-ID(WS-SCAN-SUBSCRIPT) =                        06800001
                           WWH-TAB-ID(WS-DEST-WH-SUB)                   06810001
               ADD WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT)                  06820001
                                       TO WS-DEST-USAGE.                06830001
                                                                        06840001
       6100-EXIT.                                                       06850001
           EXIT.                                                        06860001
                                                                        06870001
       6200-DRAW-DOWN-ONE-SOURCE-ROW.                                   06880001
                                                                        06890001
           IF WIV-TAB-WH-ID(WS-SCAN-SUBSCRIPT) NOT =                    06900001
                           WWH-TAB-ID(WS-SOURCE-WH-SUB)                 06910001
              OR WIV-TAB-PROD-ID(WS-SCAN-SUBSCRIPT) NOT =               06920001
                           LS-INV-XFER-PRODUCT-ID                       06930001
              OR WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT) = ZERO             06940001
               GO TO 6200-EXIT.                                         06950001
                                                                        06960001
           IF WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT) < WS-REMAINING-TO-XFER06970001
               MOVE WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT)                 06980001
                                       TO WS-THIS-RECORD-TAKE           06990001
           ELSE                                                         07000001
               MOVE WS-REMAINING-TO-XFER TO WS-THIS-RECORD-TAKE         07010001
           END-IF.                                                      07020001
                                                                        07030001
           SUBTRACT WS-THIS-RECORD-TAKE FROM                            07040001
                           WIV-TAB-QTY-COMP(WS-SCAN-SUBSCRIPT)          07050001
           SUBTRACT WS-THIS-RECORD-TAKE FROM WS-REMAINING-TO-XFER.      07060001
           MOVE WS-CURR-TIMESTAMP      TO                               07070001
                           WIV-TAB-UPDATED-AT(WS-SCAN-SUBSCRIPT).       07080001
                                                                        07090001
       6200-EXIT.                                                       07100001
           EXIT.                                                        07110001
                                                                        07120001
       6300-CREDIT-DESTINATION.                                         07130001
                                                                        07140001
           MOVE 'N'                    TO WS-INV-FOUND-SW.              07150001
           PERFORM 6350-FIND-DEST-ROW THRU 6350-EXIT                    07160001
               VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1                    07170001
               UNTIL WS-SCAN-SUBSCRIPT    > WIV-INVENTORY-TABLE-CNT     07180001
                  OR WS-INV-FOUND.                                      07190001
                                                                        07200001
           IF WS-INV-FOUND                                              07210001
               ADD LS-INV-XFER-QTY      TO                              07220001
                           WIV-TAB-QTY-COMP(WS-DEST-INV-SUB)            07230001
               MOVE WS-CURR-TIMESTAMP      TO                           07240001
                           WIV-TAB-UPDATED-AT(WS-DEST-INV-SUB)          07250001
           ELSE                                                         07260001
               ADD 1                   TO WIV-INVENTORY-NEXT-ID         07270001
               ADD 1                   TO WIV-INVENTORY-TABLE-CNT       07280001
               SET WIV-INVENTORY-IDX   TO WIV-INVENTORY-TABLE-CNT       07290001
               MOVE WWH-TAB-ID(WS-DEST-WH-SUB) TO                       07300001
                           WIV-TAB-WH-ID(WIV-INVENTORY-IDX)             07310001
               MOVE ZERO                TO                              07320001
                           WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX)          07330001
               MOVE LS-INV-XFER-PRODUCT-ID TO                           07340001
                           WIV-TAB-PROD-ID(WIV-INVENTORY-IDX)           07350001
               MOVE ZERO                TO                              07360001
                           WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX)          07370001
               MOVE WIV-INVENTORY-NEXT-ID TO                            07380001
                           WIV-TAB-ID(WIV-INVENTORY-IDX)                07390001
               MOVE LS-INV-XFER-QTY     TO                              07400001
                           WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX)          07410001
               MOVE WS-CURR-TIMESTAMP      TO                           07420001
                           WIV-TAB-CREATED-AT(WIV-INVENTORY-IDX)        07430001
               MOVE SPACES              TO                              07440001
                           WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX)        07450001
               MOVE WIV-INVENTORY-IDX   TO WS-DEST-INV-SUB              07460001
           END-IF.                                                      07470001
                                                                        07480001
       6300-EXIT.                                                       07490001
           EXIT.                                                        07500001
                                                                        07510001
       6350-FIND-DEST-ROW.                                              07520001
                                                                        07530001
           IF WIV-TAB-WH-ID(WS-SCAN-SUBSCRIPT) =                        07540001
                           WWH-TAB-ID(WS-DEST-WH-SUB)                   07550001
              AND WIV-TAB-PROD-ID(WS-SCAN-SUBSCRIPT) =                  07560001
                           LS-INV-XFER-PRODUCT-ID                       07570001
               MOVE 'Y'                TO WS-INV-FOUND-SW               07580001
               MOVE WS-SCAN-SUBSCRIPT   TO WS-DEST-INV-SUB.             07590001
                                                                        07600001
       6350-EXIT.                                                       07610001
           EXIT.                                                        07620001
                                                                        07630001
       6400-WRITE-TRANSFER-RECORD.                                      07640001
                                                                        07650001
           ADD 1                       TO WXF-TRANSFER-NEXT-ID.         07660001
           MOVE WXF-TRANSFER-NEXT-ID   TO XFR-ID.                       07670001
           MOVE LS-INV-XFER-PRODUCT-ID TO XFR-PRODUCT-ID.               07680001
           MOVE LS-INV-XFER-QTY        TO XFR-QUANTITY.                 07690001
           MOVE LS-INV-XFER-SOURCE-WH  TO XFR-SOURCE-WH-ID.             07700001
           MOVE LS-INV-XFER-DEST-WH    TO XFR-DEST-WH-ID.               07710001
           MOVE 'PENDING'              TO XFR-STATUS.                   07720001
           MOVE WS-CURR-TIMESTAMP      TO XFR-CREATED-AT.               07730001
                                                                        07740001
           OPEN EXTEND INVENTORY-TRANSFER.                              07750001
           IF NOT XFER-OK                                               07760001
               MOVE 'WIMS03'           TO WWFE-PROGRAM-ID               07770001
               MOVE WS-XFER-STATUS     TO WWFE-FILE-STATUS              07780001
               DISPLAY WS-WIM-FILE-ERROR-01                             07790001
               GO TO 6400-EXIT.                                         07800001
                                                                        07810001
           WRITE XFER-FILE-REC.                                         07820001
           CLOSE INVENTORY-TRANSFER.                                    07830001
                                                                        07840001
       6400-EXIT.                                                       07850001
           EXIT.                                                        07860001
           EJECT                                                        07870001
      ***************************************************************** 07880001
      *                                                               * 07890001
      *    PARAGRAPH:  9000-LOG-ACTIVITY                              * 07900001
      *                                                               * 07910001
      ***************************************************************** 07920001
                                                                        07930001
       9000-LOG-ACTIVITY.                                               07940001
                                                                        07950001
           MOVE 'LOG '                 TO WS-ALOG-FUNCTION.             07960001
           MOVE 'INVENTORY '           TO WS-ALOG-ENTITY-TYPE.          07970001
           IF LS-INV-FN-TRANSFER                                        07980001
               MOVE WS-DEST-INV-SUB    TO WS-SCAN-SUBSCRIPT             07990001
               MOVE WIV-TAB-ID(WS-DEST-INV-SUB) TO WS-ALOG-ENTITY-ID    08000001
           ELSE                                                         08010001
               MOVE LS-INV-ID           TO WS-ALOG-ENTITY-ID            08020001
           END-IF.                                                      08030001
           MOVE 00                     TO WS-ALOG-RETURN-CODE.          08040001
                                                                        08050001
           CALL 'WIMS04' USING WS-ALOG-CALL-PARMS.                      08060001
                                                                        08070001
           IF NOT WS-ALOG-OK                                            08080001
               DISPLAY 'WIMS03 - ACTIVITY LOG CALL FAILED, RC='         08090001
                       WS-ALOG-RETURN-CODE.                             08100001
                                                                        08110001
       9000-EXIT.                                                       08120001
           EXIT.                                                        08130001
