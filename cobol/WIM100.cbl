       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIM100.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 05/20/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIM100                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   WIM100 IS THE NIGHTLY BATCH DRIVER FOR THE        * 00150001
      *             WAREHOUSE INVENTORY MANAGEMENT SUITE. IT LOADS    * 00160001
      *             THE PRODUCT, WAREHOUSE, SHELF, AND INVENTORY      * 00170001
      *             MASTERS INTO WORKING STORAGE, READS THE DAY'S     * 00180001
      *             MAINTENANCE TRANSACTIONS ONE AT A TIME, AND       * 00190001
      *             CALLS WIMS01 (PRODUCT), WIMS02 (WAREHOUSE), OR    * 00200001
      *             WIMS03 (INVENTORY) TO POST EACH ONE AGAINST THE   * 00210001
      *             IN-MEMORY TABLES. REJECTED TRANSACTIONS ARE       * 00220001
      *             LISTED ON THE REJECT REPORT. AT END OF JOB THE    * 00230001
      *             FOUR MASTERS ARE REWRITTEN FROM THE TABLES AND    * 00240001
      *             WIMS04 IS CALLED TO CLOSE OUT THE ACTIVITY LOG.   * 00250001
      *                                                               * 00260001
      * FILES   :   TRANSACTION FILE     -  LINE-SEQUENTIAL (INPUT)   * 00270001
      *             PRODUCT MASTER       -  RELATIVE        (I/O)     * 00280001
      *             WAREHOUSE MASTER     -  RELATIVE        (I/O)     * 00290001
      *             WAREHOUSE SHELF FILE -  RELATIVE        (I/O)     * 00300001
      *             INVENTORY MASTER     -  RELATIVE        (I/O)     * 00310001
      *             REJECT REPORT        -  PRINTER         (OUTPUT)  * 00320001
      *                                                               * 00330001
      * CALLS   :   WIMS01, WIMS02, WIMS03, WIMS04                    * 00340001
      *                                                               * 00350001
      ***************************************************************** 00360001
      *             PROGRAM CHANGE LOG                                * 00370001
      *             -------------------                               * 00380001
      *                                                               * 00390001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00400001
      *  --------   --------------------  --------------------------  * 00410001
      *  05/20/91   D KOWALCZYK           INITIAL VERSION -- PRODUCT   *00420001
      *                                   AND WAREHOUSE TRANSACTIONS   *00430001
      *                                   ONLY, NO INVENTORY POSTING.  *00440001
      *  06/17/91   D KOWALCZYK           ADDED THE IADD/IUPD/IDEL     *00450001
      *                                   TRANSACTION CODES AND THE    *00460001
      *                                   CALL TO WIMS03.              *00470001
      *  01/08/92   D KOWALCZYK           ADDED IXFR (TRANSFER)        *00480001
      *                                   TRANSACTION CODE.            *00490001
      *  02/14/93   R ODUYA               ACTIVITY LOG INIT/EOJ CALLS  *00500001
      *                                   TO WIMS04 ADDED AROUND THE   *00510001
      *                                   TRANSACTION LOOP.            *00520001
      *  11/09/98   T FEATHERSTONE        Y2K -- MASTER RECORD DATE    *00530001
      *                                   FIELDS ARE FULL ISO          *00540001
      *                                   TIMESTAMPS, NOT 2-DIGIT      *00550001
      *                                   YEARS. REVIEWED, NO CHANGE.  *00560001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. UNKNOWN     *00570001
      *                                   TRANSACTION CODES NOW WRITE  *00580001
      *                                   A REJECT LINE INSTEAD OF     *00590001
      *                                   ABENDING THE STEP.           *00600001
      *  03/30/04   W NAKASHIMA           TICKET WIM-0188. REJECT      *00610001
      *                                   REPORT PAGE-BREAKS AT 55     *00620001
      *                                   LINES AND PRINTS A FINAL     *00630001
      *                                   READ/REJECT COUNT LINE.      *00640001
      ***************************************************************** 00650001
           EJECT                                                        00660001
       ENVIRONMENT DIVISION.                                            00670001
       CONFIGURATION SECTION.                                           00680001
       SPECIAL-NAMES.                                                   00690001
           C01 IS TOP-OF-FORM                                           00700001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00710001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00720001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00730001
                                                                        00740001
       INPUT-OUTPUT SECTION.                                            00750001
       FILE-CONTROL.                                                    00760001
           SELECT TRANSACTION-FILE   ASSIGN TO WTRANFL                  00770001
                                      ORGANIZATION IS LINE SEQUENTIAL   00780001
                                      FILE STATUS IS WS-TRANS-STATUS.   00790001
           SELECT PRODUCT-MASTER     ASSIGN TO WPRODFL                  00800001
                                      ORGANIZATION IS RELATIVE          00810001
                                      ACCESS MODE IS SEQUENTIAL         00820001
                                      FILE STATUS IS WS-PROD-FILE-STATUS.00830001
           SELECT WAREHOUSE-MASTER   ASSIGN TO WWRHSFL                  00840001
                                      ORGANIZATION IS RELATIVE          00850001
                                      ACCESS MODE IS SEQUENTIAL         00860001
                                      FILE STATUS IS WS-WRHS-FILE-STATUS.00870001
           SELECT SHELF-MASTER       ASSIGN TO WSHLFFL                  00880001
                                      ORGANIZATION IS RELATIVE          00890001
                                      ACCESS MODE IS SEQUENTIAL         00900001
                                      FILE STATUS IS WS-SHLF-FILE-STATUS.00910001
           SELECT INVENTORY-MASTER   ASSIGN TO WINVTFL                  00920001
                                      ORGANIZATION IS RELATIVE          00930001
                                      ACCESS MODE IS SEQUENTIAL         00940001
                                      FILE STATUS IS WS-INVT-FILE-STATUS.00950001
           SELECT REJECT-REPORT      ASSIGN TO WIMREJ                   00960001
                                      ORGANIZATION IS LINE SEQUENTIAL   00970001
                                      FILE STATUS IS WS-RPT-STATUS.     00980001
           EJECT                                                        00990001
       DATA DIVISION.                                                   01000001
       FILE SECTION.                                                    01010001
                                                                        01020001
       FD  TRANSACTION-FILE                                             01030001
           LABEL RECORDS ARE STANDARD                                   01040001
           RECORD CONTAINS 1396 CHARACTERS.                             01050001
                                                                        01060001
           COPY WCPTRAN.                                                01070001
                                                                        01080001
       FD  PRODUCT-MASTER                                               01090001
           LABEL RECORDS ARE STANDARD                                   01100001
           RECORD CONTAINS 476 CHARACTERS.                              01110001
                                                                        01120001
       01  PRODUCT-MASTER-REC.                                          01130001
           05  PMR-PROD-ID             PIC 9(09).                       01140001
           05  PMR-SKU                 PIC X(40).                       01150001
           05  PMR-NAME                PIC X(100).                      01160001
           05  PMR-DESCRIPTION         PIC X(250).                      01170001
           05  PMR-ACTIVE-FLAG         PIC X(01).                       01180001
           05  PMR-CATEGORY-ID         PIC 9(09).                       01190001
           05  PMR-CREATED-AT          PIC X(26).                       01200001
           05  PMR-UPDATED-AT          PIC X(26).                       01210001
           05  FILLER                  PIC X(15).                       01220001
                                                                        01230001
       FD  WAREHOUSE-MASTER                                             01240001
           LABEL RECORDS ARE STANDARD                                   01250001
           RECORD CONTAINS 846 CHARACTERS.                              01260001
                                                                        01270001
       01  WAREHOUSE-MASTER-REC.                                        01280001
           05  WMR-ID                  PIC 9(09).                       01290001
           05  WMR-NAME                PIC X(255).                      01300001
           05  WMR-LOCATION            PIC X(500).                      01310001
           05  WMR-MAX-CAPACITY        PIC 9(09).                       01320001
           05  WMR-ACTIVE-FLAG         PIC X(01).                       01330001
           05  WMR-CREATED-AT          PIC X(26).                       01340001
           05  WMR-UPDATED-AT          PIC X(26).                       01350001
           05  FILLER                  PIC X(20).                       01360001
                                                                        01370001
       FD  SHELF-MASTER                                                 01380001
           LABEL RECORDS ARE STANDARD                                   01390001
           RECORD CONTAINS 318 CHARACTERS.                              01400001
                                                                        01410001
       01  SHELF-MASTER-REC.                                            01420001
           05  SMR-ID                  PIC 9(09).                       01430001
           05  SMR-CODE                PIC X(40).                       01440001
           05  SMR-DESCRIPTION         PIC X(250).                      01450001
           05  SMR-WAREHOUSE-ID        PIC 9(09).                       01460001
           05  FILLER                  PIC X(10).                       01470001
                                                                        01480001
       FD  INVENTORY-MASTER                                             01490001
           LABEL RECORDS ARE STANDARD                                   01500001
           RECORD CONTAINS 117 CHARACTERS.                              01510001
                                                                        01520001
       01  INVENTORY-MASTER-REC.                                        01530001
           05  IMR-ID                  PIC 9(09).                       01540001
           05  IMR-QTY-ON-HAND         PIC S9(09).                      01550001
           05  IMR-EXPIRATION-DATE     PIC 9(08).                       01560001
           05  IMR-PRODUCT-ID          PIC 9(09).                       01570001
           05  IMR-WAREHOUSE-ID        PIC 9(09).                       01580001
           05  IMR-SHELF-ID            PIC 9(09).                       01590001
           05  IMR-CREATED-AT          PIC X(26).                       01600001
           05  IMR-UPDATED-AT          PIC X(26).                       01610001
           05  FILLER                  PIC X(12).                       01620001
                                                                        01630001
       FD  REJECT-REPORT                                                01640001
           LABEL RECORDS ARE STANDARD                                   01650001
           RECORDING MODE IS F.                                         01660001
                                                                        01670001
       01  REJECT-REPORT-REC           PIC X(132).                      01680001
           EJECT                                                        01690001
       WORKING-STORAGE SECTION.                                         01700001
                                                                        01710001
      ***************************************************************** 01720001
      *    SWITCHES                                                   * 01730001
      ***************************************************************** 01740001
                                                                        01750001
       01  WS-SWITCHES.                                                 01760001
           05  WS-END-OF-TRANS-SW      PIC X     VALUE 'N'.             01770001
               88  WS-END-OF-TRANS               VALUE 'Y'.             01780001
           05  WS-END-OF-LOAD-SW       PIC X     VALUE 'N'.             01790001
               88  WS-END-OF-LOAD                 VALUE 'Y'.            01800001
                                                                        01810001
      ***************************************************************** 01820001
      *    MISCELLANEOUS WORK FIELDS                                  * 01830001
      ***************************************************************** 01840001
                                                                        01850001
       01  WS-MISC-FIELDS.                                              01860001
           05  WS-TRANS-STATUS         PIC XX    VALUE SPACES.          01870001
               88  TRANS-OK                      VALUE '00'.            01880001
               88  TRANS-END                     VALUE '10'.            01890001
           05  WS-PROD-FILE-STATUS     PIC XX    VALUE SPACES.          01900001
               88  PROD-FILE-OK                  VALUE '00'.            01910001
               88  PROD-FILE-END                 VALUE '10'.            01920001
               88  PROD-FILE-ERR                 VALUE '23', '35',      01930001
                                                        '37', '41'.     01940001
           05  WS-WRHS-FILE-STATUS     PIC XX    VALUE SPACES.          01950001
               88  WRHS-FILE-OK                  VALUE '00'.            01960001
               88  WRHS-FILE-END                 VALUE '10'.            01970001
               88  WRHS-FILE-ERR                 VALUE '23', '35',      01980001
                                                        '37', '41'.     01990001
           05  WS-SHLF-FILE-STATUS     PIC XX    VALUE SPACES.          02000001
               88  SHLF-FILE-OK                  VALUE '00'.            02010001
               88  SHLF-FILE-END                 VALUE '10'.            02020001
               88  SHLF-FILE-ERR                 VALUE '23', '35',      02030001
                                                        '37', '41'.     02040001
           05  WS-INVT-FILE-STATUS     PIC XX    VALUE SPACES.          02050001
               88  INVT-FILE-OK                  VALUE '00'.            02060001
               88  INVT-FILE-END                 VALUE '10'.            02070001
               88  INVT-FILE-ERR                 VALUE '23', '35',      02080001
                                                        '37', '41'.     02090001
           05  WS-RPT-STATUS           PIC XX    VALUE SPACES.          02100001
               88  RPT-FILE-OK                   VALUE '00'.            02110001
           05  WS-TRANS-READ-CNT       PIC S9(07)  COMP-3 VALUE ZERO.   02120001
           05  WS-TRANS-REJECT-CNT     PIC S9(07)  COMP-3 VALUE ZERO.   02130001
           05  WS-LOAD-SUBSCRIPT       PIC S9(05)  COMP  VALUE ZERO.    02140001
           05  WS-WRITE-SUBSCRIPT      PIC S9(05)  COMP  VALUE ZERO.    02150001
           05  WS-LINE-COUNT           PIC S9(03)  COMP  VALUE ZERO.    02160001
               88  WS-PAGE-FULL                  VALUE 55 THRU 999.     02170001
           05  WS-PAGE-COUNT           PIC S9(05)  COMP-3 VALUE ZERO.   02180001
                                                                        02190001
       01  WS-REPORT-HEADING.                                           02200001
           05  FILLER                  PIC X(01)       VALUE SPACES.    02210001
           05  FILLER                  PIC X(45)       VALUE            02220001
               'WIM100  WAREHOUSE INVENTORY MANAGEMENT SUITE'.          02230001
           05  FILLER                  PIC X(20)       VALUE            02240001
               '  TRANSACTION REJECT'.                                  02250001
           05  FILLER                  PIC X(10)       VALUE            02260001
               ' -- PAGE  '.                                            02270001
           05  WRH-PAGE-NO             PIC ZZZ9.                        02280001
           05  FILLER                  PIC X(52)       VALUE SPACES.    02290001
                                                                        02300001
       01  WS-REPORT-TOTALS-LINE.                                       02310001
           05  FILLER                  PIC X(01)       VALUE SPACES.    02320001
           05  FILLER                  PIC X(24)       VALUE            02330001
               'TRANSACTIONS READ .....'.                               02340001
           05  WRT-READ-CNT            PIC ZZZ,ZZ9.                     02350001
           05  FILLER                  PIC X(05)       VALUE SPACES.    02360001
           05  FILLER                  PIC X(24)       VALUE            02370001
               'TRANSACTIONS REJECTED ..'.                              02380001
           05  WRT-REJECT-CNT          PIC ZZZ,ZZ9.                     02390001
           05  FILLER                  PIC X(66)       VALUE SPACES.    02400001
                                                                        02410001
           COPY WCPPROD.                                                02420001
           COPY WCPWRHS.                                                02430001
           COPY WCPSHLF.                                                02440001
           COPY WCPINVT.                                                02450001
           COPY WCPERRWS.                                               02460001
                                                                        02470001
      ***************************************************************** 02480001
      *    STAGING AREAS FOR CALLS TO WIMS01, WIMS02, WIMS03, WIMS04   *02490001
      *    -- EACH GROUP MIRRORS THE LINKAGE SECTION OF THE CALLED    * 02500001
      *    PROGRAM POSITION FOR POSITION.                             * 02510001
      ***************************************************************** 02520001
                                                                        02530001
       01  WS-PROD-CALL-PARMS.                                          02540001
           05  WS-PROD-FUNCTION        PIC X(04).                       02550001
           05  WS-PROD-SUPPLIED-FIELDS.                                 02560001
               10  WS-PROD-SF-NAME     PIC X(01).                       02570001
               10  WS-PROD-SF-DESC     PIC X(01).                       02580001
               10  WS-PROD-SF-ACTIVE   PIC X(01).                       02590001
               10  WS-PROD-SF-CATEGORY PIC X(01).                       02600001
           05  WS-PROD-ID              PIC 9(09).                       02610001
           05  WS-PROD-SKU             PIC X(40).                       02620001
           05  WS-PROD-NAME            PIC X(100).                      02630001
           05  WS-PROD-DESC            PIC X(250).                      02640001
           05  WS-PROD-ACTIVE          PIC X(01).                       02650001
           05  WS-PROD-CATEGORY-ID     PIC 9(09).                       02660001
           05  WS-PROD-RETURN-CODE     PIC 9(02).                       02670001
               88  WS-PROD-OK                    VALUE 00.              02680001
           05  WS-PROD-RC-R            REDEFINES WS-PROD-RETURN-CODE.   02690001
               10  WS-PROD-RC-TENS     PIC 9.                           02700001
               10  WS-PROD-RC-UNITS    PIC 9.                           02710001
                                                                        02720001
       01  WS-WRHS-CALL-PARMS.                                          02730001
           05  WS-WRHS-FUNCTION        PIC X(04).                       02740001
           05  WS-WRHS-SUPPLIED-FIELDS.                                 02750001
               10  WS-WRHS-SF-NAME     PIC X(01).                       02760001
               10  WS-WRHS-SF-LOCATION PIC X(01).                       02770001
               10  WS-WRHS-SF-CAPACITY PIC X(01).                       02780001
               10  WS-WRHS-SF-ACTIVE   PIC X(01).                       02790001
           05  WS-WRHS-ID              PIC 9(09).                       02800001
           05  WS-WRHS-NAME            PIC X(255).                      02810001
           05  WS-WRHS-LOCATION        PIC X(500).                      02820001
           05  WS-WRHS-CAPACITY        PIC 9(09).                       02830001
           05  WS-WRHS-ACTIVE          PIC X(01).                       02840001
           05  WS-WRHS-CURRENT-USED    PIC S9(09).                      02850001
           05  WS-WRHS-TOTAL-ITEMS     PIC S9(05).                      02860001
           05  WS-WRHS-CAPACITY-PCT    PIC ZZZ9.99.                     02870001
           05  WS-WRHS-RETURN-CODE     PIC 9(02).                       02880001
               88  WS-WRHS-OK                    VALUE 00.              02890001
           05  WS-WRHS-RC-R            REDEFINES WS-WRHS-RETURN-CODE.   02900001
               10  WS-WRHS-RC-TENS     PIC 9.                           02910001
               10  WS-WRHS-RC-UNITS    PIC 9.                           02920001
                                                                        02930001
       01  WS-INV-CALL-PARMS.                                           02940001
           05  WS-INV-FUNCTION         PIC X(04).                       02950001
           05  WS-INV-SUPPLIED-FIELDS.                                  02960001
               10  WS-INV-SF-QTY       PIC X(01).                       02970001
               10  WS-INV-SF-EXPIRATION PIC X(01).                      02980001
               10  WS-INV-SF-SHELF     PIC X(01).                       02990001
           05  WS-INV-ID               PIC 9(09).                       03000001
           05  WS-INV-WAREHOUSE-ID     PIC 9(09).                       03010001
           05  WS-INV-SHELF-CODE       PIC X(40).                       03020001
           05  WS-INV-SHELF-ID         PIC 9(09).                       03030001
           05  WS-INV-PRODUCT-SKU      PIC X(40).                       03040001
           05  WS-INV-PRODUCT-NAME     PIC X(100).                      03050001
           05  WS-INV-PRODUCT-DESC     PIC X(250).                      03060001
           05  WS-INV-PRODUCT-CATEGORY PIC 9(09).                       03070001
           05  WS-INV-QTY              PIC S9(09).                      03080001
           05  WS-INV-EXPIRATION       PIC 9(08).                       03090001
           05  WS-INV-REASON           PIC X(60).                       03100001
           05  WS-INV-XFER-SOURCE-WH   PIC 9(09).                       03110001
           05  WS-INV-XFER-DEST-WH     PIC 9(09).                       03120001
           05  WS-INV-XFER-PRODUCT-ID  PIC 9(09).                       03130001
           05  WS-INV-XFER-QTY         PIC 9(09).                       03140001
           05  WS-INV-RETURN-CODE      PIC 9(02).                       03150001
               88  WS-INV-OK                     VALUE 00.              03160001
           05  WS-INV-RC-R             REDEFINES WS-INV-RETURN-CODE.    03170001
               10  WS-INV-RC-TENS      PIC 9.                           03180001
               10  WS-INV-RC-UNITS     PIC 9.                           03190001
                                                                        03200001
       01  WS-ALOG-CALL-PARMS.                                          03210001
           05  WS-ALOG-FUNCTION        PIC X(04).                       03220001
               88  WS-ALOG-FN-INIT               VALUE 'INIT'.          03230001
               88  WS-ALOG-FN-LOG                VALUE 'LOG '.          03240001
               88  WS-ALOG-FN-EOJ                VALUE 'EOJ '.          03250001
           05  WS-ALOG-ENTITY-TYPE     PIC X(10).                       03260001
           05  WS-ALOG-ENTITY-ID       PIC 9(09).                       03270001
           05  WS-ALOG-ACTION          PIC X(06).                       03280001
           05  WS-ALOG-DETAILS         PIC X(250).                      03290001
           05  WS-ALOG-RETURN-CODE     PIC 9(02).                       03300001
               88  WS-ALOG-OK                    VALUE 00.              03310001
           EJECT                                                        03320001
      ***************************************************************** 03330001
      *    P R O C E D U R E    D I V I S I O N                       * 03340001
      ***************************************************************** 03350001
                                                                        03360001
       PROCEDURE DIVISION.                                              03370001
                                                                        03380001
       0000-MAINLINE.                                                   03390001
                                                                        03400001
           PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                  03410001
                                                                        03420001
           PERFORM 2000-READ-TRANSACTION THRU 2000-EXIT.                03430001
                                                                        03440001
           PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT          03450001
               UNTIL WS-END-OF-TRANS.                                   03460001
                                                                        03470001
           PERFORM 4000-TERMINATION THRU 4000-EXIT.                     03480001
                                                                        03490001
           GOBACK.                                                      03500001
                                                                        03510001
       0000-EXIT.                                                       03520001
           EXIT.                                                        03530001
           EJECT                                                        03540001
      ***************************************************************** 03550001
      *                                                               * 03560001
      *    PARAGRAPH:  1000-INITIALIZATION                            * 03570001
      *                                                               * 03580001
      *    FUNCTION :  OPEN THE TRANSACTION FILE AND THE REJECT       * 03590001
      *      REPORT, LOAD THE FOUR MASTER TABLES, AND PRIME THE       * 03600001
      *      ACTIVITY LOG WITH FUNCTION = INIT.                       * 03610001
      *                                                               * 03620001
      ***************************************************************** 03630001
                                                                        03640001
       1000-INITIALIZATION.                                             03650001
                                                                        03660001
           MOVE ZERO                   TO WS-TRANS-READ-CNT             03670001
                                          WS-TRANS-REJECT-CNT           03680001
                                          WS-PAGE-COUNT.                03690001
           MOVE 99                     TO WS-LINE-COUNT.                03700001
                                                                        03710001
           OPEN INPUT  TRANSACTION-FILE.                                03720001
           OPEN OUTPUT REJECT-REPORT.                                   03730001
                                                                        03740001
           PERFORM 1100-LOAD-PRODUCT-TABLE   THRU 1100-EXIT.            03750001
           PERFORM 1200-LOAD-WAREHOUSE-TABLE THRU 1200-EXIT.            03760001
           PERFORM 1300-LOAD-SHELF-TABLE     THRU 1300-EXIT.            03770001
           PERFORM 1400-LOAD-INVENTORY-TABLE THRU 1400-EXIT.            03780001
                                                                        03790001
           MOVE 'INIT'                 TO WS-ALOG-FUNCTION.             03800001
           CALL 'WIMS04'               USING WS-ALOG-CALL-PARMS.        03810001
                                                                        03820001
       1000-EXIT.                                                       03830001
           EXIT.                                                        03840001
                                                                        03850001
       1100-LOAD-PRODUCT-TABLE.                                         03860001
                                                                        03870001
           MOVE ZERO                   TO WPR-PRODUCT-TABLE-CNT.        03880001
           MOVE ZERO                   TO WPR-PRODUCT-NEXT-ID.          03890001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            03900001
                                                                        03910001
           OPEN INPUT PRODUCT-MASTER.                                   03920001
           IF NOT PROD-FILE-OK                                          03930001
               GO TO 1100-EXIT.                                         03940001
                                                                        03950001
           PERFORM 1150-LOAD-ONE-PRODUCT THRU 1150-EXIT                 03960001
               UNTIL WS-END-OF-LOAD.                                    03970001
                                                                        03980001
           CLOSE PRODUCT-MASTER.                                        03990001
                                                                        04000001
       1100-EXIT.                                                       04010001
           EXIT.                                                        04020001
                                                                        04030001
       1150-LOAD-ONE-PRODUCT.                                           04040001
                                                                        04050001
           READ PRODUCT-MASTER INTO PRODUCT-MASTER-REC.                 04060001
           IF PROD-FILE-END OR PROD-FILE-ERR                            04070001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04080001
               GO TO 1150-EXIT.                                         04090001
                                                                        04100001
           ADD 1                       TO WPR-PRODUCT-TABLE-CNT.        04110001
           SET WPR-PRODUCT-IDX         TO WPR-PRODUCT-TABLE-CNT.        04120001
           MOVE PMR-SKU                TO WPR-TAB-SKU(WPR-PRODUCT-IDX). 04130001
           MOVE PMR-PROD-ID            TO WPR-TAB-ID(WPR-PRODUCT-IDX).  04140001
           MOVE PMR-NAME               TO WPR-TAB-NAME(WPR-PRODUCT-IDX).04150001
           MOVE PMR-DESCRIPTION                                         04160001
                                       TO WPR-TAB-DESC(WPR-PRODUCT-IDX).04170001
           MOVE PMR-ACTIVE-FLAG                                         04180001
                                       TO WPR-TAB-ACTIVE(WPR-PRODUCT-IDX).04190001
           MOVE PMR-CATEGORY-ID                                         04200001
                                    TO WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX).04210001
           MOVE PMR-CREATED-AT                                          04220001
                                    TO WPR-TAB-CREATED-AT(WPR-PRODUCT-IDX).04230001
           MOVE PMR-UPDATED-AT                                          04240001
                                    TO WPR-TAB-UPDATED-AT(WPR-PRODUCT-IDX).04250001
           IF PMR-PROD-ID           > WPR-PRODUCT-NEXT-ID               04260001
               MOVE PMR-PROD-ID        TO WPR-PRODUCT-NEXT-ID.          04270001
                                                                        04280001
       1150-EXIT.                                                       04290001
           EXIT.                                                        04300001
                                                                        04310001
       1200-LOAD-WAREHOUSE-TABLE.                                       04320001
                                                                        04330001
           MOVE ZERO                   TO WWH-WAREHOUSE-TABLE-CNT.      04340001
           MOVE ZERO                   TO WWH-WAREHOUSE-NEXT-ID.        04350001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            04360001
                                                                        04370001
           OPEN INPUT WAREHOUSE-MASTER.                                 04380001
           IF NOT WRHS-FILE-OK                                          04390001
               GO TO 1200-EXIT.                                         04400001
                                                                        04410001
           PERFORM 1250-LOAD-ONE-WAREHOUSE THRU 1250-EXIT               04420001
               UNTIL WS-END-OF-LOAD.                                    04430001
                                                                        04440001
           CLOSE WAREHOUSE-MASTER.                                      04450001
                                                                        04460001
       1200-EXIT.                                                       04470001
           EXIT.                                                        04480001
                                                                        04490001
       1250-LOAD-ONE-WAREHOUSE.                                         04500001
                                                                        04510001
           READ WAREHOUSE-MASTER INTO WAREHOUSE-MASTER-REC.             04520001
           IF WRHS-FILE-END OR WRHS-FILE-ERR                            04530001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04540001
               GO TO 1250-EXIT.                                         04550001
                                                                        04560001
           ADD 1                       TO WWH-WAREHOUSE-TABLE-CNT.      04570001
           SET WWH-WAREHOUSE-IDX       TO WWH-WAREHOUSE-TABLE-CNT.      04580001
           MOVE WMR-NAME            TO WWH-TAB-NAME(WWH-WAREHOUSE-IDX). 04590001
           MOVE WMR-ID              TO WWH-TAB-ID(WWH-WAREHOUSE-IDX).   04600001
           MOVE WMR-LOCATION                                            04610001
                                 TO WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX).04620001
           MOVE WMR-MAX-CAPACITY                                        04630001
                                 TO WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX). 04640001
           MOVE WMR-ACTIVE-FLAG                                         04650001
                                 TO WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX).  04660001
           MOVE WMR-CREATED-AT                                          04670001
                              TO WWH-TAB-CREATED-AT(WWH-WAREHOUSE-IDX). 04680001
           MOVE WMR-UPDATED-AT                                          04690001
                              TO WWH-TAB-UPDATED-AT(WWH-WAREHOUSE-IDX). 04700001
           IF WMR-ID                > WWH-WAREHOUSE-NEXT-ID             04710001
               MOVE WMR-ID             TO WWH-WAREHOUSE-NEXT-ID.        04720001
                                                                        04730001
       1250-EXIT.                                                       04740001
           EXIT.                                                        04750001
                                                                        04760001
       1300-LOAD-SHELF-TABLE.                                           04770001
                                                                        04780001
           MOVE ZERO                   TO WSH-SHELF-TABLE-CNT.          04790001
           MOVE ZERO                   TO WSH-SHELF-NEXT-ID.            04800001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            04810001
                                                                        04820001
           OPEN INPUT SHELF-MASTER.                                     04830001
           IF NOT SHLF-FILE-OK                                          04840001
               GO TO 1300-EXIT.                                         04850001
                                                                        04860001
           PERFORM 1350-LOAD-ONE-SHELF THRU 1350-EXIT                   04870001
               UNTIL WS-END-OF-LOAD.                                    04880001
                                                                        04890001
           CLOSE SHELF-MASTER.                                          04900001
                                                                        04910001
       1300-EXIT.                                                       04920001
           EXIT.                                                        04930001
                                                                        04940001
       1350-LOAD-ONE-SHELF.                                             04950001
                                                                        04960001
           READ SHELF-MASTER INTO SHELF-MASTER-REC.                     04970001
           IF SHLF-FILE-END OR SHLF-FILE-ERR                            04980001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04990001
               GO TO 1350-EXIT.                                         05000001
                                                                        05010001
           ADD 1                       TO WSH-SHELF-TABLE-CNT.          05020001
           SET WSH-SHELF-IDX           TO WSH-SHELF-TABLE-CNT.          05030001
           MOVE SMR-WAREHOUSE-ID                                        05040001
                                    TO WSH-TAB-WH-ID(WSH-SHELF-IDX).    05050001
           MOVE SMR-CODE               TO WSH-TAB-CODE(WSH-SHELF-IDX).  05060001
           MOVE SMR-ID                 TO WSH-TAB-ID(WSH-SHELF-IDX).    05070001
           MOVE SMR-DESCRIPTION                                         05080001
                                    TO WSH-TAB-DESC(WSH-SHELF-IDX).     05090001
           IF SMR-ID                > WSH-SHELF-NEXT-ID                 05100001
               MOVE SMR-ID             TO WSH-SHELF-NEXT-ID.            05110001
                                                                        05120001
       1350-EXIT.                                                       05130001
           EXIT.                                                        05140001
                                                                        05150001
       1400-LOAD-INVENTORY-TABLE.                                       05160001
                                                                        05170001
           MOVE ZERO                   TO WIV-INVENTORY-TABLE-CNT.      05180001
           MOVE ZERO                   TO WIV-INVENTORY-NEXT-ID.        05190001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            05200001
                                                                        05210001
           OPEN INPUT INVENTORY-MASTER.                                 05220001
           IF NOT INVT-FILE-OK                                          05230001
               GO TO 1400-EXIT.                                         05240001
                                                                        05250001
           PERFORM 1450-LOAD-ONE-INVENTORY-ROW THRU 1450-EXIT           05260001
               UNTIL WS-END-OF-LOAD.                                    05270001
                                                                        05280001
           CLOSE INVENTORY-MASTER.                                      05290001
                                                                        05300001
       1400-EXIT.                                                       05310001
           EXIT.                                                        05320001
                                                                        05330001
       1450-LOAD-ONE-INVENTORY-ROW.                                     05340001
                                                                        05350001
           READ INVENTORY-MASTER INTO INVENTORY-MASTER-REC.             05360001
           IF INVT-FILE-END OR INVT-FILE-ERR                            05370001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             05380001
               GO TO 1450-EXIT.                                         05390001
                                                                        05400001
           ADD 1                       TO WIV-INVENTORY-TABLE-CNT.      05410001
           SET WIV-INVENTORY-IDX       TO WIV-INVENTORY-TABLE-CNT.      05420001
           MOVE IMR-WAREHOUSE-ID                                        05430001
                                 TO WIV-TAB-WH-ID(WIV-INVENTORY-IDX).   05440001
           MOVE IMR-SHELF-ID                                            05450001
                                 TO WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX).05460001
           MOVE IMR-PRODUCT-ID                                          05470001
                                 TO WIV-TAB-PROD-ID(WIV-INVENTORY-IDX). 05480001
           MOVE IMR-EXPIRATION-DATE                                     05490001
                                 TO WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX).05500001
           MOVE IMR-ID              TO WIV-TAB-ID(WIV-INVENTORY-IDX).   05510001
           MOVE IMR-QTY-ON-HAND                                         05520001
                              TO WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX).   05530001
           MOVE IMR-CREATED-AT                                          05540001
                              TO WIV-TAB-CREATED-AT(WIV-INVENTORY-IDX). 05550001
           MOVE IMR-UPDATED-AT                                          05560001
                              TO WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX). 05570001
           IF IMR-ID                > WIV-INVENTORY-NEXT-ID             05580001
               MOVE IMR-ID             TO WIV-INVENTORY-NEXT-ID.        05590001
                                                                        05600001
       1450-EXIT.                                                       05610001
           EXIT.                                                        05620001
           EJECT                                                        05630001
      ***************************************************************** 05640001
      *                                                               * 05650001
      *    PARAGRAPH:  2000-READ-TRANSACTION                          * 05660001
      *                                                               * 05670001
      *    FUNCTION :  READ THE NEXT MAINTENANCE TRANSACTION.         * 05680001
      *                                                               * 05690001
      ***************************************************************** 05700001
                                                                        05710001
       2000-READ-TRANSACTION.                                           05720001
                                                                        05730001
           READ TRANSACTION-FILE INTO WTR-TRANSACTION-RECORD.           05740001
           IF TRANS-END                                                 05750001
               MOVE 'Y'                TO WS-END-OF-TRANS-SW            05760001
               GO TO 2000-EXIT.                                         05770001
                                                                        05780001
           ADD 1                       TO WS-TRANS-READ-CNT.            05790001
                                                                        05800001
       2000-EXIT.                                                       05810001
           EXIT.                                                        05820001
           EJECT                                                        05830001
      ***************************************************************** 05840001
      *                                                               * 05850001
      *    PARAGRAPH:  3000-PROCESS-ONE-TRANSACTION                   * 05860001
      *                                                               * 05870001
      *    FUNCTION :  ROUTE THE CURRENT TRANSACTION TO THE SERVICE   * 05880001
      *      PROGRAM THAT OWNS ITS TRANSACTION CODE, THEN READ THE    * 05890001
      *      NEXT ONE.                                                * 05900001
      *                                                               * 05910001
      ***************************************************************** 05920001
                                                                        05930001
       3000-PROCESS-ONE-TRANSACTION.                                    05940001
                                                                        05950001
           EVALUATE TRUE                                                05960001
               WHEN WTR-PROD-GET-CREATE OR WTR-PROD-UPDATE              05970001
                                        OR WTR-PROD-DELETE              05980001
                   PERFORM 3100-CALL-PRODUCT-SERVICE THRU 3100-EXIT     05990001
               WHEN WTR-WRHS-CREATE OR WTR-WRHS-UPDATE                  06000001
                                     OR WTR-WRHS-DELETE                 06010001
                   PERFORM 3200-CALL-WAREHOUSE-SERVICE THRU 3200-EXIT   06020001
               WHEN WTR-INV-ADD OR WTR-INV-UPDATE OR WTR-INV-DELETE     06030001
                                 OR WTR-INV-TRANSFER                    06040001
                   PERFORM 3300-CALL-INVENTORY-SERVICE THRU 3300-EXIT   06050001
               WHEN OTHER                                               06060001
                   PERFORM 3900-REJECT-UNKNOWN-CODE THRU 3900-EXIT      06070001
           END-EVALUATE.                                                06080001
                                                                        06090001
           PERFORM 2000-READ-TRANSACTION THRU 2000-EXIT.                06100001
                                                                        06110001
       3000-EXIT.                                                       06120001
           EXIT.                                                        06130001
                                                                        06140001
       3100-CALL-PRODUCT-SERVICE.                                       06150001
                                                                        06160001
           MOVE WTR-TRANS-CODE         TO WS-PROD-FUNCTION.             06170001
           MOVE WTR-SF-NAME            TO WS-PROD-SF-NAME.              06180001
           MOVE WTR-SF-DESC            TO WS-PROD-SF-DESC.              06190001
           MOVE WTR-SF-ACTIVE          TO WS-PROD-SF-ACTIVE.            06200001
           MOVE WTR-SF-CATEGORY        TO WS-PROD-SF-CATEGORY.          06210001
           MOVE WTR-PROD-ID            TO WS-PROD-ID.                   06220001
           MOVE WTR-PROD-SKU           TO WS-PROD-SKU.                  06230001
           MOVE WTR-PROD-NAME          TO WS-PROD-NAME.                 06240001
           MOVE WTR-PROD-DESC          TO WS-PROD-DESC.                 06250001
           MOVE WTR-PROD-ACTIVE        TO WS-PROD-ACTIVE.               06260001
           MOVE WTR-PROD-CATEGORY-ID   TO WS-PROD-CATEGORY-ID.          06270001
                                                                        06280001
           CALL 'WIMS01'               USING WS-PROD-CALL-PARMS         06290001
                                              WPR-PRODUCT-TABLE-CTL     06300001
                                              WPR-PRODUCT-TABLE.        06310001
                                                                        06320001
           IF NOT WS-PROD-OK                                            06330001
               MOVE 'PRODUCT'          TO WWRL-ENTITY-TYPE              06340001
               MOVE 'WIMS01'           TO WWRL-PROGRAM-ID               06350001
               MOVE WTR-PROD-SKU (1:12) TO WWRL-PARAGRAPH               06360001
               MOVE WS-PROD-RETURN-CODE TO WWRL-REJECT-CODE             06370001
               MOVE 'PRODUCT TRANSACTION REJECTED, SEE RETURN CODE'     06380001
                                       TO WWRL-MESSAGE                  06390001
               PERFORM 3910-WRITE-REJECT-LINE THRU 3910-EXIT.           06400001
                                                                        06410001
       3100-EXIT.                                                       06420001
           EXIT.                                                        06430001
                                                                        06440001
       3200-CALL-WAREHOUSE-SERVICE.                                     06450001
                                                                        06460001
           MOVE WTR-TRANS-CODE         TO WS-WRHS-FUNCTION.             06470001
           MOVE WTR-SF-NAME            TO WS-WRHS-SF-NAME.              06480001
           MOVE WTR-SF-LOCATION        TO WS-WRHS-SF-LOCATION.          06490001
           MOVE WTR-SF-CAPACITY        TO WS-WRHS-SF-CAPACITY.          06500001
           MOVE WTR-SF-ACTIVE          TO WS-WRHS-SF-ACTIVE.            06510001
           MOVE WTR-WRHS-ID            TO WS-WRHS-ID.                   06520001
           MOVE WTR-WRHS-NAME          TO WS-WRHS-NAME.                 06530001
           MOVE WTR-WRHS-LOCATION      TO WS-WRHS-LOCATION.             06540001
           MOVE WTR-WRHS-CAPACITY      TO WS-WRHS-CAPACITY.             06550001
           MOVE WTR-WRHS-ACTIVE        TO WS-WRHS-ACTIVE.               06560001
                                                                        06570001
           CALL 'WIMS02'               USING WS-WRHS-CALL-PARMS         06580001
                                              WWH-WAREHOUSE-TABLE-CTL   06590001
                                              WWH-WAREHOUSE-TABLE       06600001
                                              WIV-INVENTORY-TABLE-CTL   06610001
                                              WIV-INVENTORY-TABLE.      06620001
                                                                        06630001
           IF NOT WS-WRHS-OK                                            06640001
               MOVE 'WAREHOUSE'        TO WWRL-ENTITY-TYPE              06650001
               MOVE 'WIMS02'           TO WWRL-PROGRAM-ID               06660001
               MOVE WTR-WRHS-NAME (1:12) TO WWRL-PARAGRAPH              06670001
               MOVE WS-WRHS-RETURN-CODE TO WWRL-REJECT-CODE             06680001
               MOVE 'WAREHOUSE TRANSACTION REJECTED, SEE RETURN CODE'   06690001
                                       TO WWRL-MESSAGE                  06700001
               PERFORM 3910-WRITE-REJECT-LINE THRU 3910-EXIT.           06710001
                                                                        06720001
       3200-EXIT.                                                       06730001
           EXIT.                                                        06740001
                                                                        06750001
       3300-CALL-INVENTORY-SERVICE.                                     06760001
                                                                        06770001
           MOVE WTR-TRANS-CODE         TO WS-INV-FUNCTION.              06780001
           MOVE WTR-SF-QTY             TO WS-INV-SF-QTY.                06790001
           MOVE WTR-SF-EXPIRATION      TO WS-INV-SF-EXPIRATION.         06800001
           MOVE WTR-SF-SHELF           TO WS-INV-SF-SHELF.              06810001
           MOVE WTR-INV-ID             TO WS-INV-ID.                    06820001
           MOVE WTR-INV-WAREHOUSE-ID   TO WS-INV-WAREHOUSE-ID.          06830001
           MOVE WTR-INV-SHELF-CODE     TO WS-INV-SHELF-CODE.            06840001
           MOVE WTR-INV-SHELF-ID       TO WS-INV-SHELF-ID.              06850001
           MOVE WTR-PROD-SKU           TO WS-INV-PRODUCT-SKU.           06860001
           MOVE WTR-PROD-NAME          TO WS-INV-PRODUCT-NAME.          06870001
           MOVE WTR-PROD-DESC          TO WS-INV-PRODUCT-DESC.          06880001
           MOVE WTR-PROD-CATEGORY-ID   TO WS-INV-PRODUCT-CATEGORY.      06890001
           MOVE WTR-INV-QTY            TO WS-INV-QTY.                   06900001
           MOVE WTR-INV-EXPIRATION     TO WS-INV-EXPIRATION.            06910001
           MOVE WTR-INV-REASON         TO WS-INV-REASON.                06920001
           MOVE WTR-XFER-SOURCE-WH     TO WS-INV-XFER-SOURCE-WH.        06930001
           MOVE WTR-XFER-DEST-WH       TO WS-INV-XFER-DEST-WH.          06940001
           MOVE WTR-XFER-PRODUCT-ID    TO WS-INV-XFER-PRODUCT-ID.       06950001
           MOVE WTR-XFER-QTY           TO WS-INV-XFER-QTY.              06960001
                                                                        06970001
           CALL 'WIMS03'               USING WS-INV-CALL-PARMS          06980001
                                              WIV-INVENTORY-TABLE-CTL   06990001
                                              WIV-INVENTORY-TABLE       07000001
                                              WWH-WAREHOUSE-TABLE-CTL   07010001
                                              WWH-WAREHOUSE-TABLE       07020001
                                              WSH-SHELF-TABLE-CTL       07030001
                                              WSH-SHELF-TABLE           07040001
                                              WPR-PRODUCT-TABLE-CTL     07050001
                                              WPR-PRODUCT-TABLE.        07060001
                                                                        07070001
           IF NOT WS-INV-OK                                             07080001
               MOVE 'INVENTORY'        TO WWRL-ENTITY-TYPE              07090001
               MOVE 'WIMS03'           TO WWRL-PROGRAM-ID               07100001
               MOVE WTR-PROD-SKU (1:12) TO WWRL-PARAGRAPH               07110001
               MOVE WS-INV-RETURN-CODE TO WWRL-REJECT-CODE              07120001
               MOVE 'INVENTORY TRANSACTION REJECTED, SEE RTN CODE'      07130001
                                       TO WWRL-MESSAGE                  07140001
               PERFORM 3910-WRITE-REJECT-LINE THRU 3910-EXIT.           07150001
                                                                        07160001
       3300-EXIT.                                                       07170001
           EXIT.                                                        07180001
                                                                        07190001
       3900-REJECT-UNKNOWN-CODE.                                        07200001
                                                                        07210001
           MOVE 'UNKNOWN'              TO WWRL-ENTITY-TYPE.             07220001
           MOVE 'WIM100'               TO WWRL-PROGRAM-ID.              07230001
           MOVE WTR-TRANS-CODE         TO WWRL-PARAGRAPH.               07240001
           MOVE 'EDIT'                 TO WWRL-REJECT-CODE.             07250001
           MOVE 'UNRECOGNIZED TRANSACTION CODE ON INPUT RECORD'         07260001
                                       TO WWRL-MESSAGE.                 07270001
           PERFORM 3910-WRITE-REJECT-LINE THRU 3910-EXIT.               07280001
                                                                        07290001
       3900-EXIT.                                                       07300001
           EXIT.                                                        07310001
                                                                        07320001
       3910-WRITE-REJECT-LINE.                                          07330001
                                                                        07340001
           IF WS-PAGE-FULL                                              07350001
               PERFORM 3920-WRITE-HEADING THRU 3920-EXIT.               07360001
                                                                        07370001
           WRITE REJECT-REPORT-REC     FROM WS-WIM-REJECT-LINE.         07380001
           ADD 1                       TO WS-LINE-COUNT.                07390001
           ADD 1                       TO WS-TRANS-REJECT-CNT.          07400001
                                                                        07410001
       3910-EXIT.                                                       07420001
           EXIT.                                                        07430001
                                                                        07440001
       3920-WRITE-HEADING.                                              07450001
                                                                        07460001
           ADD 1                       TO WS-PAGE-COUNT.                07470001
           MOVE WS-PAGE-COUNT          TO WRH-PAGE-NO.                  07480001
           IF WS-PAGE-COUNT             > 1                             07490001
               WRITE REJECT-REPORT-REC FROM WS-REPORT-HEADING           07500001
                   AFTER ADVANCING PAGE                                 07510001
           ELSE                                                         07520001
               WRITE REJECT-REPORT-REC FROM WS-REPORT-HEADING           07530001
                   AFTER ADVANCING 0 LINES                              07540001
           END-IF.                                                      07550001
           MOVE ZERO                   TO WS-LINE-COUNT.                07560001
                                                                        07570001
       3920-EXIT.                                                       07580001
           EXIT.                                                        07590001
           EJECT                                                        07600001
      ***************************************************************** 07610001
      *                                                               * 07620001
      *    PARAGRAPH:  4000-TERMINATION                               * 07630001
      *                                                               * 07640001
      *    FUNCTION :  REWRITE THE FOUR MASTER FILES FROM THE TABLES, * 07650001
      *      CLOSE OUT THE ACTIVITY LOG, PRINT THE FINAL COUNT LINE,  * 07660001
      *      AND CLOSE THE TRANSACTION FILE AND REJECT REPORT.        * 07670001
      *                                                               * 07680001
      ***************************************************************** 07690001
                                                                        07700001
       4000-TERMINATION.                                                07710001
                                                                        07720001
           PERFORM 4100-REWRITE-PRODUCT-FILE   THRU 4100-EXIT.          07730001
           PERFORM 4200-REWRITE-WAREHOUSE-FILE THRU 4200-EXIT.          07740001
           PERFORM 4300-REWRITE-SHELF-FILE     THRU 4300-EXIT.          07750001
           PERFORM 4400-REWRITE-INVENTORY-FILE THRU 4400-EXIT.          07760001
                                                                        07770001
           MOVE 'EOJ '                 TO WS-ALOG-FUNCTION.             07780001
           CALL 'WIMS04'               USING WS-ALOG-CALL-PARMS.        07790001
                                                                        07800001
           MOVE WS-TRANS-READ-CNT      TO WRT-READ-CNT.                 07810001
           MOVE WS-TRANS-REJECT-CNT    TO WRT-REJECT-CNT.               07820001
           WRITE REJECT-REPORT-REC     FROM WS-REPORT-TOTALS-LINE       07830001
               AFTER ADVANCING 2 LINES.                                 07840001
                                                                        07850001
           CLOSE TRANSACTION-FILE REJECT-REPORT.                        07860001
                                                                        07870001
       4000-EXIT.                                                       07880001
           EXIT.                                                        07890001
                                                                        07900001
       4100-REWRITE-PRODUCT-FILE.                                       07910001
                                                                        07920001
           OPEN OUTPUT PRODUCT-MASTER.                                  07930001
           PERFORM 4110-WRITE-ONE-PRODUCT THRU 4110-EXIT                07940001
               VARYING WS-WRITE-SUBSCRIPT FROM 1 BY 1                   07950001
               UNTIL WS-WRITE-SUBSCRIPT > WPR-PRODUCT-TABLE-CNT.        07960001
           CLOSE PRODUCT-MASTER.                                        07970001
                                                                        07980001
       4100-EXIT.                                                       07990001
           EXIT.                                                        08000001
                                                                        08010001
       4110-WRITE-ONE-PRODUCT.                                          08020001
                                                                        08030001
           MOVE WPR-TAB-ID(WS-WRITE-SUBSCRIPT)   TO PMR-PROD-ID.        08040001
           MOVE WPR-TAB-SKU(WS-WRITE-SUBSCRIPT)  TO PMR-SKU.            08050001
           MOVE WPR-TAB-NAME(WS-WRITE-SUBSCRIPT) TO PMR-NAME.           08060001
           MOVE WPR-TAB-DESC(WS-WRITE-SUBSCRIPT) TO PMR-DESCRIPTION.    08070001
           MOVE WPR-TAB-ACTIVE(WS-WRITE-SUBSCRIPT) TO PMR-ACTIVE-FLAG.  08080001
           MOVE WPR-TAB-CATEGORY-ID(WS-WRITE-SUBSCRIPT)                 08090001
                                       TO PMR-CATEGORY-ID.              08100001
           MOVE WPR-TAB-CREATED-AT(WS-WRITE-SUBSCRIPT)                  08110001
                                       TO PMR-CREATED-AT.               08120001
           MOVE WPR-TAB-UPDATED-AT(WS-WRITE-SUBSCRIPT)                  08130001
                                       TO PMR-UPDATED-AT.               08140001
           WRITE PRODUCT-MASTER-REC.                                    08150001
                                                                        08160001
       4110-EXIT.                                                       08170001
           EXIT.                                                        08180001
                                                                        08190001
       4200-REWRITE-WAREHOUSE-FILE.                                     08200001
                                                                        08210001
           OPEN OUTPUT WAREHOUSE-MASTER.                                08220001
           PERFORM 4210-WRITE-ONE-WAREHOUSE THRU 4210-EXIT              08230001
               VARYING WS-WRITE-SUBSCRIPT FROM 1 BY 1                   08240001
               UNTIL WS-WRITE-SUBSCRIPT > WWH-WAREHOUSE-TABLE-CNT.      08250001
           CLOSE WAREHOUSE-MASTER.                                      08260001
                                                                        08270001
       4200-EXIT.                                                       08280001
           EXIT.                                                        08290001
                                                                        08300001
       4210-WRITE-ONE-WAREHOUSE.                                        08310001
                                                                        08320001
           MOVE WWH-TAB-ID(WS-WRITE-SUBSCRIPT)   TO WMR-ID.             08330001
           MOVE WWH-TAB-NAME(WS-WRITE-SUBSCRIPT) TO WMR-NAME.           08340001
           MOVE WWH-TAB-LOCATION(WS-WRITE-SUBSCRIPT) TO WMR-LOCATION.   08350001
           MOVE WWH-TAB-MAX-CAP(WS-WRITE-SUBSCRIPT)                     08360001
                                       TO WMR-MAX-CAPACITY.             08370001
           MOVE WWH-TAB-ACTIVE(WS-WRITE-SUBSCRIPT) TO WMR-ACTIVE-FLAG.  08380001
           MOVE WWH-TAB-CREATED-AT(WS-WRITE-SUBSCRIPT)                  08390001
                                       TO WMR-CREATED-AT.               08400001
           MOVE WWH-TAB-UPDATED-AT(WS-WRITE-SUBSCRIPT)                  08410001
                                       TO WMR-UPDATED-AT.               08420001
           WRITE WAREHOUSE-MASTER-REC.                                  08430001
                                                                        08440001
       4210-EXIT.                                                       08450001
           EXIT.                                                        08460001
                                                                        08470001
       4300-REWRITE-SHELF-FILE.                                         08480001
                                                                        08490001
           OPEN OUTPUT SHELF-MASTER.                                    08500001
           PERFORM 4310-WRITE-ONE-SHELF THRU 4310-EXIT                  08510001
               VARYING WS-WRITE-SUBSCRIPT FROM 1 BY 1                   08520001
               UNTIL WS-WRITE-SUBSCRIPT > WSH-SHELF-TABLE-CNT.          08530001
           CLOSE SHELF-MASTER.                                          08540001
                                                                        08550001
       4300-EXIT.                                                       08560001
           EXIT.                                                        08570001
                                                                        08580001
       4310-WRITE-ONE-SHELF.                                            08590001
                                                                        08600001
           MOVE WSH-TAB-ID(WS-WRITE-SUBSCRIPT)   TO SMR-ID.             08610001
           MOVE WSH-TAB-CODE(WS-WRITE-SUBSCRIPT) TO SMR-CODE.           08620001
           MOVE WSH-TAB-DESC(WS-WRITE-SUBSCRIPT) TO SMR-DESCRIPTION.    08630001
           MOVE WSH-TAB-WH-ID(WS-WRITE-SUBSCRIPT)                       08640001
                                       TO SMR-WAREHOUSE-ID.             08650001
           WRITE SHELF-MASTER-REC.                                      08660001
                                                                        08670001
       4310-EXIT.                                                       08680001
           EXIT.                                                        08690001
                                                                        08700001
       4400-REWRITE-INVENTORY-FILE.                                     08710001
                                                                        08720001
           OPEN OUTPUT INVENTORY-MASTER.                                08730001
           PERFORM 4410-WRITE-ONE-INVENTORY THRU 4410-EXIT              08740001
               VARYING WS-WRITE-SUBSCRIPT FROM 1 BY 1                   08750001
               UNTIL WS-WRITE-SUBSCRIPT > WIV-INVENTORY-TABLE-CNT.      08760001
           CLOSE INVENTORY-MASTER.                                      08770001
                                                                        08780001
       4400-EXIT.                                                       08790001
           EXIT.                                                        08800001
                                                                        08810001
       4410-WRITE-ONE-INVENTORY.                                        08820001
                                                                        08830001
           MOVE WIV-TAB-ID(WS-WRITE-SUBSCRIPT)     TO IMR-ID.           08840001
           MOVE WIV-TAB-QTY-COMP(WS-WRITE-SUBSCRIPT)                    08850001
                                       TO IMR-QTY-ON-HAND.              08860001
           MOVE WIV-TAB-EXP-DATE(WS-WRITE-SUBSCRIPT)                    08870001
                                       TO IMR-EXPIRATION-DATE.          08880001
           MOVE WIV-TAB-PROD-ID(WS-WRITE-SUBSCRIPT) TO IMR-PRODUCT-ID.  08890001
           MOVE WIV-TAB-WH-ID(WS-WRITE-SUBSCRIPT)                       08900001
                                       TO IMR-WAREHOUSE-ID.             08910001
           MOVE WIV-TAB-SHELF-ID(WS-WRITE-SUBSCRIPT) TO IMR-SHELF-ID.   08920001
           MOVE WIV-TAB-CREATED-AT(WS-WRITE-SUBSCRIPT)                  08930001
                                       TO IMR-CREATED-AT.               08940001
           MOVE WIV-TAB-UPDATED-AT(WS-WRITE-SUBSCRIPT)                  08950001
                                       TO IMR-UPDATED-AT.               08960001
           WRITE INVENTORY-MASTER-REC.                                  08970001
                                                                        08980001
       4410-EXIT.                                                       08990001
           EXIT.                                                        09000001
