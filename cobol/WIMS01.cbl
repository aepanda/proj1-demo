       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMS01.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 06/03/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMS01                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   WIMS01 IS THE PRODUCT SERVICE. IT IS CALLED BY    * 00150001
      *             WIM100 FOR TRANSACTION CODES PGOC (GET OR CREATE  * 00160001
      *             PRODUCT), PUPD (UPDATE PRODUCT), AND PDEL (DELETE * 00170001
      *             PRODUCT), AND IS ALSO CALLED DIRECTLY BY WIMS03   * 00180001
      *             DURING INVENTORY RECEIPTS TO RESOLVE OR CREATE    * 00190001
      *             THE PRODUCT MASTER ROW FOR THE INCOMING SKU.      * 00200001
      *                                                               * 00210001
      * FILES   :   PRODUCT MASTER TABLE (WPR-PRODUCT-TABLE, LOADED   * 00220001
      *             AND REWRITTEN BY WIM100 -- WIMS01 TOUCHES ONLY    * 00230001
      *             THE IN-MEMORY TABLE PASSED VIA LINKAGE)           * 00240001
      *             CATEGORY REFERENCE TABLE (WCPCATG, COMPILED)      * 00250001
      *                                                               * 00260001
      * CALLED BY:  WIM100, WIMS03                                    * 00270001
      * CALLS    :  WIMS04 (ACTIVITY LOG)                              *00280001
      *                                                               * 00290001
      ***************************************************************** 00300001
      *             PROGRAM CHANGE LOG                                * 00310001
      *             -------------------                               * 00320001
      *                                                               * 00330001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00340001
      *  --------   --------------------  --------------------------  * 00350001
      *  06/03/91   D KOWALCZYK           INITIAL VERSION.             *00360001
      *  09/17/92   R ODUYA               ADDED CATEGORY-ID RESOLUTION *00370001
      *                                   AGAINST WCPCATG SEARCH ALL.  *00380001
      *  02/02/94   R ODUYA               GET-OR-CREATE NOW LEAVES AN  *00390001
      *                                   EXISTING PRODUCT'S NAME AND  *00400001
      *                                   CATEGORY UNTOUCHED - PRIOR   *00410001
      *                                   LOGIC WAS OVERWRITING THEM.  *00420001
      *  11/09/98   T FEATHERSTONE        Y2K -- ALL DATE-TIME STAMPS  *00430001
      *                                   IN THIS PROGRAM ARE FULL     *00440001
      *                                   ISO TIMESTAMPS, NOT 2-DIGIT  *00450001
      *                                   YEARS. REVIEWED, NO CHANGE.  *00460001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. UPDATE-     *00470001
      *                                   PRODUCT NOW REJECTS WITH     *00480001
      *                                   NOCH WHEN NO FIELD WAS       *00490001
      *                                   SUPPLIED, PER PRODUCT MGMT.  *00500001
      *  03/30/04   W NAKASHIMA           TICKET WIM-0188. ACTIVITY    *00510001
      *                                   LOG CALL WRAPPED SO A LOG    *00520001
      *                                   FAILURE NEVER REJECTS THE    *00530001
      *                                   PRODUCT MAINTENANCE ITSELF.  *00540001
      *  08/14/06   R L KOWALSKI          TICKET WIM-0203. DROPPED THE *00550001
      *                                   INTRINSIC DATE FUNCTION CALL *00560001
      *                                   PER MIS STANDARDS REVIEW --  *00570001
      *                                   TIMESTAMP NOW BUILT ONCE AT  *00580001
      *                                   ENTRY FROM ACCEPT FROM DATE  *00590001
      *                                   AND ACCEPT FROM TIME.        *00600001
      *  09/12/06   R L KOWALSKI          TICKET WIM-0211. 1900-FIND-  *00600101
      *                                   PRODUCT-BY-SKU WAS SEARCH    *00600201
      *                                   ALL AGAINST A TABLE THAT IS  *00600301
      *                                   ONLY EVER APPENDED TO, NEVER *00600401
      *                                   KEPT IN SKU ORDER -- CHANGED *00600501
      *                                   TO A PLAIN SEARCH. NO SORT   *00600601
      *                                   OF THE APPEND EXISTS AND     *00600701
      *                                   NONE IS NEEDED NOW.          *00600801
      ***************************************************************** 00610001
           EJECT                                                        00620001
       ENVIRONMENT DIVISION.                                            00630001
       CONFIGURATION SECTION.                                           00640001
       SPECIAL-NAMES.                                                   00650001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00660001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00670001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00680001
                                                                        00690001
       DATA DIVISION.                                                   00700001
       WORKING-STORAGE SECTION.                                         00710001
                                                                        00720001
      ***************************************************************** 00730001
      *    SWITCHES                                                   * 00740001
      ***************************************************************** 00750001
                                                                        00760001
       01  WS-SWITCHES.                                                 00770001
           05  WS-CATEGORY-FOUND-SW    PIC X     VALUE 'N'.             00780001
               88  WS-CATEGORY-FOUND             VALUE 'Y'.             00790001
           05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.             00800001
               88  WS-PROD-FOUND                 VALUE 'Y'.             00810001
           05  WS-FIELD-CHANGED-SW     PIC X     VALUE 'N'.             00820001
               88  WS-FIELD-CHANGED              VALUE 'Y'.             00830001
                                                                        00840001
      ***************************************************************** 00850001
      *    MISCELLANEOUS WORK FIELDS                                  * 00860001
      ***************************************************************** 00870001
                                                                        00880001
       01  WS-MISC-FIELDS.                                              00890001
           05  WS-ALOG-DETAILS         PIC X(250) VALUE SPACES.         00900001
           05  WS-ALOG-RC              PIC 9(02)  VALUE ZERO.           00910001
           05  WS-ALOG-RC-R            REDEFINES WS-ALOG-RC.            00920001
               10  WS-ALOG-RC-TENS     PIC 9.                           00930001
               10  WS-ALOG-RC-UNITS    PIC 9.                           00940001
           05  WS-TIMESTAMP            PIC X(26)  VALUE SPACES.         00950001
                                                                        00960001
      *    WIM-0203 -- 08/14/06 (RLK) -- SYSTEM CLOCK NO LONGER READ    00970001
      *      VIA THE INTRINSIC DATE FUNCTION.  WS-TIMESTAMP IS NOW      00980001
      *      BUILT ONCE AT MAINLINE ENTRY BY 0050-STAMP-RUN-DATE.       00990001
           05  WS-RUN-DATE-6           PIC 9(06)  VALUE ZERO.           01000001
           05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE-6.         01010001
               10  WS-RUN-YY           PIC 9(02).                       01020001
               10  WS-RUN-MM           PIC 9(02).                       01030001
               10  WS-RUN-DD           PIC 9(02).                       01040001
           05  WS-RUN-CENTURY          PIC 9(02)  VALUE ZERO.           01050001
           05  WS-RUN-TIME-8           PIC 9(08)  VALUE ZERO.           01060001
           05  WS-RUN-TIME-R           REDEFINES WS-RUN-TIME-8.         01070001
               10  WS-RUN-HH           PIC 9(02).                       01080001
               10  WS-RUN-MN           PIC 9(02).                       01090001
               10  WS-RUN-SS           PIC 9(02).                       01100001
               10  WS-RUN-HS           PIC 9(02).                       01110001
                                                                        01120001
           COPY WCPCATG.                                                01130001
                                                                        01140001
      ***************************************************************** 01150001
      *    ACTIVITY LOG CALL PARAMETER BLOCK -- LAYOUT MUST MATCH THE * 01160001
      *    LS-ALOG-PARMS LINKAGE GROUP IN WIMS04                      * 01170001
      ***************************************************************** 01180001
                                                                        01190001
       01  WS-ALOG-CALL-PARMS.                                          01200001
           05  WS-ALOG-FUNCTION        PIC X(04).                       01210001
           05  WS-ALOG-ENTITY-TYPE     PIC X(10).                       01220001
           05  WS-ALOG-ENTITY-ID       PIC 9(09).                       01230001
           05  WS-ALOG-ACTION          PIC X(06).                       01240001
           05  WS-ALOG-DETAILS-CALL    PIC X(250).                      01250001
           05  WS-ALOG-RETURN-CODE     PIC 9(02).                       01260001
               88  WS-ALOG-OK                    VALUE 00.              01270001
           05  WS-ALOG2-RC-R           REDEFINES WS-ALOG-RETURN-CODE.   01280001
               10  WS-ALOG2-RC-TENS    PIC 9(01).                       01290001
               10  WS-ALOG2-RC-UNITS   PIC 9(01).                       01300001
                                                                        01310001
      ***************************************************************** 01320001
      *    ERROR REPORTING WORK AREAS                                 * 01330001
      ***************************************************************** 01340001
                                                                        01350001
           COPY WCPERRWS.                                               01360001
           EJECT                                                        01370001
       LINKAGE SECTION.                                                 01380001
                                                                        01390001
       01  LS-PROD-PARMS.                                               01400001
           05  LS-PROD-FUNCTION        PIC X(04).                       01410001
               88  LS-PROD-FN-GET-CREATE         VALUE 'PGOC'.          01420001
               88  LS-PROD-FN-UPDATE             VALUE 'PUPD'.          01430001
               88  LS-PROD-FN-DELETE             VALUE 'PDEL'.          01440001
           05  LS-PROD-SUPPLIED-FIELDS.                                 01450001
               10  LS-PROD-SF-NAME     PIC X(01).                       01460001
               10  LS-PROD-SF-DESC     PIC X(01).                       01470001
               10  LS-PROD-SF-ACTIVE   PIC X(01).                       01480001
               10  LS-PROD-SF-CATEGORY PIC X(01).                       01490001
                   88  LS-PROD-FIELD-SUPPLIED       VALUE 'Y'.          01500001
                   88  LS-PROD-FIELD-OMITTED        VALUE 'N'.          01510001
           05  LS-PROD-ID              PIC 9(09).                       01520001
           05  LS-PROD-SKU             PIC X(40).                       01530001
           05  LS-PROD-NAME            PIC X(100).                      01540001
           05  LS-PROD-DESC            PIC X(250).                      01550001
           05  LS-PROD-ACTIVE          PIC X(01).                       01560001
           05  LS-PROD-CATEGORY-ID     PIC 9(09).                       01570001
           05  LS-PROD-RETURN-CODE     PIC 9(02).                       01580001
               88  LS-PROD-OK                    VALUE 00.              01590001
               88  LS-PROD-NOT-FOUND             VALUE 40.              01600001
               88  LS-PROD-BAD-DATA               VALUE 41.             01610001
               88  LS-PROD-CATEGORY-BAD          VALUE 42.              01620001
               88  LS-PROD-NO-CHANGE             VALUE 43.              01630001
           05  LS-PROD-RC-R            REDEFINES LS-PROD-RETURN-CODE.   01640001
               10  LS-PROD-RC-TENS     PIC 9(01).                       01650001
               10  LS-PROD-RC-UNITS    PIC 9(01).                       01660001
                                                                        01670001
           COPY WCPPROD.                                                01680001
           EJECT                                                        01690001
      ***************************************************************** 01700001
      *    P R O C E D U R E    D I V I S I O N                       * 01710001
      ***************************************************************** 01720001
                                                                        01730001
       PROCEDURE DIVISION USING LS-PROD-PARMS WPR-PRODUCT-TABLE-CTL     01740001
                                WPR-PRODUCT-TABLE.                      01750001
                                                                        01760001
       0000-MAINLINE.                                                   01770001
                                                                        01780001
           MOVE 00                     TO LS-PROD-RETURN-CODE.          01790001
           PERFORM 0050-STAMP-RUN-DATE THRU 0050-EXIT.                  01800001
                                                                        01810001
           EVALUATE TRUE                                                01820001
               WHEN LS-PROD-FN-GET-CREATE                               01830001
                   PERFORM 1000-GET-OR-CREATE THRU 1000-EXIT            01840001
               WHEN LS-PROD-FN-UPDATE                                   01850001
                   PERFORM 2000-UPDATE-PRODUCT THRU 2000-EXIT           01860001
               WHEN LS-PROD-FN-DELETE                                   01870001
                   PERFORM 3000-DELETE-PRODUCT THRU 3000-EXIT           01880001
               WHEN OTHER                                               01890001
                   MOVE 41             TO LS-PROD-RETURN-CODE           01900001
           END-EVALUATE.                                                01910001
                                                                        01920001
           GOBACK.                                                      01930001
                                                                        01940001
       0000-EXIT.                                                       01950001
           EXIT.                                                        01960001
           EJECT                                                        01970001
      ***************************************************************** 01980001
      *                                                               * 01990001
      *    PARAGRAPH:  0050-STAMP-RUN-DATE                            * 02000001
      *                                                               * 02010001
      *    FUNCTION :  READS THE SYSTEM DATE AND TIME OFF THE OPERAT- * 02020001
      *      ING SYSTEM CLOCK AND BUILDS THE CREATED-AT/UPDATED-AT    * 02030001
      *      TIMESTAMP STAMPED ON EVERY PRODUCT ROW THIS PROGRAM      * 02040001
      *      ADDS OR CHANGES.  SEE WIM-0203.                          * 02050001
      *                                                               * 02060001
      ***************************************************************** 02070001
                                                                        02080001
       0050-STAMP-RUN-DATE.                                             02090001
                                                                        02100001
           ACCEPT WS-RUN-DATE-6        FROM DATE.                       02110001
           ACCEPT WS-RUN-TIME-8        FROM TIME.                       02120001
                                                                        02130001
           IF WS-RUN-YY                < 50                             02140001
               MOVE 20                 TO WS-RUN-CENTURY                02150001
           ELSE                                                         02160001
               MOVE 19                 TO WS-RUN-CENTURY.               02170001
                                                                        02180001
           STRING WS-RUN-CENTURY  WS-RUN-YY  '-' WS-RUN-MM  '-'         02190001
                  WS-RUN-DD  ' '  WS-RUN-HH  ':' WS-RUN-MN  ':'         02200001
                  WS-RUN-SS  '.'  WS-RUN-HS  '0000'                     02210001
               DELIMITED BY SIZE INTO WS-TIMESTAMP.                     02220001
                                                                        02230001
       0050-EXIT.                                                       02240001
           EXIT.                                                        02250001
           EJECT                                                        02260001
      ***************************************************************** 02270001
      *                                                               * 02280001
      *    PARAGRAPH:  1000-GET-OR-CREATE                             * 02290001
      *                                                               * 02300001
      *    FUNCTION :  LOOK UP LS-PROD-SKU IN THE PRODUCT             * 02310001
      *      TABLE. FOUND MEANS RETURN IT AS-IS (IDEMPOTENT, NAME AND * 02320001
      *      CATEGORY ARE NEVER OVERWRITTEN ON AN EXISTING ROW).      * 02330001
      *      NOT FOUND MEANS VALIDATE SKU/NAME, RESOLVE CATEGORY, AND * 02340001
      *      APPEND A NEW ROW.                                        * 02350001
      *                                                               * 02360001
      ***************************************************************** 02370001
                                                                        02380001
       1000-GET-OR-CREATE.                                              02390001
                                                                        02400001
           IF LS-PROD-SKU              = SPACES OR LOW-VALUES           02410001
               MOVE 41                 TO LS-PROD-RETURN-CODE           02420001
               GO TO 1000-EXIT.                                         02430001
                                                                        02440001
           PERFORM 1900-FIND-PRODUCT-BY-SKU THRU 1900-EXIT.             02450001
                                                                        02460001
           IF WS-PROD-FOUND                                             02470001
               PERFORM 1800-RETURN-EXISTING-PRODUCT THRU 1800-EXIT      02480001
               GO TO 1000-EXIT.                                         02490001
                                                                        02500001
           IF LS-PROD-NAME              = SPACES OR LOW-VALUES          02510001
               MOVE 41                 TO LS-PROD-RETURN-CODE           02520001
               GO TO 1000-EXIT.                                         02530001
                                                                        02540001
           IF LS-PROD-CATEGORY-ID       > ZERO                          02550001
               PERFORM 1700-VALIDATE-CATEGORY THRU 1700-EXIT            02560001
               IF NOT WS-CATEGORY-FOUND                                 02570001
                   MOVE 42             TO LS-PROD-RETURN-CODE           02580001
                   GO TO 1000-EXIT                                      02590001
               END-IF                                                   02600001
           END-IF.                                                      02610001
                                                                        02620001
           PERFORM 1600-APPEND-NEW-PRODUCT THRU 1600-EXIT.              02630001
                                                                        02640001
           MOVE 'CREATE'                TO WS-ALOG-ACTION.              02650001
           MOVE 'PRODUCT CREATED VIA GET-OR-CREATE'                     02660001
                                        TO WS-ALOG-DETAILS-CALL.        02670001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    02680001
                                                                        02690001
       1000-EXIT.                                                       02700001
           EXIT.                                                        02710001
           EJECT                                                        02720001
      ***************************************************************** 02730001
      *    PARAGRAPH:  1600 - 1900   (GET-OR-CREATE SUPPORT)          * 02740001
      ***************************************************************** 02750001
                                                                        02760001
       1600-APPEND-NEW-PRODUCT.                                         02770001
                                                                        02780001
           ADD 1                       TO WPR-PRODUCT-NEXT-ID.          02790001
           ADD 1                       TO WPR-PRODUCT-TABLE-CNT.        02800001
           SET WPR-PRODUCT-IDX         TO WPR-PRODUCT-TABLE-CNT.        02810001
                                                                        02820001
           MOVE LS-PROD-SKU            TO WPR-TAB-SKU(WPR-PRODUCT-IDX). 02830001
           MOVE WPR-PRODUCT-NEXT-ID    TO WPR-TAB-ID(WPR-PRODUCT-IDX).  02840001
           MOVE LS-PROD-NAME           TO WPR-TAB-NAME(WPR-PRODUCT-IDX).02850001
           MOVE LS-PROD-DESC           TO WPR-TAB-DESC(WPR-PRODUCT-IDX).02860001
           MOVE 'Y'                    TO WPR-TAB-ACTIVE(WPR-PRODUCT-IDX)02870001
           MOVE LS-PROD-CATEGORY-ID    TO                               02880001
                                       WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX)02890001
           MOVE WS-TIMESTAMP           TO                               02900001
                                       WPR-TAB-CREATED-AT(WPR-PRODUCT-IDX)02910001
           MOVE SPACES                 TO                               02920001
                                       WPR-TAB-UPDATED-AT(WPR-PRODUCT-IDX)02930001
                                                                        02940001
           MOVE WPR-PRODUCT-NEXT-ID    TO LS-PROD-ID.                   02950001
           MOVE 00                     TO LS-PROD-RETURN-CODE.          02960001
                                                                        02970001
      *    THE ROW IS APPENDED AT THE BOTTOM OF THE TABLE, NOT          02980001
      *    INSERTED IN SKU ORDER. 1900-FIND-PRODUCT-BY-SKU SCANS THE   * 02990001
      *    WHOLE TABLE TOP TO BOTTOM SO THE TABLE NEVER HAS TO BE KEPT * 03000001
      *    IN ANY PARTICULAR ORDER.                                    * 03000101
                                                                        03010001
       1600-EXIT.                                                       03020001
           EXIT.                                                        03030001
                                                                        03040001
       1700-VALIDATE-CATEGORY.                                          03050001
                                                                        03060001
           MOVE 'N'                    TO WS-CATEGORY-FOUND-SW.         03070001
           SET WCT-CATEGORY-IDX        TO 1.                            03080001
           SEARCH ALL WCT-CATEGORY-GRP                                  03090001
               AT END                                                   03100001
                   MOVE 'N'            TO WS-CATEGORY-FOUND-SW          03110001
               WHEN WCT-CATEGORY-ID(WCT-CATEGORY-IDX) = LS-PROD-CATEGORY-ID03120001
                   MOVE 'Y'            TO WS-CATEGORY-FOUND-SW          03130001
           END-SEARCH.                                                  03140001
                                                                        03150001
       1700-EXIT.                                                       03160001
           EXIT.                                                        03170001
                                                                        03180001
       1800-RETURN-EXISTING-PRODUCT.                                    03190001
                                                                        03200001
           MOVE WPR-TAB-ID(WPR-PRODUCT-IDX)     TO LS-PROD-ID.          03210001
           MOVE WPR-TAB-NAME(WPR-PRODUCT-IDX)   TO LS-PROD-NAME.        03220001
           MOVE WPR-TAB-DESC(WPR-PRODUCT-IDX)   TO LS-PROD-DESC.        03230001
           MOVE WPR-TAB-ACTIVE(WPR-PRODUCT-IDX) TO LS-PROD-ACTIVE.      03240001
           MOVE WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX)                    03250001
                                       TO LS-PROD-CATEGORY-ID.          03260001
           MOVE 00                     TO LS-PROD-RETURN-CODE.          03270001
                                                                        03280001
       1800-EXIT.                                                       03290001
           EXIT.                                                        03300001
                                                                        03310001
       1900-FIND-PRODUCT-BY-SKU.                                        03320001
                                                                        03330001
           MOVE 'N'                    TO WS-PROD-FOUND-SW.             03340001
           SET WPR-PRODUCT-IDX         TO 1.                            03350001
           SEARCH     WPR-PRODUCT-TAB-ENT                               03360001
               AT END                                                   03370001
                   MOVE 'N'            TO WS-PROD-FOUND-SW              03380001
               WHEN WPR-TAB-SKU(WPR-PRODUCT-IDX) = LS-PROD-SKU          03390001
                   MOVE 'Y'            TO WS-PROD-FOUND-SW              03400001
           END-SEARCH.                                                  03410001
                                                                        03420001
       1900-EXIT.                                                       03430001
           EXIT.                                                        03440001
           EJECT                                                        03450001
      ***************************************************************** 03460001
      *                                                               * 03470001
      *    PARAGRAPH:  2000-UPDATE-PRODUCT                            * 03480001
      *                                                               * 03490001
      *    FUNCTION :  CHANGE NAME/DESC/ACTIVE-SW/CATEGORY-ID ON AN   * 03500001
      *      EXISTING ROW. AT LEAST ONE FIELD MUST BE SUPPLIED OR THE * 03510001
      *      CALL IS REJECTED. CATEGORY-ID, IF SUPPLIED, MUST RESOLVE.* 03520001
      *                                                               * 03530001
      ***************************************************************** 03540001
                                                                        03550001
       2000-UPDATE-PRODUCT.                                             03560001
                                                                        03570001
           PERFORM 2900-FIND-PRODUCT-BY-ID THRU 2900-EXIT.              03580001
           IF NOT WS-PROD-FOUND                                         03590001
               MOVE 40                 TO LS-PROD-RETURN-CODE           03600001
               GO TO 2000-EXIT.                                         03610001
                                                                        03620001
           IF LS-PROD-FIELD-OMITTED (LS-PROD-SF-NAME)                   03630001
              AND LS-PROD-FIELD-OMITTED (LS-PROD-SF-DESC)               03640001
              AND LS-PROD-FIELD-OMITTED (LS-PROD-SF-ACTIVE)             03650001
              AND LS-PROD-FIELD-OMITTED (LS-PROD-SF-CATEGORY)           03660001
               MOVE 43                 TO LS-PROD-RETURN-CODE           03670001
               GO TO 2000-EXIT.                                         03680001
                                                                        03690001
           MOVE 'N'                    TO WS-FIELD-CHANGED-SW.          03700001
                                                                        03710001
           IF LS-PROD-FIELD-SUPPLIED (LS-PROD-SF-NAME)                  03720001
              AND LS-PROD-NAME NOT = WPR-TAB-NAME(WPR-PRODUCT-IDX)      03730001
               MOVE LS-PROD-NAME       TO WPR-TAB-NAME(WPR-PRODUCT-IDX) 03740001
               MOVE 'Y'                TO WS-FIELD-CHANGED-SW.          03750001
                                                                        03760001
           IF LS-PROD-FIELD-SUPPLIED (LS-PROD-SF-DESC)                  03770001
              AND LS-PROD-DESC NOT = WPR-TAB-DESC(WPR-PRODUCT-IDX)      03780001
               MOVE LS-PROD-DESC       TO WPR-TAB-DESC(WPR-PRODUCT-IDX) 03790001
               MOVE 'Y'                TO WS-FIELD-CHANGED-SW.          03800001
                                                                        03810001
           IF LS-PROD-FIELD-SUPPLIED (LS-PROD-SF-ACTIVE)                03820001
              AND LS-PROD-ACTIVE NOT = WPR-TAB-ACTIVE(WPR-PRODUCT-IDX)  03830001
               MOVE LS-PROD-ACTIVE     TO WPR-TAB-ACTIVE(WPR-PRODUCT-IDX)03840001
               MOVE 'Y'                TO WS-FIELD-CHANGED-SW.          03850001
                                                                        03860001
           IF LS-PROD-FIELD-SUPPLIED (LS-PROD-SF-CATEGORY)              03870001
               PERFORM 1700-VALIDATE-CATEGORY THRU 1700-EXIT            03880001
               IF NOT WS-CATEGORY-FOUND AND LS-PROD-CATEGORY-ID > ZERO  03890001
                   MOVE 42             TO LS-PROD-RETURN-CODE           03900001
                   GO TO 2000-EXIT                                      03910001
               END-IF                                                   03920001
               IF LS-PROD-CATEGORY-ID NOT =                             03930001
                                   WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX) 03940001
                   MOVE LS-PROD-CATEGORY-ID TO                          03950001
                                   WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX) 03960001
                   MOVE 'Y'            TO WS-FIELD-CHANGED-SW           03970001
               END-IF                                                   03980001
           END-IF.                                                      03990001
                                                                        04000001
           MOVE WS-TIMESTAMP           TO                               04010001
                                   WPR-TAB-UPDATED-AT(WPR-PRODUCT-IDX). 04020001
           MOVE 00                     TO LS-PROD-RETURN-CODE.          04030001
                                                                        04040001
           MOVE 'UPDATE'                TO WS-ALOG-ACTION.              04050001
           MOVE 'PRODUCT FIELDS UPDATED'                                04060001
                                        TO WS-ALOG-DETAILS-CALL.        04070001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    04080001
                                                                        04090001
       2000-EXIT.                                                       04100001
           EXIT.                                                        04110001
                                                                        04120001
       2900-FIND-PRODUCT-BY-ID.                                         04130001
                                                                        04140001
           MOVE 'N'                    TO WS-PROD-FOUND-SW.             04150001
           SET WPR-PRODUCT-IDX         TO 1.                            04160001
           SEARCH WPR-PRODUCT-TAB-ENT                                   04170001
               AT END                                                   04180001
                   MOVE 'N'            TO WS-PROD-FOUND-SW              04190001
               WHEN WPR-TAB-ID(WPR-PRODUCT-IDX) = LS-PROD-ID            04200001
                   MOVE 'Y'            TO WS-PROD-FOUND-SW              04210001
           END-SEARCH.                                                  04220001
                                                                        04230001
       2900-EXIT.                                                       04240001
           EXIT.                                                        04250001
           EJECT                                                        04260001
      ***************************************************************** 04270001
      *                                                               * 04280001
      *    PARAGRAPH:  3000-DELETE-PRODUCT                            * 04290001
      *                                                               * 04300001
      *    FUNCTION :  REMOVE THE ROW FROM THE PRODUCT TABLE, THEN    * 04310001
      *      CLOSE THE GAP BY SLIDING EVERYTHING BELOW IT UP ONE      * 04320001
      *      SUBSCRIPT.                                               * 04321001
      *                                                               * 04330001
      ***************************************************************** 04340001
                                                                        04350001
       3000-DELETE-PRODUCT.                                             04360001
                                                                        04370001
           PERFORM 2900-FIND-PRODUCT-BY-ID THRU 2900-EXIT.              04380001
           IF NOT WS-PROD-FOUND                                         04390001
               MOVE 40                 TO LS-PROD-RETURN-CODE           04400001
               GO TO 3000-EXIT.                                         04410001
                                                                        04420001
           PERFORM 3100-CLOSE-TABLE-GAP THRU 3100-EXIT                  04430001
               VARYING WPR-PRODUCT-IDX FROM WPR-PRODUCT-IDX BY 1        04440001
               UNTIL WPR-PRODUCT-IDX NOT < WPR-PRODUCT-TABLE-CNT.       04450001
                                                                        04460001
           SUBTRACT 1                  FROM WPR-PRODUCT-TABLE-CNT.      04470001
           MOVE 00                     TO LS-PROD-RETURN-CODE.          04480001
                                                                        04490001
           MOVE 'DELETE'                TO WS-ALOG-ACTION.              04500001
           MOVE 'PRODUCT DELETED'      TO WS-ALOG-DETAILS-CALL.         04510001
           PERFORM 9000-LOG-ACTIVITY THRU 9000-EXIT.                    04520001
                                                                        04530001
       3000-EXIT.                                                       04540001
           EXIT.                                                        04550001
                                                                        04560001
       3100-CLOSE-TABLE-GAP.                                            04570001
                                                                        04580001
           MOVE WPR-PRODUCT-TAB-ENT(WPR-PRODUCT-IDX + 1)                04590001
                                       TO WPR-PRODUCT-TAB-ENT(WPR-PRODUCT-IDX)04600001
                                                                        04610001
       3100-EXIT.                                                       04620001
           EXIT.                                                        04630001
           EJECT                                                        04640001
      ***************************************************************** 04650001
      *                                                               * 04660001
      *    PARAGRAPH:  9000-LOG-ACTIVITY                              * 04670001
      *                                                               * 04680001
      *    FUNCTION :  CALL WIMS04 TO POST THE AUDIT ROW. BEST EFFORT * 04690001
      *      PER TICKET WIM-0188 -- A NON-ZERO RETURN IS DISPLAYED    * 04700001
      *      TO SYSOUT AND OTHERWISE IGNORED.                        *  04710001
      *                                                               * 04720001
      ***************************************************************** 04730001
                                                                        04740001
       9000-LOG-ACTIVITY.                                               04750001
                                                                        04760001
           MOVE 'LOG '                 TO WS-ALOG-FUNCTION.             04770001
           MOVE 'PRODUCT   '           TO WS-ALOG-ENTITY-TYPE.          04780001
           MOVE LS-PROD-ID              TO WS-ALOG-ENTITY-ID.           04790001
           MOVE 00                     TO WS-ALOG-RETURN-CODE.          04800001
                                                                        04810001
           CALL 'WIMS04' USING WS-ALOG-CALL-PARMS.                      04820001
                                                                        04830001
           IF NOT WS-ALOG-OK                                            04840001
               DISPLAY 'WIMS01 - ACTIVITY LOG CALL FAILED, RC='         04850001
                       WS-ALOG-RETURN-CODE.                             04860001
                                                                        04870001
       9000-EXIT.                                                       04880001
           EXIT.                                                        04890001
