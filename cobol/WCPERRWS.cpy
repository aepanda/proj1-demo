      ******************************************************************00010001
      * WAREHOUSE INVENTORY MANAGEMENT (WIM)                           *00020001
      *                                                                *00030001
      * REJECT / VALIDATION ERROR WORK AREA DEFINITIONS, SHARED BY    * 00040001
      * WIM100, WIMS01, WIMS02, WIMS03, WIMS04, WIMB01, AND WIMB02.   * 00050001
      ******************************************************************00060001
                                                                        00070001
       77  WS-WIM-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.00080001
                                                                        00090001
       01  WS-WIM-ERROR-GENERAL.                                        00100001
           05  WS-WIM-REJECT-CODE      PIC X(04)       VALUE SPACES.    00110001
               88  WIM-NOT-FOUND                       VALUE 'NFND'.    00120001
               88  WIM-DUPLICATE                       VALUE 'DUPE'.    00130001
               88  WIM-CONFLICT                        VALUE 'CNFL'.    00140001
               88  WIM-BAD-DATA                        VALUE 'EDIT'.    00150001
               88  WIM-CAPACITY-ERR                    VALUE 'CAPX'.    00160001
               88  WIM-NO-CHANGE                       VALUE 'NOCH'.    00170001
                                                                        00180001
      ******************************************************************00190001
      *    WIM FORMATTED REJECT LINES (WRITTEN TO SYSOUT/REJECT RPT)   *00200001
      ******************************************************************00210001
                                                                        00220001
       01  WS-WIM-ERROR-AREA.                                           00230001
           05  WWEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00240001
           05  WWEA-ERROR-02.                                           00250001
               10 FILLER               PIC X(01)       VALUE '*'.       00260001
               10 FILLER               PIC X(78)       VALUE SPACES.    00270001
               10 FILLER               PIC X(01)       VALUE '*'.       00280001
           05  WWEA-ERROR-03.                                           00290001
               10 FILLER               PIC X(01)       VALUE '*'.       00300001
               10 FILLER               PIC X(78)       VALUE            00310001
               '   WAREHOUSE INVENTORY MANAGEMENT (WIM) - REJECT      '.00320001
               10 FILLER               PIC X(01)       VALUE '*'.       00330001
           05  WWEA-ERROR-04.                                           00340001
               10 FILLER               PIC X(01)       VALUE '*'.       00350001
               10 FILLER               PIC X(78)       VALUE SPACES.    00360001
               10 FILLER               PIC X(01)       VALUE '*'.       00370001
           05  WWEA-ERROR-05           PIC X(80)       VALUE ALL '*'.   00380001
                                                                        00390001
      ******************************************************************00400001
      *    REJECT DETAIL LINE -- ONE PER FAILED TRANSACTION            *00410001
      ******************************************************************00420001
                                                                        00430001
       01  WS-WIM-REJECT-LINE.                                          00440001
           05  FILLER                  PIC X(01)       VALUE SPACES.    00450001
           05  FILLER                  PIC X(09)       VALUE            00460001
               'REJECTED '.                                             00470001
           05  WWRL-ENTITY-TYPE        PIC X(10)       VALUE SPACES.    00480001
           05  FILLER                  PIC X(02)       VALUE SPACES.    00490001
           05  WWRL-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00500001
           05  FILLER                  PIC X(14)       VALUE            00510001
               ', PARAGRAPH = '.                                        00520001
           05  WWRL-PARAGRAPH          PIC X(12)       VALUE SPACES.    00530001
           05  FILLER                  PIC X(10)       VALUE            00540001
               ', CODE = '.                                             00550001
           05  WWRL-REJECT-CODE        PIC X(04)       VALUE SPACES.    00560001
           05  FILLER                  PIC X(03)       VALUE SPACES.    00570001
           05  WWRL-MESSAGE            PIC X(60)       VALUE SPACES.    00580001
                                                                        00590001
      ******************************************************************00600001
      *    RELATIVE / LINE-SEQUENTIAL FILE-STATUS EDIT AREA            *00610001
      ******************************************************************00620001
                                                                        00630001
       01  WS-WIM-FILE-ERROR-01.                                        00640001
           05  FILLER                  PIC X(01)       VALUE SPACES.    00650001
           05  FILLER                  PIC X(12)       VALUE            00660001
               'FILE ERROR: '.                                          00670001
           05  FILLER                  PIC X(10)       VALUE            00680001
               'PROGRAM = '.                                            00690001
           05  WWFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00700001
           05  FILLER                  PIC X(16)       VALUE            00710001
               ', FILE STATUS = '.                                      00720001
           05  WWFE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00730001
           05  FILLER                  PIC X(21)       VALUE SPACES.    00740001
