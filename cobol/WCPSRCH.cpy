      ******************************************************************00010001
      * WIM SEARCH REQUEST RECORD -- WSRCHFL, LINE-SEQUENTIAL, READ    *00020001
      * BY WIMB02. SELECTS WHICH INVENTORY SEARCH/FILTER              * 00030001
      * PARAGRAPH RUNS AND SUPPLIES ITS CRITERIA.                     * 00040001
      ******************************************************************00050001
       01  WSQ-SEARCH-REQUEST-RECORD.                                   00060001
           05  WSQ-REQUEST-TYPE        PIC X(04).                       00070001
               88  WSQ-VIEW-ALL-BY-WAREHOUSE      VALUE 'VALL'.         00080001
               88  WSQ-SEARCH-BY-NAME             VALUE 'SNAM'.         00090001
               88  WSQ-SEARCH-BY-SKU              VALUE 'SSKU'.         00100001
               88  WSQ-FILTER-BY-CATEGORY         VALUE 'FCAT'.         00110001
               88  WSQ-ADVANCED-SEARCH            VALUE 'ADVS'.         00120001
           05  WSQ-WAREHOUSE-ID        PIC 9(09).                       00130001
           05  WSQ-SEARCH-TERM         PIC X(100).                      00140001
           05  WSQ-CATEGORY-ID         PIC 9(09).                       00150001
           05  FILLER                  PIC X(10).                       00160001
