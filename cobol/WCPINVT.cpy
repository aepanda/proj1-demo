      ******************************************************************00010001
      * INVENTORY BATCH RECORD  -- WINVTFL, RELATIVE ORGANIZATION      *00020001
      *                                                                *00030001
      *   ONE RECORD IS ONE BATCH OF ONE PRODUCT, IN ONE WAREHOUSE,   * 00040001
      *   OPTIONALLY ON ONE SHELF, WITH ONE EXPIRATION DATE. THE      * 00050001
      *   BUSINESS KEY IS THE COMPOSITE (WAREHOUSE, SHELF-OR-NONE,    * 00060001
      *   PRODUCT, EXPIRATION-OR-NONE); AT MOST ONE RECORD MAY EXIST  * 00070001
      *   PER COMBINATION. LOADED INTO WIV-INVENTORY-TABLE AND        * 00080001
      *   SEARCHED ASCENDING ON THAT COMPOSITE KEY.                   * 00090001
      ******************************************************************00100001
       01  WIV-INVENTORY-RECORD.                                        00110001
           05  WIV-ID                  PIC 9(09).                       00120001
           05  WIV-QTY-ON-HAND         PIC S9(09).                      00130001
           05  WIV-EXPIRATION-DATE     PIC 9(08).                       00140001
           05  WIV-PRODUCT-ID          PIC 9(09).                       00150001
           05  WIV-WAREHOUSE-ID        PIC 9(09).                       00160001
           05  WIV-SHELF-ID            PIC 9(09).                       00170001
           05  WIV-CREATED-AT          PIC X(26).                       00180001
           05  WIV-UPDATED-AT          PIC X(26).                       00190001
           05  FILLER                  PIC X(12).                       00200001
                                                                        00210001
      ******************************************************************00220001
      *    IN-MEMORY INVENTORY TABLE -- LOADED FROM WINVTFL AT START   *00230001
      ******************************************************************00240001
                                                                        00250001
       01  WIV-INVENTORY-TABLE-CTL.                                     00260001
           05  WIV-INVENTORY-TABLE-MAX PIC S9(05) COMP-3 VALUE +9999.   00270001
           05  WIV-INVENTORY-TABLE-CNT PIC S9(05) COMP-3 VALUE ZERO.    00280001
           05  WIV-INVENTORY-NEXT-ID   PIC 9(09)        VALUE ZERO.     00290001
                                                                        00300001
       01  WIV-INVENTORY-TABLE.                                         00310001
           05  WIV-INVENTORY-TAB-ENT   OCCURS 0 TO 9999 TIMES           00320001
                                       DEPENDING ON WIV-INVENTORY-TABLE-CNT00330001
                                       INDEXED BY WIV-INVENTORY-IDX.    00380001
               10  WIV-TAB-WH-ID       PIC 9(09).                       00390001
               10  WIV-TAB-SHELF-ID    PIC 9(09).                       00400001
               10  WIV-TAB-PROD-ID     PIC 9(09).                       00410001
               10  WIV-TAB-EXP-DATE    PIC 9(08).                       00420001
               10  WIV-TAB-ID          PIC 9(09).                       00430001
               10  WIV-TAB-QTY-COMP    PIC S9(09)     COMP-3.           00440001
               10  WIV-TAB-CREATED-AT  PIC X(26).                       00450001
               10  WIV-TAB-UPDATED-AT  PIC X(26).                       00460001
