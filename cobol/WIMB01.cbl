       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMB01.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 07/09/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMB01                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   PRINTS THE WAREHOUSE DASHBOARD REPORT -- ONE LINE * 00150001
      *             PER WAREHOUSE, ROW ORDER SAME AS WWRHSFL, SHOWING * 00160001
      *             CURRENT USAGE, ITEM COUNT, AND CAPACITY PERCENT   * 00170001
      *             AS COMPUTED BY WIMS02. A GRAND-TOTAL LINE FOLLOWS * 00180001
      *             THE LAST WAREHOUSE ON EACH RUN.                   * 00190001
      *                                                               * 00200001
      * FILES   :   WAREHOUSE MASTER     -  RELATIVE        (INPUT)   * 00210001
      *             INVENTORY MASTER     -  RELATIVE        (INPUT)   * 00220001
      *             DASHBOARD REPORT     -  PRINTER         (OUTPUT)  * 00230001
      *                                                               * 00240001
      * CALLS   :   WIMS02                                            * 00250001
      *                                                               * 00260001
      ***************************************************************** 00270001
      *             PROGRAM CHANGE LOG                                * 00280001
      *             -------------------                               * 00290001
      *                                                               * 00300001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00310001
      *  --------   --------------------  --------------------------  * 00320001
      *  07/09/91   D KOWALCZYK           INITIAL VERSION.             *00330001
      *  02/14/93   R ODUYA               ADDED THE GRAND-TOTAL LINE   *00340001
      *                                   AT THE OPERATIONS MANAGER'S  *00350001
      *                                   REQUEST -- PLANT-WIDE USAGE  *00360001
      *                                   WAS BEING ADDED UP BY HAND.  *00370001
      *  11/09/98   T FEATHERSTONE        Y2K -- NO 2-DIGIT DATES ON   *00380001
      *                                   THIS REPORT. REVIEWED, NO    *00390001
      *                                   CHANGE REQUIRED.             *00400001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. INACTIVE    *00410001
      *                                   WAREHOUSES NOW PRINT WITH AN *00420001
      *                                   "*INACTIVE*" FLAG RATHER     *00430001
      *                                   THAN BEING LEFT OFF THE      *00440001
      *                                   REPORT -- OPS WANTED TO SEE  *00450001
      *                                   THEM FOR AUDIT PURPOSES.     *00460001
      *  08/14/06   R L KOWALSKI          TICKET WIM-0203. DROPPED THE *00470001
      *                                   INTRINSIC DATE FUNCTION CALL *00480001
      *                                   PER MIS STANDARDS REVIEW --  *00490001
      *                                   REPORT DATE NOW BUILT FROM   *00500001
      *                                   ACCEPT FROM DATE.            *00510001
      ***************************************************************** 00520001
           EJECT                                                        00530001
       ENVIRONMENT DIVISION.                                            00540001
       CONFIGURATION SECTION.                                           00550001
       SPECIAL-NAMES.                                                   00560001
           C01 IS TOP-OF-FORM                                           00570001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00580001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00590001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00600001
                                                                        00610001
       INPUT-OUTPUT SECTION.                                            00620001
       FILE-CONTROL.                                                    00630001
           SELECT WAREHOUSE-MASTER   ASSIGN TO WWRHSFL                  00640001
                                      ORGANIZATION IS RELATIVE          00650001
                                      ACCESS MODE IS SEQUENTIAL         00660001
                                      FILE STATUS IS WS-WRHS-FILE-STATUS.00670001
           SELECT INVENTORY-MASTER   ASSIGN TO WINVTFL                  00680001
                                      ORGANIZATION IS RELATIVE          00690001
                                      ACCESS MODE IS SEQUENTIAL         00700001
                                      FILE STATUS IS WS-INVT-FILE-STATUS.00710001
           SELECT DASHBOARD-RPT      ASSIGN TO WIMRPT1                  00720001
                                      ORGANIZATION IS LINE SEQUENTIAL   00730001
                                      FILE STATUS IS WS-RPT-STATUS.     00740001
           EJECT                                                        00750001
       DATA DIVISION.                                                   00760001
       FILE SECTION.                                                    00770001
                                                                        00780001
       FD  WAREHOUSE-MASTER                                             00790001
           LABEL RECORDS ARE STANDARD                                   00800001
           RECORD CONTAINS 846 CHARACTERS.                              00810001
                                                                        00820001
       01  WAREHOUSE-MASTER-REC.                                        00830001
           05  WMR-ID                  PIC 9(09).                       00840001
           05  WMR-NAME                PIC X(255).                      00850001
           05  WMR-LOCATION            PIC X(500).                      00860001
           05  WMR-MAX-CAPACITY        PIC 9(09).                       00870001
           05  WMR-ACTIVE-FLAG         PIC X(01).                       00880001
           05  WMR-CREATED-AT          PIC X(26).                       00890001
           05  WMR-CREATED-AT-R        REDEFINES WMR-CREATED-AT.        00900001
               10  WMR-CREATED-DATE-PART PIC X(10).                     00910001
               10  FILLER                 PIC X(16).                    00920001
           05  WMR-UPDATED-AT          PIC X(26).                       00930001
           05  FILLER                  PIC X(20).                       00940001
                                                                        00950001
       FD  INVENTORY-MASTER                                             00960001
           LABEL RECORDS ARE STANDARD                                   00970001
           RECORD CONTAINS 117 CHARACTERS.                              00980001
                                                                        00990001
       01  INVENTORY-MASTER-REC.                                        01000001
           05  IMR-ID                  PIC 9(09).                       01010001
           05  IMR-QTY-ON-HAND         PIC S9(09).                      01020001
           05  IMR-EXPIRATION-DATE     PIC 9(08).                       01030001
           05  IMR-EXPIRATION-DATE-R   REDEFINES IMR-EXPIRATION-DATE.   01040001
               10  IMR-EXP-CENTURY-YR  PIC 9(04).                       01050001
               10  IMR-EXP-MONTH       PIC 9(02).                       01060001
               10  IMR-EXP-DAY         PIC 9(02).                       01070001
           05  IMR-PRODUCT-ID          PIC 9(09).                       01080001
           05  IMR-WAREHOUSE-ID        PIC 9(09).                       01090001
           05  IMR-SHELF-ID            PIC 9(09).                       01100001
           05  IMR-CREATED-AT          PIC X(26).                       01110001
           05  IMR-UPDATED-AT          PIC X(26).                       01120001
           05  FILLER                  PIC X(12).                       01130001
                                                                        01140001
       FD  DASHBOARD-RPT                                                01150001
           LABEL RECORDS ARE STANDARD                                   01160001
           RECORDING MODE IS F.                                         01170001
                                                                        01180001
       01  DASHBOARD-RPT-REC           PIC X(132).                      01190001
           EJECT                                                        01200001
       WORKING-STORAGE SECTION.                                         01210001
                                                                        01220001
      ***************************************************************** 01230001
      *    SWITCHES                                                   * 01240001
      ***************************************************************** 01250001
                                                                        01260001
       01  WS-SWITCHES.                                                 01270001
           05  WS-END-OF-LOAD-SW       PIC X     VALUE 'N'.             01280001
               88  WS-END-OF-LOAD                 VALUE 'Y'.            01290001
                                                                        01300001
      ***************************************************************** 01310001
      *    MISCELLANEOUS WORK FIELDS                                  * 01320001
      ***************************************************************** 01330001
                                                                        01340001
       01  WS-MISC-FIELDS.                                              01350001
           05  WS-WRHS-FILE-STATUS     PIC XX    VALUE SPACES.          01360001
               88  WRHS-FILE-OK                  VALUE '00'.            01370001
               88  WRHS-FILE-END                 VALUE '10'.            01380001
               88  WRHS-FILE-ERR                 VALUE '23', '35',      01390001
                                                        '37', '41'.     01400001
           05  WS-INVT-FILE-STATUS     PIC XX    VALUE SPACES.          01410001
               88  INVT-FILE-OK                  VALUE '00'.            01420001
               88  INVT-FILE-END                 VALUE '10'.            01430001
               88  INVT-FILE-ERR                 VALUE '23', '35',      01440001
                                                        '37', '41'.     01450001
           05  WS-RPT-STATUS           PIC XX    VALUE SPACES.          01460001
               88  RPT-FILE-OK                   VALUE '00'.            01470001
           05  WS-DASH-SUBSCRIPT       PIC S9(05)  COMP  VALUE ZERO.    01480001
           05  WS-LINE-CNT             PIC S9(03)  COMP  VALUE ZERO.    01490001
               88  WS-PAGE-FULL                  VALUE 60 THRU 999.     01500001
           05  WS-PAGE-COUNT           PIC S9(05)  COMP-3 VALUE ZERO.   01510001
           05  WS-GRAND-USED           PIC S9(09)  COMP-3 VALUE ZERO.   01520001
           05  WS-GRAND-ITEMS          PIC S9(07)  COMP-3 VALUE ZERO.   01530001
           05  WS-GRAND-COUNT          PIC S9(05)  COMP-3 VALUE ZERO.   01540001
           05  WS-DATE.                                                 01550001
               10  WS-DATE-YEAR        PIC X(04) VALUE SPACES.          01560001
               10  WS-DATE-MONTH       PIC XX    VALUE SPACES.          01570001
               10  WS-DATE-DAY         PIC XX    VALUE SPACES.          01580001
                                                                        01590001
      *    WIM-0203 -- 08/14/06 (RLK) -- SYSTEM CLOCK NO LONGER READ    01600001
      *      VIA THE INTRINSIC DATE FUNCTION.  WS-DATE IS NOW BUILT     01610001
      *      AT MAINLINE ENTRY BY 0050-STAMP-RUN-DATE, BELOW.           01620001
           05  WS-RUN-DATE-6           PIC 9(06)  VALUE ZERO.           01630001
           05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE-6.         01640001
               10  WS-RUN-YY           PIC 9(02).                       01650001
               10  WS-RUN-MM           PIC 9(02).                       01660001
               10  WS-RUN-DD           PIC 9(02).                       01670001
           05  WS-RUN-CENTURY          PIC 9(02)  VALUE ZERO.           01680001
                                                                        01690001
       01  WS-RPT-TITLE.                                                01700001
           05  FILLER                  PIC X     VALUE '1'.             01710001
           05  FILLER                  PIC X(20) VALUE SPACES.          01720001
           05  FILLER                  PIC X(30) VALUE                  01730001
               'WAREHOUSE DASHBOARD AS OF '.                            01740001
           05  WRT-MONTH               PIC XX.                          01750001
           05  FILLER                  PIC X     VALUE '/'.             01760001
           05  WRT-DAY                 PIC XX.                          01770001
           05  FILLER                  PIC X     VALUE '/'.             01780001
           05  WRT-YEAR                PIC X(04).                       01790001
           05  FILLER                  PIC X(69) VALUE SPACES.          01800001
                                                                        01810001
       01  WS-RPT-HEADING.                                              01820001
           05  FILLER                  PIC X     VALUE '-'.             01830001
           05  FILLER                  PIC X(03) VALUE SPACES.          01840001
           05  FILLER                  PIC X(09) VALUE                  01850001
               'WRHS ID'.                                               01860001
           05  FILLER                  PIC X(02) VALUE SPACES.          01870001
           05  FILLER                  PIC X(16) VALUE                  01880001
               'WAREHOUSE NAME'.                                        01890001
           05  FILLER                  PIC X(15) VALUE SPACES.          01900001
           05  FILLER                  PIC X(10) VALUE                  01910001
               'LOCATION'.                                              01920001
           05  FILLER                  PIC X(02) VALUE SPACES.          01930001
           05  FILLER                  PIC X(12) VALUE                  01940001
               'CAPACITY'.                                              01950001
           05  FILLER                  PIC X(02) VALUE SPACES.          01960001
           05  FILLER                  PIC X(12) VALUE                  01970001
               'CURRENT USED'.                                          01980001
           05  FILLER                  PIC X(02) VALUE SPACES.          01990001
           05  FILLER                  PIC X(12) VALUE                  02000001
               'TOTAL ITEMS'.                                           02010001
           05  FILLER                  PIC X(02) VALUE SPACES.          02020001
           05  FILLER                  PIC X(08) VALUE                  02030001
               'PCT USED'.                                              02040001
           05  FILLER                  PIC X(15) VALUE SPACES.          02050001
                                                                        02060001
       01  WS-RPT-DETAIL.                                               02070001
           05  WRD-CC                  PIC X     VALUE ' '.             02080001
           05  FILLER                  PIC X(03) VALUE SPACES.          02090001
           05  WRD-WRHS-ID             PIC 9(09).                       02100001
           05  FILLER                  PIC X(02) VALUE SPACES.          02110001
           05  WRD-NAME                PIC X(28).                       02120001
           05  FILLER                  PIC X(01) VALUE SPACES.          02130001
           05  WRD-LOCATION            PIC X(30).                       02140001
           05  FILLER                  PIC X(01) VALUE SPACES.          02150001
           05  WRD-CAPACITY            PIC ZZZ,ZZZ,ZZ9.                 02160001
           05  FILLER                  PIC X(02) VALUE SPACES.          02170001
           05  WRD-CURRENT-USED        PIC ZZZ,ZZZ,ZZ9.                 02180001
           05  FILLER                  PIC X(02) VALUE SPACES.          02190001
           05  WRD-TOTAL-ITEMS         PIC ZZ,ZZ9.                      02200001
           05  FILLER                  PIC X(02) VALUE SPACES.          02210001
           05  WRD-CAPACITY-PCT        PIC ZZZ9.99.                     02220001
           05  FILLER                  PIC X     VALUE '%'.             02230001
           05  FILLER                  PIC X(01) VALUE SPACES.          02240001
           05  WRD-INACTIVE-FLAG       PIC X(10) VALUE SPACES.          02250001
                                                                        02260001
       01  WS-RPT-TOTAL-LINE.                                           02270001
           05  FILLER                  PIC X     VALUE ' '.             02280001
           05  FILLER                  PIC X(03) VALUE SPACES.          02290001
           05  FILLER                  PIC X(28) VALUE                  02300001
               'PLANT-WIDE TOTAL, '.                                    02310001
           05  WRG-WRHS-COUNT          PIC ZZ9.                         02320001
           05  FILLER                  PIC X(12) VALUE                  02330001
               ' WAREHOUSES'.                                           02340001
           05  FILLER                  PIC X(04) VALUE SPACES.          02350001
           05  WRG-GRAND-USED          PIC ZZZ,ZZZ,ZZ9.                 02360001
           05  FILLER                  PIC X(04) VALUE SPACES.          02370001
           05  WRG-GRAND-ITEMS         PIC ZZ,ZZ9.                      02380001
           05  FILLER                  PIC X(35) VALUE SPACES.          02390001
                                                                        02400001
           COPY WCPWRHS.                                                02410001
           COPY WCPINVT.                                                02420001
           COPY WCPERRWS.                                               02430001
                                                                        02440001
      ***************************************************************** 02450001
      *    STAGING AREA FOR THE CALL TO WIMS02                        * 02460001
      ***************************************************************** 02470001
                                                                        02480001
       01  WS-WRHS-CALL-PARMS.                                          02490001
           05  WS-WRHS-FUNCTION        PIC X(04).                       02500001
           05  WS-WRHS-SUPPLIED-FIELDS.                                 02510001
               10  WS-WRHS-SF-NAME     PIC X(01).                       02520001
               10  WS-WRHS-SF-LOCATION PIC X(01).                       02530001
               10  WS-WRHS-SF-CAPACITY PIC X(01).                       02540001
               10  WS-WRHS-SF-ACTIVE   PIC X(01).                       02550001
           05  WS-WRHS-ID              PIC 9(09).                       02560001
           05  WS-WRHS-NAME            PIC X(255).                      02570001
           05  WS-WRHS-LOCATION        PIC X(500).                      02580001
           05  WS-WRHS-CAPACITY        PIC 9(09).                       02590001
           05  WS-WRHS-ACTIVE          PIC X(01).                       02600001
           05  WS-WRHS-CURRENT-USED    PIC S9(09).                      02610001
           05  WS-WRHS-TOTAL-ITEMS     PIC S9(05).                      02620001
           05  WS-WRHS-CAPACITY-PCT    PIC ZZZ9.99.                     02630001
           05  WS-WRHS-RETURN-CODE     PIC 9(02).                       02640001
               88  WS-WRHS-OK                    VALUE 00.              02650001
           05  WS-WRHS-RC-R            REDEFINES WS-WRHS-RETURN-CODE.   02660001
               10  WS-WRHS-RC-TENS     PIC 9.                           02670001
               10  WS-WRHS-RC-UNITS    PIC 9.                           02680001
           EJECT                                                        02690001
      ***************************************************************** 02700001
      *    P R O C E D U R E    D I V I S I O N                       * 02710001
      ***************************************************************** 02720001
                                                                        02730001
       PROCEDURE DIVISION.                                              02740001
                                                                        02750001
       0000-MAINLINE.                                                   02760001
                                                                        02770001
           PERFORM 0050-STAMP-RUN-DATE THRU 0050-EXIT.                  02780001
           MOVE WS-DATE-MONTH          TO WRT-MONTH.                    02790001
           MOVE WS-DATE-DAY            TO WRT-DAY.                      02800001
           MOVE WS-DATE-YEAR           TO WRT-YEAR.                     02810001
                                                                        02820001
           OPEN OUTPUT DASHBOARD-RPT.                                   02830001
                                                                        02840001
           PERFORM 1100-LOAD-WAREHOUSE-TABLE THRU 1100-EXIT.            02850001
           PERFORM 1200-LOAD-INVENTORY-TABLE THRU 1200-EXIT.            02860001
                                                                        02870001
           MOVE ZERO                   TO WS-LINE-CNT.                  02880001
           PERFORM 2000-WRITE-HEADING THRU 2000-EXIT.                   02890001
                                                                        02900001
           PERFORM 3000-PRINT-ONE-WAREHOUSE THRU 3000-EXIT              02910001
               VARYING WWH-WAREHOUSE-IDX FROM 1 BY 1                    02920001
               UNTIL WWH-WAREHOUSE-IDX > WWH-WAREHOUSE-TABLE-CNT.       02930001
                                                                        02940001
           PERFORM 4000-WRITE-GRAND-TOTAL THRU 4000-EXIT.               02950001
                                                                        02960001
           CLOSE DASHBOARD-RPT.                                         02970001
                                                                        02980001
           GOBACK.                                                      02990001
                                                                        03000001
       0000-EXIT.                                                       03010001
           EXIT.                                                        03020001
           EJECT                                                        03030001
      ***************************************************************** 03040001
      *                                                               * 03050001
      *    PARAGRAPH:  0050-STAMP-RUN-DATE                            * 03060001
      *                                                               * 03070001
      *    FUNCTION :  READS THE SYSTEM DATE OFF THE OPERATING        * 03080001
      *      SYSTEM CLOCK AND BUILDS THE CCYY/MM/DD RUN DATE PRINTED  * 03090001
      *      IN THE REPORT HEADING.  SEE WIM-0203.                    * 03100001
      *                                                               * 03110001
      ***************************************************************** 03120001
                                                                        03130001
       0050-STAMP-RUN-DATE.                                             03140001
                                                                        03150001
           ACCEPT WS-RUN-DATE-6        FROM DATE.                       03160001
                                                                        03170001
           IF WS-RUN-YY                < 50                             03180001
               MOVE 20                 TO WS-RUN-CENTURY                03190001
           ELSE                                                         03200001
               MOVE 19                 TO WS-RUN-CENTURY.               03210001
                                                                        03220001
           STRING WS-RUN-CENTURY  WS-RUN-YY                             03230001
               DELIMITED BY SIZE INTO WS-DATE-YEAR.                     03240001
           MOVE WS-RUN-MM              TO WS-DATE-MONTH.                03250001
           MOVE WS-RUN-DD              TO WS-DATE-DAY.                  03260001
                                                                        03270001
       0050-EXIT.                                                       03280001
           EXIT.                                                        03290001
           EJECT                                                        03300001
      ***************************************************************** 03310001
      *                                                               * 03320001
      *    PARAGRAPH:  1100-LOAD-WAREHOUSE-TABLE                      * 03330001
      *    PARAGRAPH:  1200-LOAD-INVENTORY-TABLE                      * 03340001
      *                                                               * 03350001
      *    FUNCTION :  LOAD WWRHSFL/WINVTFL INTO THE OCCURS TABLES    * 03360001
      *      WIMS02 NEEDS TO COMPUTE EACH WAREHOUSE'S USAGE. NEITHER  * 03370001
      *      FILE IS REWRITTEN -- THIS PROGRAM IS READ-ONLY.          * 03380001
      *                                                               * 03390001
      ***************************************************************** 03400001
                                                                        03410001
       1100-LOAD-WAREHOUSE-TABLE.                                       03420001
                                                                        03430001
           MOVE ZERO                   TO WWH-WAREHOUSE-TABLE-CNT.      03440001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            03450001
                                                                        03460001
           OPEN INPUT WAREHOUSE-MASTER.                                 03470001
           IF NOT WRHS-FILE-OK                                          03480001
               GO TO 1100-EXIT.                                         03490001
                                                                        03500001
           PERFORM 1150-LOAD-ONE-WAREHOUSE THRU 1150-EXIT               03510001
               UNTIL WS-END-OF-LOAD.                                    03520001
                                                                        03530001
           CLOSE WAREHOUSE-MASTER.                                      03540001
                                                                        03550001
       1100-EXIT.                                                       03560001
           EXIT.                                                        03570001
                                                                        03580001
       1150-LOAD-ONE-WAREHOUSE.                                         03590001
                                                                        03600001
           READ WAREHOUSE-MASTER INTO WAREHOUSE-MASTER-REC.             03610001
           IF WRHS-FILE-END OR WRHS-FILE-ERR                            03620001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             03630001
               GO TO 1150-EXIT.                                         03640001
                                                                        03650001
           ADD 1                       TO WWH-WAREHOUSE-TABLE-CNT.      03660001
           SET WWH-WAREHOUSE-IDX       TO WWH-WAREHOUSE-TABLE-CNT.      03670001
           MOVE WMR-NAME            TO WWH-TAB-NAME(WWH-WAREHOUSE-IDX). 03680001
           MOVE WMR-ID              TO WWH-TAB-ID(WWH-WAREHOUSE-IDX).   03690001
           MOVE WMR-LOCATION                                            03700001
                                 TO WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX).03710001
           MOVE WMR-MAX-CAPACITY                                        03720001
                                 TO WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX). 03730001
           MOVE WMR-ACTIVE-FLAG                                         03740001
                                 TO WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX).  03750001
           MOVE WMR-CREATED-AT                                          03760001
                              TO WWH-TAB-CREATED-AT(WWH-WAREHOUSE-IDX). 03770001
           MOVE WMR-UPDATED-AT                                          03780001
                              TO WWH-TAB-UPDATED-AT(WWH-WAREHOUSE-IDX). 03790001
                                                                        03800001
       1150-EXIT.                                                       03810001
           EXIT.                                                        03820001
                                                                        03830001
       1200-LOAD-INVENTORY-TABLE.                                       03840001
                                                                        03850001
           MOVE ZERO                   TO WIV-INVENTORY-TABLE-CNT.      03860001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            03870001
                                                                        03880001
           OPEN INPUT INVENTORY-MASTER.                                 03890001
           IF NOT INVT-FILE-OK                                          03900001
               GO TO 1200-EXIT.                                         03910001
                                                                        03920001
           PERFORM 1250-LOAD-ONE-INVENTORY-ROW THRU 1250-EXIT           03930001
               UNTIL WS-END-OF-LOAD.                                    03940001
                                                                        03950001
           CLOSE INVENTORY-MASTER.                                      03960001
                                                                        03970001
       1200-EXIT.                                                       03980001
           EXIT.                                                        03990001
                                                                        04000001
       1250-LOAD-ONE-INVENTORY-ROW.                                     04010001
                                                                        04020001
           READ INVENTORY-MASTER INTO INVENTORY-MASTER-REC.             04030001
           IF INVT-FILE-END OR INVT-FILE-ERR                            04040001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04050001
               GO TO 1250-EXIT.                                         04060001
                                                                        04070001
           ADD 1                       TO WIV-INVENTORY-TABLE-CNT.      04080001
           SET WIV-INVENTORY-IDX       TO WIV-INVENTORY-TABLE-CNT.      04090001
           MOVE IMR-WAREHOUSE-ID                                        04100001
                                 TO WIV-TAB-WH-ID(WIV-INVENTORY-IDX).   04110001
           MOVE IMR-SHELF-ID                                            04120001
                                 TO WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX).04130001
           MOVE IMR-PRODUCT-ID                                          04140001
                                 TO WIV-TAB-PROD-ID(WIV-INVENTORY-IDX). 04150001
           MOVE IMR-EXPIRATION-DATE                                     04160001
                                 TO WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX).04170001
           MOVE IMR-ID              TO WIV-TAB-ID(WIV-INVENTORY-IDX).   04180001
           MOVE IMR-QTY-ON-HAND                                         04190001
                              TO WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX).   04200001
           MOVE IMR-CREATED-AT                                          04210001
                              TO WIV-TAB-CREATED-AT(WIV-INVENTORY-IDX). 04220001
           MOVE IMR-UPDATED-AT                                          04230001
                              TO WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX). 04240001
                                                                        04250001
       1250-EXIT.                                                       04260001
           EXIT.                                                        04270001
           EJECT                                                        04280001
      ***************************************************************** 04290001
      *                                                               * 04300001
      *    PARAGRAPH:  2000-WRITE-HEADING                             * 04310001
      *                                                               * 04320001
      *    FUNCTION :  START A NEW PAGE OF THE DASHBOARD REPORT.      * 04330001
      *                                                               * 04340001
      ***************************************************************** 04350001
                                                                        04360001
       2000-WRITE-HEADING.                                              04370001
                                                                        04380001
           ADD 1                       TO WS-PAGE-COUNT.                04390001
           IF WS-PAGE-COUNT             > 1                             04400001
               WRITE DASHBOARD-RPT-REC FROM WS-RPT-TITLE                04410001
                   AFTER ADVANCING PAGE                                 04420001
           ELSE                                                         04430001
               WRITE DASHBOARD-RPT-REC FROM WS-RPT-TITLE                04440001
                   AFTER ADVANCING 0 LINES                              04450001
           END-IF.                                                      04460001
           WRITE DASHBOARD-RPT-REC     FROM WS-RPT-HEADING.             04470001
           MOVE ZERO                   TO WS-LINE-CNT.                  04480001
                                                                        04490001
       2000-EXIT.                                                       04500001
           EXIT.                                                        04510001
           EJECT                                                        04520001
      ***************************************************************** 04530001
      *                                                               * 04540001
      *    PARAGRAPH:  3000-PRINT-ONE-WAREHOUSE                       * 04550001
      *                                                               * 04560001
      *    FUNCTION :  CALL WIMS02 FUNCTION = WDSH FOR ONE WAREHOUSE  * 04570001
      *      AND PRINT ITS DETAIL LINE. INACTIVE WAREHOUSES PRINT     * 04580001
      *      WITH THE *INACTIVE* FLAG RATHER THAN BEING SKIPPED, PER  * 04590001
      *      TICKET WIM-0114.                                        *  04600001
      *                                                               * 04610001
      ***************************************************************** 04620001
                                                                        04630001
       3000-PRINT-ONE-WAREHOUSE.                                        04640001
                                                                        04650001
           MOVE 'WDSH'                 TO WS-WRHS-FUNCTION.             04660001
           MOVE WWH-TAB-ID(WWH-WAREHOUSE-IDX) TO WS-WRHS-ID.            04670001
                                                                        04680001
           CALL 'WIMS02'               USING WS-WRHS-CALL-PARMS         04690001
                                              WWH-WAREHOUSE-TABLE-CTL   04700001
                                              WWH-WAREHOUSE-TABLE       04710001
                                              WIV-INVENTORY-TABLE-CTL   04720001
                                              WIV-INVENTORY-TABLE.      04730001
                                                                        04740001
           IF NOT WS-WRHS-OK                                            04750001
               GO TO 3000-EXIT.                                         04760001
                                                                        04770001
           IF WS-PAGE-FULL                                              04780001
               PERFORM 2000-WRITE-HEADING THRU 2000-EXIT.               04790001
                                                                        04800001
           MOVE WWH-TAB-ID(WWH-WAREHOUSE-IDX)     TO WRD-WRHS-ID.       04810001
           MOVE WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX) (1:30) TO           04820001
                                       WRD-LOCATION.                    04830001
           MOVE WS-WRHS-NAME (1:28)    TO WRD-NAME.                     04840001
           MOVE WS-WRHS-CAPACITY       TO WRD-CAPACITY.                 04850001
           MOVE WS-WRHS-CURRENT-USED   TO WRD-CURRENT-USED.             04860001
           MOVE WS-WRHS-TOTAL-ITEMS    TO WRD-TOTAL-ITEMS.              04870001
           MOVE WS-WRHS-CAPACITY-PCT   TO WRD-CAPACITY-PCT.             04880001
                                                                        04890001
           IF WS-WRHS-ACTIVE            = 'N'                           04900001
               MOVE '*INACTIVE*'       TO WRD-INACTIVE-FLAG             04910001
           ELSE                                                         04920001
               MOVE SPACES             TO WRD-INACTIVE-FLAG.            04930001
                                                                        04940001
           WRITE DASHBOARD-RPT-REC     FROM WS-RPT-DETAIL.              04950001
           ADD 1                       TO WS-LINE-CNT.                  04960001
                                                                        04970001
           ADD WS-WRHS-CURRENT-USED    TO WS-GRAND-USED.                04980001
           ADD WS-WRHS-TOTAL-ITEMS     TO WS-GRAND-ITEMS.               04990001
           ADD 1                       TO WS-GRAND-COUNT.               05000001
                                                                        05010001
       3000-EXIT.                                                       05020001
           EXIT.                                                        05030001
           EJECT                                                        05040001
      ***************************************************************** 05050001
      *                                                               * 05060001
      *    PARAGRAPH:  4000-WRITE-GRAND-TOTAL                         * 05070001
      *                                                               * 05080001
      *    FUNCTION :  PRINT THE PLANT-WIDE TOTAL LINE AT THE END OF  * 05090001
      *      THE REPORT.                                              * 05100001
      *                                                               * 05110001
      ***************************************************************** 05120001
                                                                        05130001
       4000-WRITE-GRAND-TOTAL.                                          05140001
                                                                        05150001
           IF WS-PAGE-FULL                                              05160001
               PERFORM 2000-WRITE-HEADING THRU 2000-EXIT.               05170001
                                                                        05180001
           MOVE WS-GRAND-COUNT         TO WRG-WRHS-COUNT.               05190001
           MOVE WS-GRAND-USED          TO WRG-GRAND-USED.               05200001
           MOVE WS-GRAND-ITEMS         TO WRG-GRAND-ITEMS.              05210001
                                                                        05220001
           WRITE DASHBOARD-RPT-REC     FROM WS-RPT-TOTAL-LINE           05230001
               AFTER ADVANCING 2 LINES.                                 05240001
                                                                        05250001
       4000-EXIT.                                                       05260001
           EXIT.                                                        05270001
