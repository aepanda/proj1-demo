       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMS04.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 06/03/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMS04                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   WIMS04 IS THE ACTIVITY LOG (AUDIT TRAIL) CALLED   * 00150001
      *             SUBPROGRAM. WIMS01, WIMS02, AND WIMS03 EACH CALL  * 00160001
      *             IT ONCE AFTER EVERY CREATE/UPDATE/DELETE THEY     * 00170001
      *             POST. WIM100 CALLS IT ONCE AT JOB START (FUNCTION * 00180001
      *             = INIT) TO PRIME THE IN-MEMORY LOG TABLE, AND     * 00190001
      *             ONCE AT JOB END (FUNCTION = EOJ) TO REWRITE THE   * 00200001
      *             LOG FILE. LOGGING IS BEST-EFFORT -- A FAILURE     * 00210001
      *             HERE MUST NEVER FAIL THE CALLER'S OWN UPDATE.     * 00220001
      *                                                               * 00230001
      * FILES   :   ACTIVITY LOG FILE   -  LINE-SEQUENTIAL (I/O)      * 00240001
      *                                                               * 00250001
      * CALLED BY:  WIM100, WIMS01, WIMS02, WIMS03                    * 00260001
      *                                                               * 00270001
      ***************************************************************** 00280001
      *             PROGRAM CHANGE LOG                                * 00290001
      *             -------------------                               * 00300001
      *                                                               * 00310001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00320001
      *  --------   --------------------  --------------------------  * 00330001
      *  06/03/91   D KOWALCZYK           INITIAL VERSION - LOG WAS   * 00340001
      *                                   ONE RECORD PER CALL, NO     * 00350001
      *                                   UNIQUENESS CHECK.           * 00360001
      *  02/14/93   R ODUYA               ADDED SEARCH ALL AGAINST    * 00370001
      *                                   WAL-LOG-TABLE SO A SECOND   * 00380001
      *                                   UPDATE ON THE SAME ENTITY   * 00390001
      *                                   REWRITES ITS ROW INSTEAD OF * 00400001
      *                                   APPENDING A DUPLICATE.      * 00410001
      *  11/09/98   T FEATHERSTONE        Y2K -- WAL-CREATED-AT /     * 00420001
      *                                   -UPDATED-AT / -DELETED-AT   * 00430001
      *                                   ARE FULL ISO TIMESTAMPS,    * 00440001
      *                                   NO 2-DIGIT YEAR IN THIS     * 00450001
      *                                   PROGRAM. REVIEWED, NO CHG.  * 00460001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. FUNCTION   * 00470001
      *                                   = EOJ NOW SKIPS THE REWRITE * 00480001
      *                                   WHEN THE TABLE WAS NEVER    * 00490001
      *                                   LOADED (JOB HAD NO ACTIVITY)* 00500001
      *  03/30/04   W NAKASHIMA           TICKET WIM-0188. TRAP THE   * 00510001
      *                                   OPEN/WRITE FILE STATUS AND  * 00520001
      *                                   RETURN 99 INSTEAD OF        * 00530001
      *                                   ABENDING -- AUDIT IS BEST-  * 00540001
      *                                   EFFORT PER OPS REQUEST.     * 00550001
      *  08/14/06   R L KOWALSKI          TICKET WIM-0203. DROPPED THE *00560001
      *                                   INTRINSIC DATE FUNCTION CALL *00570001
      *                                   PER MIS STANDARDS REVIEW --  *00580001
      *                                   TIMESTAMP NOW BUILT ONCE AT  *00590001
      *                                   ENTRY FROM ACCEPT FROM DATE  *00600001
      *                                   AND ACCEPT FROM TIME.        *00610001
      *  09/12/06   R L KOWALSKI          TICKET WIM-0211. 2000-WRITE- *00610101
      *                                   ACTIVITY-LOG WAS SEARCH ALL  *00610201
      *                                   AGAINST A TABLE THAT IS ONLY *00610301
      *                                   EVER APPENDED TO, NEVER KEPT *00610401
      *                                   IN KEY ORDER -- CHANGED TO A *00610501
      *                                   PLAIN SEARCH.                *00610601
      ***************************************************************** 00620001
           EJECT                                                        00630001
       ENVIRONMENT DIVISION.                                            00640001
       CONFIGURATION SECTION.                                           00650001
       SPECIAL-NAMES.                                                   00660001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00670001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00680001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00690001
                                                                        00700001
       INPUT-OUTPUT SECTION.                                            00710001
       FILE-CONTROL.                                                    00720001
           SELECT ACTIVITY-LOG        ASSIGN TO WALOGFL                 00730001
                                       ORGANIZATION IS LINE SEQUENTIAL  00740001
                                       FILE STATUS IS WS-ALOG-STATUS.   00750001
           EJECT                                                        00760001
       DATA DIVISION.                                                   00770001
       FILE SECTION.                                                    00780001
                                                                        00790001
       FD  ACTIVITY-LOG                                                 00800001
           LABEL RECORDS ARE STANDARD                                   00810001
           RECORD CONTAINS 382 CHARACTERS.                              00820001
                                                                        00830001
       01  ACTIVITY-LOG-FILE-REC.                                       00840001
           05  ALFR-ID                 PIC 9(09).                       00850001
           05  ALFR-ENTITY-TYPE        PIC X(10).                       00860001
           05  ALFR-ENTITY-ID          PIC 9(09).                       00870001
           05  ALFR-ACTION             PIC X(06).                       00880001
           05  ALFR-CREATED-AT         PIC X(26).                       00890001
           05  ALFR-UPDATED-AT         PIC X(26).                       00900001
           05  ALFR-DELETED-AT         PIC X(26).                       00910001
           05  ALFR-DETAILS            PIC X(250).                      00920001
           EJECT                                                        00930001
       WORKING-STORAGE SECTION.                                         00940001
                                                                        00950001
      ***************************************************************** 00960001
      *    SWITCHES                                                   * 00970001
      ***************************************************************** 00980001
                                                                        00990001
       01  WS-SWITCHES.                                                 01000001
           05  WS-TABLE-LOADED-SW      PIC X     VALUE 'N'.             01010001
               88  WS-TABLE-LOADED               VALUE 'Y'.             01020001
           05  WS-END-OF-LOG-SW        PIC X     VALUE 'N'.             01030001
               88  WS-END-OF-LOG                 VALUE 'Y'.             01040001
                                                                        01050001
      ***************************************************************** 01060001
      *    MISCELLANEOUS WORK FIELDS                                  * 01070001
      ***************************************************************** 01080001
                                                                        01090001
       01  WS-MISC-FIELDS.                                              01100001
           05  WS-ALOG-STATUS          PIC XX    VALUE SPACES.          01110001
               88  ALOG-OK                       VALUE '00'.            01120001
               88  ALOG-END                      VALUE '10'.            01130001
               88  ALOG-ERR                      VALUE '30', '35',      01140001
                                                        '37', '41'.     01150001
           05  WS-ALOG-STATUS-R        REDEFINES WS-ALOG-STATUS.        01160001
               10  WS-ALOG-STATUS-1    PIC X.                           01170001
               10  WS-ALOG-STATUS-2    PIC X.                           01180001
           05  WS-ENTRY-COUNT          PIC S9(05)  COMP-3 VALUE ZERO.   01190001
                                                                        01200001
      *    WIM-0203 -- 08/14/06 (RLK) -- SYSTEM CLOCK NO LONGER READ    01210001
      *      VIA THE INTRINSIC DATE FUNCTION.  WS-TIMESTAMP IS NOW      01220001
      *      BUILT ONCE AT MAINLINE ENTRY BY 0050-STAMP-RUN-DATE.       01230001
           05  WS-TIMESTAMP            PIC X(26)  VALUE SPACES.         01240001
           05  WS-RUN-DATE-6           PIC 9(06)  VALUE ZERO.           01250001
           05  WS-RUN-DATE-R           REDEFINES WS-RUN-DATE-6.         01260001
               10  WS-RUN-YY           PIC 9(02).                       01270001
               10  WS-RUN-MM           PIC 9(02).                       01280001
               10  WS-RUN-DD           PIC 9(02).                       01290001
           05  WS-RUN-CENTURY          PIC 9(02)  VALUE ZERO.           01300001
           05  WS-RUN-TIME-8           PIC 9(08)  VALUE ZERO.           01310001
           05  WS-RUN-TIME-R           REDEFINES WS-RUN-TIME-8.         01320001
               10  WS-RUN-HH           PIC 9(02).                       01330001
               10  WS-RUN-MN           PIC 9(02).                       01340001
               10  WS-RUN-SS           PIC 9(02).                       01350001
               10  WS-RUN-HS           PIC 9(02).                       01360001
                                                                        01370001
           COPY WCPALOG.                                                01380001
                                                                        01390001
      ***************************************************************** 01400001
      *    ERROR REPORTING WORK AREAS                                 * 01410001
      ***************************************************************** 01420001
                                                                        01430001
           COPY WCPERRWS.                                               01440001
           EJECT                                                        01450001
       LINKAGE SECTION.                                                 01460001
                                                                        01470001
       01  LS-ALOG-PARMS.                                               01480001
           05  LS-ALOG-FUNCTION        PIC X(04).                       01490001
               88  LS-ALOG-FN-INIT               VALUE 'INIT'.          01500001
               88  LS-ALOG-FN-LOG                VALUE 'LOG '.          01510001
               88  LS-ALOG-FN-EOJ                VALUE 'EOJ '.          01520001
           05  LS-ALOG-ENTITY-TYPE     PIC X(10).                       01530001
           05  LS-ALOG-ENTITY-ID       PIC 9(09).                       01540001
           05  LS-ALOG-ENTITY-ID-R    REDEFINES LS-ALOG-ENTITY-ID.      01550001
               10  LS-ALOG-ENTITY-ID-HI PIC 9(05).                      01560001
               10  LS-ALOG-ENTITY-ID-LO PIC 9(04).                      01570001
           05  LS-ALOG-ACTION          PIC X(06).                       01580001
           05  LS-ALOG-DETAILS         PIC X(250).                      01590001
           05  LS-ALOG-RETURN-CODE     PIC 9(02).                       01600001
               88  LS-ALOG-OK                    VALUE 00.              01610001
               88  LS-ALOG-FAILED                VALUE 99.              01620001
           05  LS-ALOG-RETURN-CODE-R   REDEFINES LS-ALOG-RETURN-CODE.   01630001
               10  LS-ALOG-RC-TENS     PIC 9.                           01640001
               10  LS-ALOG-RC-UNITS    PIC 9.                           01650001
           EJECT                                                        01660001
      ***************************************************************** 01670001
      *    P R O C E D U R E    D I V I S I O N                       * 01680001
      ***************************************************************** 01690001
                                                                        01700001
       PROCEDURE DIVISION USING LS-ALOG-PARMS.                          01710001
                                                                        01720001
       0000-MAINLINE.                                                   01730001
                                                                        01740001
           MOVE 00                     TO LS-ALOG-RETURN-CODE.          01750001
           PERFORM 0050-STAMP-RUN-DATE THRU 0050-EXIT.                  01760001
                                                                        01770001
           EVALUATE TRUE                                                01780001
               WHEN LS-ALOG-FN-INIT                                     01790001
                   PERFORM 1000-LOAD-LOG-TABLE                          01800001
                      THRU 1000-EXIT                                    01810001
               WHEN LS-ALOG-FN-LOG                                      01820001
                   PERFORM 2000-WRITE-ACTIVITY-LOG                      01830001
                      THRU 2000-EXIT                                    01840001
               WHEN LS-ALOG-FN-EOJ                                      01850001
                   PERFORM 3000-REWRITE-LOG-FILE                        01860001
                      THRU 3000-EXIT                                    01870001
               WHEN OTHER                                               01880001
                   MOVE 99             TO LS-ALOG-RETURN-CODE           01890001
           END-EVALUATE.                                                01900001
                                                                        01910001
           GOBACK.                                                      01920001
                                                                        01930001
       0000-EXIT.                                                       01940001
           EXIT.                                                        01950001
           EJECT                                                        01960001
      ***************************************************************** 01970001
      *                                                               * 01980001
      *    PARAGRAPH:  0050-STAMP-RUN-DATE                            * 01990001
      *                                                               * 02000001
      *    FUNCTION :  READS THE SYSTEM DATE AND TIME OFF THE OPERAT- * 02010001
      *      ING SYSTEM CLOCK AND BUILDS THE CREATED-AT/UPDATED-AT/   * 02020001
      *      DELETED-AT TIMESTAMP STAMPED ON THE LOG ENTRY THIS CALL  * 02030001
      *      IS SERVICING.  SEE WIM-0203.                             * 02040001
      *                                                               * 02050001
      ***************************************************************** 02060001
                                                                        02070001
       0050-STAMP-RUN-DATE.                                             02080001
                                                                        02090001
           ACCEPT WS-RUN-DATE-6        FROM DATE.                       02100001
           ACCEPT WS-RUN-TIME-8        FROM TIME.                       02110001
                                                                        02120001
           IF WS-RUN-YY                < 50                             02130001
               MOVE 20                 TO WS-RUN-CENTURY                02140001
           ELSE                                                         02150001
               MOVE 19                 TO WS-RUN-CENTURY.               02160001
                                                                        02170001
           STRING WS-RUN-CENTURY  WS-RUN-YY  '-' WS-RUN-MM  '-'         02180001
                  WS-RUN-DD  ' '  WS-RUN-HH  ':' WS-RUN-MN  ':'         02190001
                  WS-RUN-SS  '.'  WS-RUN-HS  '0000'                     02200001
               DELIMITED BY SIZE INTO WS-TIMESTAMP.                     02210001
                                                                        02220001
       0050-EXIT.                                                       02230001
           EXIT.                                                        02240001
           EJECT                                                        02250001
      ***************************************************************** 02260001
      *                                                               * 02270001
      *    PARAGRAPH:  1000-LOAD-LOG-TABLE                            * 02280001
      *                                                               * 02290001
      *    FUNCTION :  READ THE ACTIVITY LOG FILE ONE TIME PER RUN    * 02300001
      *      INTO WAL-LOG-TABLE, ASCENDING ON THE COMPOSITE KEY.      * 02310001
      *      IF THE FILE DOES NOT YET EXIST, START WITH AN EMPTY      * 02320001
      *      TABLE RATHER THAN FAILING THE JOB.                       * 02330001
      *                                                               * 02340001
      ***************************************************************** 02350001
                                                                        02360001
       1000-LOAD-LOG-TABLE.                                             02370001
                                                                        02380001
           MOVE ZERO                   TO WAL-LOG-TABLE-CNT.            02390001
           MOVE 'N'                    TO WS-END-OF-LOG-SW.             02400001
                                                                        02410001
           OPEN INPUT ACTIVITY-LOG.                                     02420001
           IF NOT ALOG-OK                                               02430001
               MOVE 'Y'                TO WS-TABLE-LOADED-SW            02440001
               GO TO 1000-EXIT.                                         02450001
                                                                        02460001
           PERFORM 1100-LOAD-ONE-ENTRY THRU 1100-EXIT                   02470001
               UNTIL WS-END-OF-LOG.                                     02480001
                                                                        02490001
           CLOSE ACTIVITY-LOG.                                          02500001
           MOVE 'Y'                    TO WS-TABLE-LOADED-SW.           02510001
                                                                        02520001
       1000-EXIT.                                                       02530001
           EXIT.                                                        02540001
                                                                        02550001
       1100-LOAD-ONE-ENTRY.                                             02560001
                                                                        02570001
           READ ACTIVITY-LOG INTO ACTIVITY-LOG-FILE-REC.                02580001
           IF ALOG-END OR ALOG-ERR                                      02590001
               MOVE 'Y'                TO WS-END-OF-LOG-SW              02600001
               GO TO 1100-EXIT.                                         02610001
                                                                        02620001
           ADD 1                       TO WAL-LOG-TABLE-CNT.            02630001
           SET WAL-LOG-IDX             TO WAL-LOG-TABLE-CNT.            02640001
           MOVE ALFR-ENTITY-TYPE       TO WAL-TAB-ENTITY-TYPE(WAL-LOG-IDX)02650001
           MOVE ALFR-ENTITY-ID         TO WAL-TAB-ENTITY-ID(WAL-LOG-IDX)02660001
           MOVE ALFR-ACTION            TO WAL-TAB-ACTION(WAL-LOG-IDX)   02670001
           MOVE ALFR-ID                TO WAL-TAB-ID(WAL-LOG-IDX)       02680001
           MOVE ALFR-CREATED-AT        TO WAL-TAB-CREATED-AT(WAL-LOG-IDX)02690001
           MOVE ALFR-UPDATED-AT        TO WAL-TAB-UPDATED-AT(WAL-LOG-IDX)02700001
           MOVE ALFR-DELETED-AT        TO WAL-TAB-DELETED-AT(WAL-LOG-IDX)02710001
           MOVE ALFR-DETAILS           TO WAL-TAB-DETAILS(WAL-LOG-IDX)  02720001
                                                                        02730001
           IF ALFR-ID                  > WAL-LOG-NEXT-ID                02740001
               MOVE ALFR-ID            TO WAL-LOG-NEXT-ID.              02750001
                                                                        02760001
       1100-EXIT.                                                       02770001
           EXIT.                                                        02780001
           EJECT                                                        02790001
      ***************************************************************** 02800001
      *                                                               * 02810001
      *    PARAGRAPH:  2000-WRITE-ACTIVITY-LOG                        * 02820001
      *                                                               * 02830001
      *    FUNCTION :  ENFORCE THE (ENTITY-TYPE, ENTITY-ID, ACTION)   * 02840001
      *      UNIQUENESS KEY. IF A ROW ALREADY EXISTS FOR THIS ACTION  * 02850001
      *      ON THIS ENTITY, REWRITE ITS TIMESTAMP/DETAILS IN PLACE.  * 02860001
      *      OTHERWISE APPEND A NEW ROW WITH THE NEXT SURROGATE ID.   * 02870001
      *      THIS PARAGRAPH NEVER SETS LS-ALOG-FAILED -- A BAD CALL   * 02880001
      *      HERE IS LOGGED TO WWEA-ERROR-AREA AND OTHERWISE IGNORED. * 02890001
      *                                                               * 02900001
      ***************************************************************** 02910001
                                                                        02920001
       2000-WRITE-ACTIVITY-LOG.                                         02930001
                                                                        02940001
           IF NOT WS-TABLE-LOADED                                       02950001
               PERFORM 1000-LOAD-LOG-TABLE THRU 1000-EXIT.              02960001
                                                                        02970001
           SET WAL-LOG-IDX             TO 1.                            02980001
           SEARCH     WAL-LOG-TAB-ENT                                   02990001
               AT END                                                   03000001
                   PERFORM 2100-APPEND-NEW-ENTRY THRU 2100-EXIT         03010001
               WHEN WAL-TAB-ENTITY-TYPE(WAL-LOG-IDX) = LS-ALOG-ENTITY-TYPE03020001
                AND WAL-TAB-ENTITY-ID(WAL-LOG-IDX)   = LS-ALOG-ENTITY-ID03030001
                AND WAL-TAB-ACTION(WAL-LOG-IDX)      = LS-ALOG-ACTION   03040001
                   PERFORM 2200-REWRITE-ENTRY THRU 2200-EXIT            03050001
           END-SEARCH.                                                  03060001
                                                                        03070001
       2000-EXIT.                                                       03080001
           EXIT.                                                        03090001
                                                                        03100001
       2100-APPEND-NEW-ENTRY.                                           03110001
                                                                        03120001
           ADD 1                       TO WAL-LOG-NEXT-ID.              03130001
           ADD 1                       TO WAL-LOG-TABLE-CNT.            03140001
           SET WAL-LOG-IDX             TO WAL-LOG-TABLE-CNT.            03150001
                                                                        03160001
           MOVE LS-ALOG-ENTITY-TYPE    TO WAL-TAB-ENTITY-TYPE(WAL-LOG-IDX)03170001
           MOVE LS-ALOG-ENTITY-ID      TO WAL-TAB-ENTITY-ID(WAL-LOG-IDX)03180001
           MOVE LS-ALOG-ACTION         TO WAL-TAB-ACTION(WAL-LOG-IDX)   03190001
           MOVE WAL-LOG-NEXT-ID        TO WAL-TAB-ID(WAL-LOG-IDX)       03200001
           MOVE SPACES                 TO WAL-TAB-CREATED-AT(WAL-LOG-IDX)03210001
                                          WAL-TAB-UPDATED-AT(WAL-LOG-IDX)03220001
                                          WAL-TAB-DELETED-AT(WAL-LOG-IDX)03230001
           MOVE LS-ALOG-DETAILS        TO WAL-TAB-DETAILS(WAL-LOG-IDX)  03240001
                                                                        03250001
           PERFORM 2300-STAMP-ACTION-DATE THRU 2300-EXIT.               03260001
                                                                        03270001
       2100-EXIT.                                                       03280001
           EXIT.                                                        03290001
                                                                        03300001
       2200-REWRITE-ENTRY.                                              03310001
                                                                        03320001
           MOVE LS-ALOG-DETAILS        TO WAL-TAB-DETAILS(WAL-LOG-IDX)  03330001
           PERFORM 2300-STAMP-ACTION-DATE THRU 2300-EXIT.               03340001
                                                                        03350001
       2200-EXIT.                                                       03360001
           EXIT.                                                        03370001
                                                                        03380001
       2300-STAMP-ACTION-DATE.                                          03390001
                                                                        03400001
           IF LS-ALOG-ACTION           = 'CREATE'                       03410001
               MOVE WS-TIMESTAMP                                        03420001
                                       TO WAL-TAB-CREATED-AT(WAL-LOG-IDX)03430001
           ELSE                                                         03440001
           IF LS-ALOG-ACTION           = 'UPDATE'                       03450001
               MOVE WS-TIMESTAMP                                        03460001
                                       TO WAL-TAB-UPDATED-AT(WAL-LOG-IDX)03470001
           ELSE                                                         03480001
           IF LS-ALOG-ACTION           = 'DELETE'                       03490001
               MOVE WS-TIMESTAMP                                        03500001
                                       TO WAL-TAB-DELETED-AT(WAL-LOG-IDX)03510001
           END-IF.                                                      03520001
                                                                        03530001
       2300-EXIT.                                                       03540001
           EXIT.                                                        03550001
           EJECT                                                        03560001
      ***************************************************************** 03570001
      *                                                               * 03580001
      *    PARAGRAPH:  3000-REWRITE-LOG-FILE                         *  03590001
      *                                                               * 03600001
      *    FUNCTION :  WRITE WAL-LOG-TABLE BACK TO WALOGFL AT END OF  * 03610001
      *      JOB. IF THE OPEN OR A WRITE FAILS, TRAP THE STATUS AND   * 03620001
      *      RETURN 99 -- THE CALLING JOB STEP HAS ALREADY POSTED     * 03630001
      *      ITS INVENTORY/PRODUCT/WAREHOUSE UPDATES AND MUST NOT BE  * 03640001
      *      ROLLED BACK BECAUSE THE AUDIT TRAIL COULD NOT BE WRITTEN.* 03650001
      *                                                               * 03660001
      ***************************************************************** 03670001
                                                                        03680001
       3000-REWRITE-LOG-FILE.                                           03690001
                                                                        03700001
           IF NOT WS-TABLE-LOADED                                       03710001
               GO TO 3000-EXIT.                                         03720001
                                                                        03730001
           OPEN OUTPUT ACTIVITY-LOG.                                    03740001
           IF NOT ALOG-OK                                               03750001
               MOVE WWFE-PROGRAM-ID    TO WWFE-PROGRAM-ID               03760001
               MOVE 'WIMS04'           TO WWFE-PROGRAM-ID               03770001
               MOVE WS-ALOG-STATUS     TO WWFE-FILE-STATUS              03780001
               DISPLAY WS-WIM-FILE-ERROR-01                             03790001
               MOVE 99                 TO LS-ALOG-RETURN-CODE           03800001
               GO TO 3000-EXIT.                                         03810001
                                                                        03820001
           MOVE ZERO                   TO WS-ENTRY-COUNT.               03830001
           PERFORM 3100-WRITE-ONE-ENTRY THRU 3100-EXIT                  03840001
               VARYING WAL-LOG-IDX FROM 1 BY 1                          03850001
               UNTIL WAL-LOG-IDX       > WAL-LOG-TABLE-CNT.             03860001
                                                                        03870001
           CLOSE ACTIVITY-LOG.                                          03880001
                                                                        03890001
       3000-EXIT.                                                       03900001
           EXIT.                                                        03910001
                                                                        03920001
       3100-WRITE-ONE-ENTRY.                                            03930001
                                                                        03940001
           MOVE WAL-TAB-ENTITY-TYPE(WAL-LOG-IDX) TO ALFR-ENTITY-TYPE.   03950001
           MOVE WAL-TAB-ENTITY-ID(WAL-LOG-IDX)   TO ALFR-ENTITY-ID.     03960001
           MOVE WAL-TAB-ACTION(WAL-LOG-IDX)      TO ALFR-ACTION.        03970001
           MOVE WAL-TAB-ID(WAL-LOG-IDX)          TO ALFR-ID.            03980001
           MOVE WAL-TAB-CREATED-AT(WAL-LOG-IDX)  TO ALFR-CREATED-AT.    03990001
           MOVE WAL-TAB-UPDATED-AT(WAL-LOG-IDX)  TO ALFR-UPDATED-AT.    04000001
           MOVE WAL-TAB-DELETED-AT(WAL-LOG-IDX)  TO ALFR-DELETED-AT.    04010001
           MOVE WAL-TAB-DETAILS(WAL-LOG-IDX)     TO ALFR-DETAILS.       04020001
                                                                        04030001
           WRITE ACTIVITY-LOG-FILE-REC.                                 04040001
           ADD 1                       TO WS-ENTRY-COUNT.               04050001
                                                                        04060001
       3100-EXIT.                                                       04070001
           EXIT.                                                        04080001
