      ******************************************************************00010001
      * WAREHOUSE MASTER RECORD  -- WWRHSFL, RELATIVE ORGANIZATION     *00020001
      *                                                                *00030001
      *   THE BUSINESS KEY IS WWH-NAME (MUST BE UNIQUE PLANT-WIDE).   * 00040001
      *   LOADED INTO WWH-WAREHOUSE-TABLE BELOW AND SEARCHED ASCENDING* 00050001
      *   ON NAME; REWRITTEN TO THE RELATIVE FILE AT END OF JOB.      * 00060001
      ******************************************************************00070001
       01  WWH-WAREHOUSE-RECORD.                                        00080001
           05  WWH-ID                  PIC 9(09).                       00090001
           05  WWH-NAME                PIC X(255).                      00100001
           05  WWH-LOCATION            PIC X(500).                      00110001
           05  WWH-MAX-CAPACITY        PIC 9(09).                       00120001
           05  WWH-ACTIVE-FLAG         PIC X(01).                       00130001
               88  WWH-IS-ACTIVE                    VALUE 'Y'.          00140001
               88  WWH-IS-INACTIVE                  VALUE 'N'.          00150001
           05  WWH-CREATED-AT          PIC X(26).                       00160001
           05  WWH-UPDATED-AT          PIC X(26).                       00170001
           05  FILLER                  PIC X(20).                       00180001
                                                                        00190001
      ******************************************************************00200001
      *    IN-MEMORY WAREHOUSE TABLE -- LOADED FROM WWRHSFL AT START   *00210001
      ******************************************************************00220001
                                                                        00230001
       01  WWH-WAREHOUSE-TABLE-CTL.                                     00240001
           05  WWH-WAREHOUSE-TABLE-MAX PIC S9(05) COMP-3 VALUE +999.    00250001
           05  WWH-WAREHOUSE-TABLE-CNT PIC S9(05) COMP-3 VALUE ZERO.    00260001
           05  WWH-WAREHOUSE-NEXT-ID   PIC 9(09)        VALUE ZERO.     00270001
                                                                        00280001
       01  WWH-WAREHOUSE-TABLE.                                         00290001
           05  WWH-WAREHOUSE-TAB-ENT   OCCURS 0 TO 999 TIMES            00300001
                                       DEPENDING ON WWH-WAREHOUSE-TABLE-CNT00310001
                                       INDEXED BY WWH-WAREHOUSE-IDX.    00330001
               10  WWH-TAB-NAME        PIC X(255).                      00340001
               10  WWH-TAB-ID          PIC 9(09).                       00350001
               10  WWH-TAB-LOCATION    PIC X(500).                      00360001
               10  WWH-TAB-MAX-CAP     PIC 9(09).                       00370001
               10  WWH-TAB-ACTIVE      PIC X(01).                       00380001
               10  WWH-TAB-CREATED-AT  PIC X(26).                       00390001
               10  WWH-TAB-UPDATED-AT  PIC X(26).                       00400001
