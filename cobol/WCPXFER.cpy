      ******************************************************************00010001
      * INVENTORY TRANSFER RECORD  -- WXFERFL, LINE-SEQUENTIAL,        *00020001
      * APPEND-ONLY. WRITTEN ONCE PER TRANSFER POSTED BY THE TRANSFER * 00030001
      * RULE IN WIMS03; NEVER REWRITTEN OR DELETED BY THIS SUITE.     * 00040001
      ******************************************************************00050001
       01  WXF-TRANSFER-RECORD.                                         00060001
           05  WXF-ID                  PIC 9(09).                       00070001
           05  WXF-PRODUCT-ID          PIC 9(09).                       00080001
           05  WXF-QUANTITY            PIC 9(09).                       00090001
           05  WXF-SOURCE-WH-ID        PIC 9(09).                       00100001
           05  WXF-DEST-WH-ID          PIC 9(09).                       00110001
           05  WXF-STATUS              PIC X(12).                       00120001
               88  WXF-PENDING                      VALUE 'PENDING'.    00130001
               88  WXF-IN-TRANSIT                   VALUE 'IN_TRANSIT'. 00140001
               88  WXF-COMPLETED                    VALUE 'COMPLETED'.  00150001
               88  WXF-CANCELLED                    VALUE 'CANCELLED'.  00160001
           05  WXF-CREATED-AT          PIC X(26).                       00170001
           05  FILLER                  PIC X(08).                       00180001
                                                                        00190001
      ******************************************************************00200001
      *    NEXT-ID COUNTER FOR THE TRANSFER FILE                       *00210001
      ******************************************************************00220001
                                                                        00230001
       01  WXF-TRANSFER-CTL.                                            00240001
           05  WXF-TRANSFER-NEXT-ID    PIC 9(09)        VALUE ZERO.     00250001
