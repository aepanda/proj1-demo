       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.  WIMB02.                                             00020001
       AUTHOR.      D J KOWALCZYK.                                      00030001
       INSTALLATION. CRESCENT SUPPLY CORPORATION.                       00040001
       DATE-WRITTEN. 08/04/91.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.    NONE.                                               00070001
      *                                                                 00080001
      ***************************************************************** 00090001
      *          WAREHOUSE INVENTORY MANAGEMENT SUITE (WIM)           * 00100001
      *              CRESCENT SUPPLY CORPORATION - MIS                * 00110001
      *                                                               * 00120001
      * PROGRAM :   WIMB02                                            * 00130001
      *                                                               * 00140001
      * FUNCTION:   READS ONE OR MORE SEARCH/FILTER REQUESTS FROM     * 00150001
      *             WSRCHFL AND PRINTS THE MATCHING INVENTORY ROWS,   * 00160001
      *             ONE LINE PER ROW, WITH THE PRODUCT, CATEGORY,     * 00170001
      *             WAREHOUSE AND SHELF DETAILS FLATTENED ONTO IT.    * 00180001
      *             FIVE REQUEST TYPES ARE SUPPORTED --               * 00190001
      *                VALL  VIEW ALL BY WAREHOUSE                    * 00200001
      *                SNAM  SEARCH BY PRODUCT NAME                   * 00210001
      *                SSKU  SEARCH BY PRODUCT SKU                    * 00220001
      *                FCAT  FILTER BY CATEGORY                       * 00230001
      *                ADVS  ADVANCED SEARCH (NAME AND/OR CATEGORY)   * 00240001
      *             THIS IS A READ-ONLY REPORT RUN -- NONE OF THE     * 00250001
      *             FOUR MASTER FILES ARE REWRITTEN.                  * 00260001
      *                                                               * 00270001
      * FILES   :   SEARCH REQUEST FILE -  LINE SEQ        (INPUT)    * 00280001
      *             PRODUCT MASTER      -  RELATIVE        (INPUT)    * 00290001
      *             WAREHOUSE MASTER    -  RELATIVE        (INPUT)    * 00300001
      *             SHELF MASTER        -  RELATIVE        (INPUT)    * 00310001
      *             INVENTORY MASTER    -  RELATIVE        (INPUT)    * 00320001
      *             SEARCH RESULTS RPT  -  PRINTER         (OUTPUT)   * 00330001
      *                                                               * 00340001
      * CALLS   :   NONE                                              * 00350001
      *                                                               * 00360001
      ***************************************************************** 00370001
      *             PROGRAM CHANGE LOG                                * 00380001
      *             -------------------                               * 00390001
      *                                                               * 00400001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00410001
      *  --------   --------------------  --------------------------  * 00420001
      *  08/04/91   D KOWALCZYK           INITIAL VERSION -- VALL,     *00430001
      *                                   SNAM, SSKU ONLY.             *00440001
      *  09/30/91   D KOWALCZYK           ADDED FCAT AND ADVS PER      *00450001
      *                                   PURCHASING DEPT REQUEST.     *00460001
      *  02/14/93   R ODUYA               SHELF CODE NOW PRINTS "-NONE"*00470001
      *                                   RATHER THAN BLANK WHEN A ROW *00480001
      *                                   HAS NO SHELF ASSIGNED.       *00490001
      *  11/09/98   T FEATHERSTONE        Y2K REVIEW -- EXPIRATION IS  *00500001
      *                                   ALREADY 4-DIGIT YEAR, NO     *00510001
      *                                   CHANGE REQUIRED.             *00520001
      *  07/22/01   W NAKASHIMA           TICKET WIM-0114. UNKNOWN     *00530001
      *                                   REQUEST TYPES AND BLANK      *00540001
      *                                   TERMS NOW PRINT AN ERROR     *00550001
      *                                   LINE INSTEAD OF ABENDING.    *00560001
      *  09/12/06   R L KOWALSKI          TICKET WIM-0212. 3950-       *00560101
      *                                   RESOLVE-WAREHOUSE-NAME WAS   *00560201
      *                                   REUSING WS-PROD-SUB AS ITS   *00560301
      *                                   OWN LOOP COUNTER, STOMPING   *00560401
      *                                   THE PRODUCT SUBSCRIPT 3970-  *00560501
      *                                   RESOLVE-CATEGORY-NAME NEEDS  *00560601
      *                                   AFTERWARD -- GAVE THE        *00560701
      *                                   WAREHOUSE SCAN ITS OWN       *00560801
      *                                   SUBSCRIPT, WS-WH-SUB.        *00560901
      ***************************************************************** 00570001
           EJECT                                                        00580001
       ENVIRONMENT DIVISION.                                            00590001
       CONFIGURATION SECTION.                                           00600001
       SPECIAL-NAMES.                                                   00610001
           C01 IS TOP-OF-FORM                                           00620001
           UPSI-0 ON  STATUS IS WS-WIM-RESTART-REQUESTED                00630001
                  OFF STATUS IS WS-WIM-NORMAL-START.                    00640001
           CLASS WS-WIM-NUMERIC-CLASS IS '0' THRU '9'.                  00650001
                                                                        00660001
       INPUT-OUTPUT SECTION.                                            00670001
       FILE-CONTROL.                                                    00680001
           SELECT SEARCH-REQUEST-FILE ASSIGN TO WSRCHFL                 00690001
                                       ORGANIZATION IS LINE SEQUENTIAL  00700001
                                       FILE STATUS IS WS-SRCH-STATUS.   00710001
           SELECT PRODUCT-MASTER      ASSIGN TO WPRODFL                 00720001
                                       ORGANIZATION IS RELATIVE         00730001
                                       ACCESS MODE IS SEQUENTIAL        00740001
                                       FILE STATUS IS WS-PROD-FILE-STATUS.00750001
           SELECT WAREHOUSE-MASTER    ASSIGN TO WWRHSFL                 00760001
                                       ORGANIZATION IS RELATIVE         00770001
                                       ACCESS MODE IS SEQUENTIAL        00780001
                                       FILE STATUS IS WS-WRHS-FILE-STATUS.00790001
           SELECT SHELF-MASTER        ASSIGN TO WSHLFFL                 00800001
                                       ORGANIZATION IS RELATIVE         00810001
                                       ACCESS MODE IS SEQUENTIAL        00820001
                                       FILE STATUS IS WS-SHLF-FILE-STATUS.00830001
           SELECT INVENTORY-MASTER    ASSIGN TO WINVTFL                 00840001
                                       ORGANIZATION IS RELATIVE         00850001
                                       ACCESS MODE IS SEQUENTIAL        00860001
                                       FILE STATUS IS WS-INVT-FILE-STATUS.00870001
           SELECT SEARCH-RESULTS-RPT  ASSIGN TO WIMRPT2                 00880001
                                       ORGANIZATION IS LINE SEQUENTIAL  00890001
                                       FILE STATUS IS WS-RPT-STATUS.    00900001
           EJECT                                                        00910001
       DATA DIVISION.                                                   00920001
       FILE SECTION.                                                    00930001
                                                                        00940001
       FD  SEARCH-REQUEST-FILE                                          00950001
           LABEL RECORDS ARE STANDARD                                   00960001
           RECORD CONTAINS 132 CHARACTERS.                              00970001
                                                                        00980001
           COPY WCPSRCH.                                                00990001
                                                                        01000001
       FD  PRODUCT-MASTER                                               01010001
           LABEL RECORDS ARE STANDARD                                   01020001
           RECORD CONTAINS 476 CHARACTERS.                              01030001
                                                                        01040001
       01  PRODUCT-MASTER-REC.                                          01050001
           05  PMR-PROD-ID             PIC 9(09).                       01060001
           05  PMR-SKU                 PIC X(40).                       01070001
           05  PMR-NAME                PIC X(100).                      01080001
           05  PMR-DESCRIPTION         PIC X(250).                      01090001
           05  PMR-ACTIVE-FLAG         PIC X(01).                       01100001
           05  PMR-CATEGORY-ID         PIC 9(09).                       01110001
           05  PMR-CATEGORY-ID-R       REDEFINES PMR-CATEGORY-ID.       01120001
               10  PMR-HAS-NO-CATEGORY PIC 9(09).                       01130001
           05  PMR-CREATED-AT          PIC X(26).                       01140001
           05  PMR-UPDATED-AT          PIC X(26).                       01150001
           05  FILLER                  PIC X(15).                       01160001
                                                                        01170001
       FD  WAREHOUSE-MASTER                                             01180001
           LABEL RECORDS ARE STANDARD                                   01190001
           RECORD CONTAINS 846 CHARACTERS.                              01200001
                                                                        01210001
       01  WAREHOUSE-MASTER-REC.                                        01220001
           05  WMR-ID                  PIC 9(09).                       01230001
           05  WMR-NAME                PIC X(255).                      01240001
           05  WMR-LOCATION            PIC X(500).                      01250001
           05  WMR-MAX-CAPACITY        PIC 9(09).                       01260001
           05  WMR-ACTIVE-FLAG         PIC X(01).                       01270001
           05  WMR-CREATED-AT          PIC X(26).                       01280001
           05  WMR-CREATED-AT-R        REDEFINES WMR-CREATED-AT.        01290001
               10  WMR-CREATED-DATE-PART PIC X(10).                     01300001
               10  FILLER                 PIC X(16).                    01310001
           05  WMR-UPDATED-AT          PIC X(26).                       01320001
           05  FILLER                  PIC X(20).                       01330001
                                                                        01340001
       FD  SHELF-MASTER                                                 01350001
           LABEL RECORDS ARE STANDARD                                   01360001
           RECORD CONTAINS 318 CHARACTERS.                              01370001
                                                                        01380001
       01  SHELF-MASTER-REC.                                            01390001
           05  SMR-ID                  PIC 9(09).                       01400001
           05  SMR-CODE                PIC X(40).                       01410001
           05  SMR-DESCRIPTION         PIC X(250).                      01420001
           05  SMR-WAREHOUSE-ID        PIC 9(09).                       01430001
           05  FILLER                  PIC X(10).                       01440001
                                                                        01450001
       FD  INVENTORY-MASTER                                             01460001
           LABEL RECORDS ARE STANDARD                                   01470001
           RECORD CONTAINS 117 CHARACTERS.                              01480001
                                                                        01490001
       01  INVENTORY-MASTER-REC.                                        01500001
           05  IMR-ID                  PIC 9(09).                       01510001
           05  IMR-QTY-ON-HAND         PIC S9(09).                      01520001
           05  IMR-EXPIRATION-DATE     PIC 9(08).                       01530001
           05  IMR-EXPIRATION-DATE-R   REDEFINES IMR-EXPIRATION-DATE.   01540001
               10  IMR-EXP-CENTURY-YR  PIC 9(04).                       01550001
               10  IMR-EXP-MONTH       PIC 9(02).                       01560001
               10  IMR-EXP-DAY         PIC 9(02).                       01570001
           05  IMR-PRODUCT-ID          PIC 9(09).                       01580001
           05  IMR-WAREHOUSE-ID        PIC 9(09).                       01590001
           05  IMR-SHELF-ID            PIC 9(09).                       01600001
           05  IMR-CREATED-AT          PIC X(26).                       01610001
           05  IMR-UPDATED-AT          PIC X(26).                       01620001
           05  FILLER                  PIC X(12).                       01630001
                                                                        01640001
       FD  SEARCH-RESULTS-RPT                                           01650001
           LABEL RECORDS ARE STANDARD                                   01660001
           RECORDING MODE IS F.                                         01670001
                                                                        01680001
       01  SEARCH-RESULTS-RPT-REC      PIC X(132).                      01690001
           EJECT                                                        01700001
       WORKING-STORAGE SECTION.                                         01710001
                                                                        01720001
      ***************************************************************** 01730001
      *    SWITCHES                                                   * 01740001
      ***************************************************************** 01750001
                                                                        01760001
       01  WS-SWITCHES.                                                 01770001
           05  WS-END-OF-LOAD-SW       PIC X     VALUE 'N'.             01780001
               88  WS-END-OF-LOAD                 VALUE 'Y'.            01790001
           05  WS-END-OF-SRCH-SW       PIC X     VALUE 'N'.             01800001
               88  WS-END-OF-SRCH                 VALUE 'Y'.            01810001
           05  WS-WRHS-FOUND-SW        PIC X     VALUE 'N'.             01820001
               88  WS-WRHS-FOUND                  VALUE 'Y'.            01830001
           05  WS-ROW-MATCHES-SW       PIC X     VALUE 'N'.             01840001
               88  WS-ROW-MATCHES                 VALUE 'Y'.            01850001
                                                                        01860001
      ***************************************************************** 01870001
      *    MISCELLANEOUS WORK FIELDS                                  * 01880001
      ***************************************************************** 01890001
                                                                        01900001
       01  WS-MISC-FIELDS.                                              01910001
           05  WS-SRCH-STATUS          PIC XX    VALUE SPACES.          01920001
               88  SRCH-FILE-OK                  VALUE '00'.            01930001
               88  SRCH-FILE-END                 VALUE '10'.            01940001
           05  WS-PROD-FILE-STATUS     PIC XX    VALUE SPACES.          01950001
               88  PROD-FILE-OK                  VALUE '00'.            01960001
               88  PROD-FILE-END                 VALUE '10'.            01970001
               88  PROD-FILE-ERR                 VALUE '23', '35',      01980001
                                                        '37', '41'.     01990001
           05  WS-WRHS-FILE-STATUS     PIC XX    VALUE SPACES.          02000001
               88  WRHS-FILE-OK                  VALUE '00'.            02010001
               88  WRHS-FILE-END                 VALUE '10'.            02020001
               88  WRHS-FILE-ERR                 VALUE '23', '35',      02030001
                                                        '37', '41'.     02040001
           05  WS-SHLF-FILE-STATUS     PIC XX    VALUE SPACES.          02050001
               88  SHLF-FILE-OK                  VALUE '00'.            02060001
               88  SHLF-FILE-END                 VALUE '10'.            02070001
               88  SHLF-FILE-ERR                 VALUE '23', '35',      02080001
                                                        '37', '41'.     02090001
           05  WS-INVT-FILE-STATUS     PIC XX    VALUE SPACES.          02100001
               88  INVT-FILE-OK                  VALUE '00'.            02110001
               88  INVT-FILE-END                 VALUE '10'.            02120001
               88  INVT-FILE-ERR                 VALUE '23', '35',      02130001
                                                        '37', '41'.     02140001
           05  WS-RPT-STATUS           PIC XX    VALUE SPACES.          02150001
               88  RPT-FILE-OK                   VALUE '00'.            02160001
           05  WS-INV-SUB              PIC S9(05)  COMP  VALUE ZERO.    02170001
           05  WS-PROD-SUB             PIC S9(05)  COMP  VALUE ZERO.    02180001
           05  WS-SHLF-SUB             PIC S9(05)  COMP  VALUE ZERO.    02190001
           05  WS-TERM-LEN             PIC S9(03)  COMP  VALUE ZERO.    02200001
           05  WS-CAT-SUB               PIC S9(03)  COMP  VALUE ZERO.   02210001
           05  WS-WH-SUB                PIC S9(05)  COMP  VALUE ZERO.   02211001
           05  WS-NAME-MATCH-CNT       PIC S9(05)  COMP  VALUE ZERO.    02220001
           05  WS-LINE-CNT             PIC S9(03)  COMP  VALUE ZERO.    02230001
               88  WS-PAGE-FULL                   VALUE 60 THRU 999.    02240001
           05  WS-PAGE-COUNT           PIC S9(05)  COMP-3 VALUE ZERO.   02250001
           05  WS-MATCH-COUNT          PIC S9(05)  COMP-3 VALUE ZERO.   02260001
           05  WS-REQUEST-COUNT        PIC S9(05)  COMP-3 VALUE ZERO.   02270001
           05  WS-CAT-NAME-HOLD        PIC X(32) VALUE SPACES.          02280001
           05  WS-SHELF-CODE-HOLD      PIC X(10) VALUE SPACES.          02290001
                                                                        02300001
       01  WS-RPT-TITLE.                                                02310001
           05  FILLER                  PIC X     VALUE '1'.             02320001
           05  FILLER                  PIC X(20) VALUE SPACES.          02330001
           05  FILLER                  PIC X(30) VALUE                  02340001
               'INVENTORY SEARCH RESULTS'.                              02350001
           05  FILLER                  PIC X(20) VALUE SPACES.          02360001
           05  FILLER                  PIC X(10) VALUE                  02370001
               'REQUEST '.                                              02380001
           05  WRT-REQ-NO              PIC ZZZ9.                        02390001
           05  FILLER                  PIC X(48) VALUE SPACES.          02400001
                                                                        02410001
       01  WS-RPT-HEADING.                                              02420001
           05  FILLER                  PIC X     VALUE '-'.             02430001
           05  FILLER                  PIC X(02) VALUE SPACES.          02440001
           05  FILLER                  PIC X(08) VALUE 'SKU'.           02450001
           05  FILLER                  PIC X(24) VALUE 'PRODUCT NAME'.  02460001
           05  FILLER                  PIC X(20) VALUE 'CATEGORY'.      02470001
           05  FILLER                  PIC X(10) VALUE 'WAREHOUSE'.     02480001
           05  FILLER                  PIC X(20) VALUE SPACES.          02490001
           05  FILLER                  PIC X(08) VALUE 'SHELF'.         02500001
           05  FILLER                  PIC X(08) VALUE 'QTY'.           02510001
           05  FILLER                  PIC X(10) VALUE 'EXPIRES'.       02520001
           05  FILLER                  PIC X(20) VALUE SPACES.          02530001
                                                                        02540001
       01  WS-RPT-DETAIL.                                               02550001
           05  WRD-CC                  PIC X     VALUE ' '.             02560001
           05  FILLER                  PIC X(02) VALUE SPACES.          02570001
           05  WRD-SKU                 PIC X(10).                       02580001
           05  WRD-NAME                PIC X(22).                       02590001
           05  FILLER                  PIC X     VALUE SPACES.          02600001
           05  WRD-CATEGORY            PIC X(18).                       02610001
           05  FILLER                  PIC X     VALUE SPACES.          02620001
           05  WRD-WAREHOUSE           PIC X(28).                       02630001
           05  WRD-SHELF               PIC X(10).                       02640001
           05  WRD-QTY                 PIC ---,ZZ9.                     02650001
           05  FILLER                  PIC X     VALUE SPACES.          02660001
           05  WRD-EXPIRES             PIC 9(08).                       02670001
           05  FILLER                  PIC X(11) VALUE SPACES.          02680001
                                                                        02690001
       01  WS-RPT-NO-MATCH-LINE.                                        02700001
           05  FILLER                  PIC X     VALUE ' '.             02710001
           05  FILLER                  PIC X(03) VALUE SPACES.          02720001
           05  FILLER                  PIC X(60) VALUE                  02730001
               'NO INVENTORY ROWS MATCHED THIS REQUEST.'.               02740001
           05  FILLER                  PIC X(68) VALUE SPACES.          02750001
                                                                        02760001
       01  WS-RPT-ERROR-LINE.                                           02770001
           05  FILLER                  PIC X     VALUE ' '.             02780001
           05  FILLER                  PIC X(03) VALUE SPACES.          02790001
           05  FILLER                  PIC X(20) VALUE                  02800001
               '*** REQUEST REJECTED - '.                               02810001
           05  WRE-REASON              PIC X(60).                       02820001
           05  FILLER                  PIC X(48) VALUE SPACES.          02830001
                                                                        02840001
           COPY WCPPROD.                                                02850001
           COPY WCPWRHS.                                                02860001
           COPY WCPSHLF.                                                02870001
           COPY WCPINVT.                                                02880001
           COPY WCPCATG.                                                02890001
           EJECT                                                        02900001
      ***************************************************************** 02910001
      *    P R O C E D U R E    D I V I S I O N                       * 02920001
      ***************************************************************** 02930001
                                                                        02940001
       PROCEDURE DIVISION.                                              02950001
                                                                        02960001
       0000-MAINLINE.                                                   02970001
                                                                        02980001
           PERFORM 1100-LOAD-PRODUCT-TABLE   THRU 1100-EXIT.            02990001
           PERFORM 1200-LOAD-WAREHOUSE-TABLE THRU 1200-EXIT.            03000001
           PERFORM 1300-LOAD-SHELF-TABLE     THRU 1300-EXIT.            03010001
           PERFORM 1400-LOAD-INVENTORY-TABLE THRU 1400-EXIT.            03020001
                                                                        03030001
           OPEN INPUT SEARCH-REQUEST-FILE.                              03040001
           OPEN OUTPUT SEARCH-RESULTS-RPT.                              03050001
                                                                        03060001
           PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    03070001
                                                                        03080001
           PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT              03090001
               UNTIL WS-END-OF-SRCH.                                    03100001
                                                                        03110001
           CLOSE SEARCH-REQUEST-FILE                                    03120001
                 SEARCH-RESULTS-RPT.                                    03130001
                                                                        03140001
           GOBACK.                                                      03150001
                                                                        03160001
       0000-EXIT.                                                       03170001
           EXIT.                                                        03180001
           EJECT                                                        03190001
      ***************************************************************** 03200001
      *                                                               * 03210001
      *    PARAGRAPHS:  1100/1200/1300/1400 - TABLE LOADS             * 03220001
      *                                                               * 03230001
      *    FUNCTION :  LOAD ALL FOUR MASTER FILES INTO THEIR OCCURS   * 03240001
      *      TABLES. NONE ARE REWRITTEN -- THIS PROGRAM IS READ-ONLY. * 03250001
      *                                                               * 03260001
      ***************************************************************** 03270001
                                                                        03280001
       1100-LOAD-PRODUCT-TABLE.                                         03290001
                                                                        03300001
           MOVE ZERO                   TO WPR-PRODUCT-TABLE-CNT.        03310001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            03320001
                                                                        03330001
           OPEN INPUT PRODUCT-MASTER.                                   03340001
           IF NOT PROD-FILE-OK                                          03350001
               GO TO 1100-EXIT.                                         03360001
                                                                        03370001
           PERFORM 1150-LOAD-ONE-PRODUCT THRU 1150-EXIT                 03380001
               UNTIL WS-END-OF-LOAD.                                    03390001
                                                                        03400001
           CLOSE PRODUCT-MASTER.                                        03410001
                                                                        03420001
       1100-EXIT.                                                       03430001
           EXIT.                                                        03440001
                                                                        03450001
       1150-LOAD-ONE-PRODUCT.                                           03460001
                                                                        03470001
           READ PRODUCT-MASTER INTO PRODUCT-MASTER-REC.                 03480001
           IF PROD-FILE-END OR PROD-FILE-ERR                            03490001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             03500001
               GO TO 1150-EXIT.                                         03510001
                                                                        03520001
           ADD 1                       TO WPR-PRODUCT-TABLE-CNT.        03530001
           SET WPR-PRODUCT-IDX         TO WPR-PRODUCT-TABLE-CNT.        03540001
           MOVE PMR-SKU             TO WPR-TAB-SKU(WPR-PRODUCT-IDX).    03550001
           MOVE PMR-PROD-ID         TO WPR-TAB-ID(WPR-PRODUCT-IDX).     03560001
           MOVE PMR-NAME            TO WPR-TAB-NAME(WPR-PRODUCT-IDX).   03570001
           MOVE PMR-DESCRIPTION                                         03580001
                                    TO WPR-TAB-DESC(WPR-PRODUCT-IDX).   03590001
           MOVE PMR-ACTIVE-FLAG                                         03600001
                                    TO WPR-TAB-ACTIVE(WPR-PRODUCT-IDX). 03610001
           MOVE PMR-CATEGORY-ID                                         03620001
                              TO WPR-TAB-CATEGORY-ID(WPR-PRODUCT-IDX).  03630001
           MOVE PMR-CREATED-AT                                          03640001
                              TO WPR-TAB-CREATED-AT(WPR-PRODUCT-IDX).   03650001
           MOVE PMR-UPDATED-AT                                          03660001
                              TO WPR-TAB-UPDATED-AT(WPR-PRODUCT-IDX).   03670001
                                                                        03680001
       1150-EXIT.                                                       03690001
           EXIT.                                                        03700001
                                                                        03710001
       1200-LOAD-WAREHOUSE-TABLE.                                       03720001
                                                                        03730001
           MOVE ZERO                   TO WWH-WAREHOUSE-TABLE-CNT.      03740001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            03750001
                                                                        03760001
           OPEN INPUT WAREHOUSE-MASTER.                                 03770001
           IF NOT WRHS-FILE-OK                                          03780001
               GO TO 1200-EXIT.                                         03790001
                                                                        03800001
           PERFORM 1250-LOAD-ONE-WAREHOUSE THRU 1250-EXIT               03810001
               UNTIL WS-END-OF-LOAD.                                    03820001
                                                                        03830001
           CLOSE WAREHOUSE-MASTER.                                      03840001
                                                                        03850001
       1200-EXIT.                                                       03860001
           EXIT.                                                        03870001
                                                                        03880001
       1250-LOAD-ONE-WAREHOUSE.                                         03890001
                                                                        03900001
           READ WAREHOUSE-MASTER INTO WAREHOUSE-MASTER-REC.             03910001
           IF WRHS-FILE-END OR WRHS-FILE-ERR                            03920001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             03930001
               GO TO 1250-EXIT.                                         03940001
                                                                        03950001
           ADD 1                       TO WWH-WAREHOUSE-TABLE-CNT.      03960001
           SET WWH-WAREHOUSE-IDX       TO WWH-WAREHOUSE-TABLE-CNT.      03970001
           MOVE WMR-NAME         TO WWH-TAB-NAME(WWH-WAREHOUSE-IDX).    03980001
           MOVE WMR-ID           TO WWH-TAB-ID(WWH-WAREHOUSE-IDX).      03990001
           MOVE WMR-LOCATION                                            04000001
                                 TO WWH-TAB-LOCATION(WWH-WAREHOUSE-IDX).04010001
           MOVE WMR-MAX-CAPACITY                                        04020001
                                 TO WWH-TAB-MAX-CAP(WWH-WAREHOUSE-IDX). 04030001
           MOVE WMR-ACTIVE-FLAG                                         04040001
                                 TO WWH-TAB-ACTIVE(WWH-WAREHOUSE-IDX).  04050001
           MOVE WMR-CREATED-AT                                          04060001
                              TO WWH-TAB-CREATED-AT(WWH-WAREHOUSE-IDX). 04070001
           MOVE WMR-UPDATED-AT                                          04080001
                              TO WWH-TAB-UPDATED-AT(WWH-WAREHOUSE-IDX). 04090001
                                                                        04100001
       1250-EXIT.                                                       04110001
           EXIT.                                                        04120001
                                                                        04130001
       1300-LOAD-SHELF-TABLE.                                           04140001
                                                                        04150001
           MOVE ZERO                   TO WSH-SHELF-TABLE-CNT.          04160001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            04170001
                                                                        04180001
           OPEN INPUT SHELF-MASTER.                                     04190001
           IF NOT SHLF-FILE-OK                                          04200001
               GO TO 1300-EXIT.                                         04210001
                                                                        04220001
           PERFORM 1350-LOAD-ONE-SHELF THRU 1350-EXIT                   04230001
               UNTIL WS-END-OF-LOAD.                                    04240001
                                                                        04250001
           CLOSE SHELF-MASTER.                                          04260001
                                                                        04270001
       1300-EXIT.                                                       04280001
           EXIT.                                                        04290001
                                                                        04300001
       1350-LOAD-ONE-SHELF.                                             04310001
                                                                        04320001
           READ SHELF-MASTER INTO SHELF-MASTER-REC.                     04330001
           IF SHLF-FILE-END OR SHLF-FILE-ERR                            04340001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04350001
               GO TO 1350-EXIT.                                         04360001
                                                                        04370001
           ADD 1                       TO WSH-SHELF-TABLE-CNT.          04380001
           SET WSH-SHELF-IDX           TO WSH-SHELF-TABLE-CNT.          04390001
           MOVE SMR-WAREHOUSE-ID                                        04400001
                                    TO WSH-TAB-WH-ID(WSH-SHELF-IDX).    04410001
           MOVE SMR-CODE            TO WSH-TAB-CODE(WSH-SHELF-IDX).     04420001
           MOVE SMR-ID              TO WSH-TAB-ID(WSH-SHELF-IDX).       04430001
           MOVE SMR-DESCRIPTION                                         04440001
                                    TO WSH-TAB-DESC(WSH-SHELF-IDX).     04450001
                                                                        04460001
       1350-EXIT.                                                       04470001
           EXIT.                                                        04480001
                                                                        04490001
       1400-LOAD-INVENTORY-TABLE.                                       04500001
                                                                        04510001
           MOVE ZERO                   TO WIV-INVENTORY-TABLE-CNT.      04520001
           MOVE 'N'                    TO WS-END-OF-LOAD-SW.            04530001
                                                                        04540001
           OPEN INPUT INVENTORY-MASTER.                                 04550001
           IF NOT INVT-FILE-OK                                          04560001
               GO TO 1400-EXIT.                                         04570001
                                                                        04580001
           PERFORM 1450-LOAD-ONE-INVENTORY-ROW THRU 1450-EXIT           04590001
               UNTIL WS-END-OF-LOAD.                                    04600001
                                                                        04610001
           CLOSE INVENTORY-MASTER.                                      04620001
                                                                        04630001
       1400-EXIT.                                                       04640001
           EXIT.                                                        04650001
                                                                        04660001
       1450-LOAD-ONE-INVENTORY-ROW.                                     04670001
                                                                        04680001
           READ INVENTORY-MASTER INTO INVENTORY-MASTER-REC.             04690001
           IF INVT-FILE-END OR INVT-FILE-ERR                            04700001
               MOVE 'Y'                TO WS-END-OF-LOAD-SW             04710001
               GO TO 1450-EXIT.                                         04720001
                                                                        04730001
           ADD 1                       TO WIV-INVENTORY-TABLE-CNT.      04740001
           SET WIV-INVENTORY-IDX       TO WIV-INVENTORY-TABLE-CNT.      04750001
           MOVE IMR-WAREHOUSE-ID                                        04760001
                                 TO WIV-TAB-WH-ID(WIV-INVENTORY-IDX).   04770001
           MOVE IMR-SHELF-ID                                            04780001
                                 TO WIV-TAB-SHELF-ID(WIV-INVENTORY-IDX).04790001
           MOVE IMR-PRODUCT-ID                                          04800001
                                 TO WIV-TAB-PROD-ID(WIV-INVENTORY-IDX). 04810001
           MOVE IMR-EXPIRATION-DATE                                     04820001
                                 TO WIV-TAB-EXP-DATE(WIV-INVENTORY-IDX).04830001
           MOVE IMR-ID           TO WIV-TAB-ID(WIV-INVENTORY-IDX).      04840001
           MOVE IMR-QTY-ON-HAND                                         04850001
                              TO WIV-TAB-QTY-COMP(WIV-INVENTORY-IDX).   04860001
           MOVE IMR-CREATED-AT                                          04870001
                              TO WIV-TAB-CREATED-AT(WIV-INVENTORY-IDX). 04880001
           MOVE IMR-UPDATED-AT                                          04890001
                              TO WIV-TAB-UPDATED-AT(WIV-INVENTORY-IDX). 04900001
                                                                        04910001
       1450-EXIT.                                                       04920001
           EXIT.                                                        04930001
           EJECT                                                        04940001
      ***************************************************************** 04950001
      *                                                               * 04960001
      *    PARAGRAPH:  2000-READ-REQUEST                              * 04970001
      *                                                               * 04980001
      ***************************************************************** 04990001
                                                                        05000001
       2000-READ-REQUEST.                                               05010001
                                                                        05020001
           READ SEARCH-REQUEST-FILE INTO WSQ-SEARCH-REQUEST-RECORD.     05030001
           IF SRCH-FILE-END                                             05040001
               MOVE 'Y'                TO WS-END-OF-SRCH-SW             05050001
           ELSE                                                         05060001
               ADD 1                   TO WS-REQUEST-COUNT.             05070001
                                                                        05080001
       2000-EXIT.                                                       05090001
           EXIT.                                                        05100001
           EJECT                                                        05110001
      ***************************************************************** 05120001
      *                                                               * 05130001
      *    PARAGRAPH:  3000-PROCESS-ONE-REQUEST                       * 05140001
      *                                                               * 05150001
      *    FUNCTION :  DISPATCH ON WSQ-REQUEST-TYPE, PRINT ITS TITLE  * 05160001
      *      LINE AND COLUMN HEADING, RUN THE MATCHING PARAGRAPH, AND * 05170001
      *      READ THE NEXT REQUEST.                                  *  05180001
      *                                                               * 05190001
      ***************************************************************** 05200001
                                                                        05210001
       3000-PROCESS-ONE-REQUEST.                                        05220001
                                                                        05230001
           MOVE WS-REQUEST-COUNT       TO WRT-REQ-NO.                   05240001
           WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-TITLE               05250001
               AFTER ADVANCING PAGE.                                    05260001
           WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-HEADING.            05270001
           MOVE ZERO                   TO WS-LINE-CNT.                  05280001
           ADD 1                       TO WS-PAGE-COUNT.                05290001
                                                                        05300001
           PERFORM 2900-FIND-WAREHOUSE-BY-ID THRU 2900-EXIT.            05310001
           IF NOT WS-WRHS-FOUND                                         05320001
               MOVE 'WAREHOUSE NOT FOUND' TO WRE-REASON                 05330001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-ERROR-LINE      05340001
               GO TO 3000-CONTINUE-RUN.                                 05350001
                                                                        05360001
           EVALUATE TRUE                                                05370001
               WHEN WSQ-VIEW-ALL-BY-WAREHOUSE                           05380001
                   PERFORM 3100-VIEW-ALL-BY-WAREHOUSE THRU 3100-EXIT    05390001
               WHEN WSQ-SEARCH-BY-NAME                                  05400001
                   IF WSQ-SEARCH-TERM = SPACES                          05410001
                       MOVE 'SEARCH TERM IS BLANK' TO WRE-REASON        05420001
                       WRITE SEARCH-RESULTS-RPT-REC                     05430001
                                                  FROM WS-RPT-ERROR-LINE05440001
                   ELSE                                                 05450001
                       PERFORM 3200-SEARCH-BY-NAME THRU 3200-EXIT       05460001
                   END-IF                                               05470001
               WHEN WSQ-SEARCH-BY-SKU                                   05480001
                   IF WSQ-SEARCH-TERM = SPACES                          05490001
                       MOVE 'SEARCH TERM IS BLANK' TO WRE-REASON        05500001
                       WRITE SEARCH-RESULTS-RPT-REC                     05510001
                                                  FROM WS-RPT-ERROR-LINE05520001
                   ELSE                                                 05530001
                       PERFORM 3300-SEARCH-BY-SKU THRU 3300-EXIT        05540001
                   END-IF                                               05550001
               WHEN WSQ-FILTER-BY-CATEGORY                              05560001
                   IF WSQ-CATEGORY-ID = ZERO                            05570001
                       MOVE 'CATEGORY ID IS BLANK' TO WRE-REASON        05580001
                       WRITE SEARCH-RESULTS-RPT-REC                     05590001
                                                  FROM WS-RPT-ERROR-LINE05600001
                   ELSE                                                 05610001
                       PERFORM 3400-FILTER-BY-CATEGORY THRU 3400-EXIT   05620001
                   END-IF                                               05630001
               WHEN WSQ-ADVANCED-SEARCH                                 05640001
                   IF WSQ-SEARCH-TERM = SPACES                          05650001
                      AND WSQ-CATEGORY-ID = ZERO                        05660001
                       MOVE 'NO SEARCH CRITERIA SUPPLIED'               05670001
                                                  TO WRE-REASON         05680001
                       WRITE SEARCH-RESULTS-RPT-REC                     05690001
                                                  FROM WS-RPT-ERROR-LINE05700001
                   ELSE                                                 05710001
                       PERFORM 3500-ADVANCED-SEARCH THRU 3500-EXIT      05720001
                   END-IF                                               05730001
               WHEN OTHER                                               05740001
                   MOVE 'UNKNOWN REQUEST TYPE' TO WRE-REASON            05750001
                   WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-ERROR-LINE  05760001
           END-EVALUATE.                                                05770001
                                                                        05780001
       3000-CONTINUE-RUN.                                               05790001
                                                                        05800001
           PERFORM 2000-READ-REQUEST THRU 2000-EXIT.                    05810001
                                                                        05820001
       3000-EXIT.                                                       05830001
           EXIT.                                                        05840001
           EJECT                                                        05850001
      ***************************************************************** 05860001
      *                                                               * 05870001
      *    PARAGRAPH:  2900-FIND-WAREHOUSE-BY-ID                      * 05880001
      *                                                               * 05890001
      *    FUNCTION :  WWH-WAREHOUSE-TABLE IS SORTED ON NAME, NOT ID, * 05900001
      *      SO A REQUEST'S WSQ-WAREHOUSE-ID IS RESOLVED WITH A       * 05910001
      *      LINEAR SCAN.                                             * 05920001
      *                                                               * 05930001
      ***************************************************************** 05940001
                                                                        05950001
       2900-FIND-WAREHOUSE-BY-ID.                                       05960001
                                                                        05970001
           MOVE 'N'                    TO WS-WRHS-FOUND-SW.             05980001
           PERFORM 2950-SCAN-ONE-WAREHOUSE THRU 2950-EXIT               05990001
               VARYING WS-WH-SUB FROM 1 BY 1                            06000001
               UNTIL WS-WH-SUB   > WWH-WAREHOUSE-TABLE-CNT              06010001
                  OR WS-WRHS-FOUND.                                     06020001
                                                                        06030001
       2900-EXIT.                                                       06040001
           EXIT.                                                        06050001
                                                                        06060001
       2950-SCAN-ONE-WAREHOUSE.                                         06070001
                                                                        06080001
           IF WWH-TAB-ID(WS-WH-SUB) = WSQ-WAREHOUSE-ID                  06090001
               MOVE 'Y'                TO WS-WRHS-FOUND-SW.             06100001
                                                                        06110001
       2950-EXIT.                                                       06120001
           EXIT.                                                        06130001
           EJECT                                                        06140001
      ***************************************************************** 06150001
      *                                                               * 06160001
      *    PARAGRAPH:  3100-VIEW-ALL-BY-WAREHOUSE                     * 06170001
      *    PARAGRAPH:  3200-SEARCH-BY-NAME                            * 06180001
      *    PARAGRAPH:  3300-SEARCH-BY-SKU                             * 06190001
      *    PARAGRAPH:  3400-FILTER-BY-CATEGORY                        * 06200001
      *    PARAGRAPH:  3500-ADVANCED-SEARCH                           * 06210001
      *                                                               * 06220001
      *    FUNCTION :  SCAN THE FULL INVENTORY TABLE ONCE PER REQUEST * 06230001
      *      AND PRINT A DETAIL LINE FOR EVERY ROW THAT SATISFIES     * 06240001
      *      THE REQUEST'S CRITERIA.                                  * 06250001
      *                                                               * 06260001
      ***************************************************************** 06270001
                                                                        06280001
       3100-VIEW-ALL-BY-WAREHOUSE.                                      06290001
                                                                        06300001
           MOVE ZERO                   TO WS-MATCH-COUNT.               06310001
           PERFORM 3105-CHECK-ONE-ROW THRU 3105-EXIT                    06320001
               VARYING WS-INV-SUB FROM 1 BY 1                           06330001
               UNTIL WS-INV-SUB > WIV-INVENTORY-TABLE-CNT.              06340001
           IF WS-MATCH-COUNT = ZERO                                     06350001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-NO-MATCH-LINE.  06360001
                                                                        06370001
       3100-EXIT.                                                       06380001
           EXIT.                                                        06390001
                                                                        06400001
       3105-CHECK-ONE-ROW.                                              06410001
                                                                        06420001
           IF WIV-TAB-WH-ID(WS-INV-SUB) = WSQ-WAREHOUSE-ID              06430001
               PERFORM 3900-PRINT-ONE-ROW THRU 3900-EXIT                06440001
               ADD 1                   TO WS-MATCH-COUNT.               06450001
                                                                        06460001
       3105-EXIT.                                                       06470001
           EXIT.                                                        06480001
                                                                        06490001
       3200-SEARCH-BY-NAME.                                             06500001
                                                                        06510001
           MOVE ZERO                   TO WS-MATCH-COUNT.               06520001
           PERFORM 3990-COMPUTE-TERM-LENGTH THRU 3990-EXIT.             06530001
           PERFORM 3205-CHECK-ONE-ROW THRU 3205-EXIT                    06540001
               VARYING WS-INV-SUB FROM 1 BY 1                           06550001
               UNTIL WS-INV-SUB > WIV-INVENTORY-TABLE-CNT.              06560001
           IF WS-MATCH-COUNT = ZERO                                     06570001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-NO-MATCH-LINE.  06580001
                                                                        06590001
       3200-EXIT.                                                       06600001
           EXIT.                                                        06610001
                                                                        06620001
       3205-CHECK-ONE-ROW.                                              06630001
                                                                        06640001
           IF WIV-TAB-WH-ID(WS-INV-SUB) = WSQ-WAREHOUSE-ID              06650001
               PERFORM 2999-FIND-PRODUCT-BY-ID THRU 2999-EXIT           06660001
               MOVE ZERO               TO WS-NAME-MATCH-CNT             06670001
               IF WS-TERM-LEN > ZERO                                    06680001
                   INSPECT WPR-TAB-NAME(WS-PROD-SUB)                    06690001
                       TALLYING WS-NAME-MATCH-CNT FOR ALL               06700001
                       WSQ-SEARCH-TERM(1:WS-TERM-LEN)                   06710001
               END-IF                                                   06720001
               IF WS-NAME-MATCH-CNT > ZERO                              06730001
                   PERFORM 3900-PRINT-ONE-ROW THRU 3900-EXIT            06740001
                   ADD 1               TO WS-MATCH-COUNT                06750001
               END-IF                                                   06760001
           END-IF.                                                      06770001
                                                                        06780001
       3205-EXIT.                                                       06790001
           EXIT.                                                        06800001
                                                                        06810001
       3300-SEARCH-BY-SKU.                                              06820001
                                                                        06830001
           MOVE ZERO                   TO WS-MATCH-COUNT.               06840001
           PERFORM 3990-COMPUTE-TERM-LENGTH THRU 3990-EXIT.             06850001
           PERFORM 3305-CHECK-ONE-ROW THRU 3305-EXIT                    06860001
               VARYING WS-INV-SUB FROM 1 BY 1                           06870001
               UNTIL WS-INV-SUB > WIV-INVENTORY-TABLE-CNT.              06880001
           IF WS-MATCH-COUNT = ZERO                                     06890001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-NO-MATCH-LINE.  06900001
                                                                        06910001
       3300-EXIT.                                                       06920001
           EXIT.                                                        06930001
                                                                        06940001
       3305-CHECK-ONE-ROW.                                              06950001
                                                                        06960001
           IF WIV-TAB-WH-ID(WS-INV-SUB) = WSQ-WAREHOUSE-ID              06970001
               PERFORM 2999-FIND-PRODUCT-BY-ID THRU 2999-EXIT           06980001
               MOVE ZERO               TO WS-NAME-MATCH-CNT             06990001
               IF WS-TERM-LEN > ZERO                                    07000001
                   INSPECT WPR-TAB-SKU(WS-PROD-SUB)                     07010001
                       TALLYING WS-NAME-MATCH-CNT FOR ALL               07020001
                       WSQ-SEARCH-TERM(1:WS-TERM-LEN)                   07030001
               END-IF                                                   07040001
               IF WS-NAME-MATCH-CNT > ZERO                              07050001
                   PERFORM 3900-PRINT-ONE-ROW THRU 3900-EXIT            07060001
                   ADD 1               TO WS-MATCH-COUNT                07070001
               END-IF                                                   07080001
           END-IF.                                                      07090001
                                                                        07100001
       3305-EXIT.                                                       07110001
           EXIT.                                                        07120001
                                                                        07130001
       3400-FILTER-BY-CATEGORY.                                         07140001
                                                                        07150001
           MOVE ZERO                   TO WS-MATCH-COUNT.               07160001
           PERFORM 3405-CHECK-ONE-ROW THRU 3405-EXIT                    07170001
               VARYING WS-INV-SUB FROM 1 BY 1                           07180001
               UNTIL WS-INV-SUB > WIV-INVENTORY-TABLE-CNT.              07190001
           IF WS-MATCH-COUNT = ZERO                                     07200001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-NO-MATCH-LINE.  07210001
                                                                        07220001
       3400-EXIT.                                                       07230001
           EXIT.                                                        07240001
                                                                        07250001
       3405-CHECK-ONE-ROW.                                              07260001
                                                                        07270001
           IF WIV-TAB-WH-ID(WS-INV-SUB) = WSQ-WAREHOUSE-ID              07280001
               PERFORM 2999-FIND-PRODUCT-BY-ID THRU 2999-EXIT           07290001
               IF WPR-TAB-CATEGORY-ID(WS-PROD-SUB) = WSQ-CATEGORY-ID    07300001
                   PERFORM 3900-PRINT-ONE-ROW THRU 3900-EXIT            07310001
                   ADD 1               TO WS-MATCH-COUNT                07320001
               END-IF                                                   07330001
           END-IF.                                                      07340001
                                                                        07350001
       3405-EXIT.                                                       07360001
           EXIT.                                                        07370001
                                                                        07380001
       3500-ADVANCED-SEARCH.                                            07390001
                                                                        07400001
           MOVE ZERO                   TO WS-MATCH-COUNT.               07410001
           PERFORM 3990-COMPUTE-TERM-LENGTH THRU 3990-EXIT.             07420001
           PERFORM 3505-CHECK-ONE-ROW THRU 3505-EXIT                    07430001
               VARYING WS-INV-SUB FROM 1 BY 1                           07440001
               UNTIL WS-INV-SUB > WIV-INVENTORY-TABLE-CNT.              07450001
           IF WS-MATCH-COUNT = ZERO                                     07460001
               WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-NO-MATCH-LINE.  07470001
                                                                        07480001
       3500-EXIT.                                                       07490001
           EXIT.                                                        07500001
                                                                        07510001
       3505-CHECK-ONE-ROW.                                              07520001
                                                                        07530001
           MOVE 'Y'                    TO WS-ROW-MATCHES-SW.            07540001
                                                                        07550001
           IF WIV-TAB-WH-ID(WS-INV-SUB) NOT = WSQ-WAREHOUSE-ID          07560001
               MOVE 'N'                TO WS-ROW-MATCHES-SW             07570001
               GO TO 3505-EXIT.                                         07580001
                                                                        07590001
           PERFORM 2999-FIND-PRODUCT-BY-ID THRU 2999-EXIT.              07600001
                                                                        07610001
           IF WS-TERM-LEN > ZERO                                        07620001
               MOVE ZERO               TO WS-NAME-MATCH-CNT             07630001
               INSPECT WPR-TAB-NAME(WS-PROD-SUB)                        07640001
                   TALLYING WS-NAME-MATCH-CNT FOR ALL                   07650001
                   WSQ-SEARCH-TERM(1:WS-TERM-LEN)                       07660001
               IF WS-NAME-MATCH-CNT = ZERO                              07670001
                   MOVE 'N'            TO WS-ROW-MATCHES-SW             07680001
               END-IF                                                   07690001
           END-IF.                                                      07700001
                                                                        07710001
           IF WSQ-CATEGORY-ID > ZERO                                    07720001
              AND WPR-TAB-CATEGORY-ID(WS-PROD-SUB) NOT =                07730001
                                                    WSQ-CATEGORY-ID     07740001
               MOVE 'N'                TO WS-ROW-MATCHES-SW.            07750001
                                                                        07760001
           IF WS-ROW-MATCHES                                            07770001
               PERFORM 3900-PRINT-ONE-ROW THRU 3900-EXIT                07780001
               ADD 1                   TO WS-MATCH-COUNT.               07790001
                                                                        07800001
       3505-EXIT.                                                       07810001
           EXIT.                                                        07820001
           EJECT                                                        07830001
      ***************************************************************** 07840001
      *                                                               * 07850001
      *    PARAGRAPH:  2999-FIND-PRODUCT-BY-ID                        * 07860001
      *                                                               * 07870001
      *    FUNCTION :  WPR-PRODUCT-TABLE IS SORTED ON SKU, NOT ID, SO * 07880001
      *      A ROW'S WIV-TAB-PROD-ID IS RESOLVED WITH A LINEAR SCAN.  * 07890001
      *      LEAVES WS-PROD-SUB POINTING AT THE MATCH (OR PAST THE    * 07900001
      *      END OF THE TABLE IF NOT FOUND -- CALLERS ONLY REACH HERE * 07910001
      *      FOR PRODUCT IDS TAKEN OFF A LIVE INVENTORY ROW, SO A     * 07920001
      *      MISS MEANS DATA IS OUT OF SYNC AND IS TREATED AS A       * 07930001
      *      NON-MATCH BY THE CALLING PARAGRAPH.                      * 07940001
      *                                                               * 07950001
      ***************************************************************** 07960001
                                                                        07970001
       2999-FIND-PRODUCT-BY-ID.                                         07980001
                                                                        07990001
           MOVE 1                      TO WS-PROD-SUB.                  08000001
           PERFORM 2999-BUMP-PROD-SUB THRU 2999-BUMP-EXIT               08010001
               UNTIL WS-PROD-SUB > WPR-PRODUCT-TABLE-CNT                08020001
                  OR WPR-TAB-ID(WS-PROD-SUB) =                          08030001
                                    WIV-TAB-PROD-ID(WS-INV-SUB).        08040001
                                                                        08050001
       2999-EXIT.                                                       08060001
           EXIT.                                                        08070001
                                                                        08080001
       2999-BUMP-PROD-SUB.                                              08090001
           ADD 1                       TO WS-PROD-SUB.                  08100001
       2999-BUMP-EXIT.                                                  08110001
           EXIT.                                                        08120001
           EJECT                                                        08130001
      ***************************************************************** 08140001
      *                                                               * 08150001
      *    PARAGRAPH:  3990-COMPUTE-TERM-LENGTH                       * 08160001
      *                                                               * 08170001
      *    FUNCTION :  FIND THE LENGTH OF WSQ-SEARCH-TERM UP TO ITS   * 08180001
      *      LAST NON-BLANK CHARACTER SO THE "CONTAINS" TEST BELOW    * 08190001
      *      DOES NOT DEMAND TRAILING SPACES LINE UP.                 * 08200001
      *                                                               * 08210001
      ***************************************************************** 08220001
                                                                        08230001
       3990-COMPUTE-TERM-LENGTH.                                        08240001
                                                                        08250001
           MOVE 100                    TO WS-TERM-LEN.                  08260001
           PERFORM 3990-BACK-UP-ONE THRU 3990-BACK-UP-EXIT              08270001
               UNTIL WS-TERM-LEN = ZERO                                 08280001
                  OR WSQ-SEARCH-TERM(WS-TERM-LEN:1) NOT = SPACE.        08290001
                                                                        08300001
       3990-EXIT.                                                       08310001
           EXIT.                                                        08320001
                                                                        08330001
       3990-BACK-UP-ONE.                                                08340001
           SUBTRACT 1                  FROM WS-TERM-LEN.                08350001
       3990-BACK-UP-EXIT.                                               08360001
           EXIT.                                                        08370001
           EJECT                                                        08380001
      ***************************************************************** 08390001
      *                                                               * 08400001
      *    PARAGRAPH:  3900-PRINT-ONE-ROW                             * 08410001
      *                                                               * 08420001
      *    FUNCTION :  FORMAT AND PRINT ONE INVENTORY ROW, RESOLVING  * 08430001
      *      ITS SHELF CODE AND CATEGORY NAME. WS-PROD-SUB MUST       * 08440001
      *      ALREADY POINT AT THE ROW'S PRODUCT WHEN THIS IS CALLED.  * 08450001
      *                                                               * 08460001
      ***************************************************************** 08470001
                                                                        08480001
       3900-PRINT-ONE-ROW.                                              08490001
                                                                        08500001
           IF WS-PAGE-FULL                                              08510001
               PERFORM 3920-WRITE-HEADING THRU 3920-EXIT.               08520001
                                                                        08530001
           MOVE WPR-TAB-SKU(WS-PROD-SUB) (1:10)   TO WRD-SKU.           08540001
           MOVE WPR-TAB-NAME(WS-PROD-SUB) (1:22)  TO WRD-NAME.          08550001
           MOVE WIV-TAB-QTY-COMP(WS-INV-SUB)      TO WRD-QTY.           08560001
           MOVE WIV-TAB-EXP-DATE(WS-INV-SUB)      TO WRD-EXPIRES.       08570001
                                                                        08580001
           PERFORM 3950-RESOLVE-WAREHOUSE-NAME THRU 3950-EXIT.          08590001
           PERFORM 3960-RESOLVE-SHELF-CODE THRU 3960-EXIT.              08600001
           PERFORM 3970-RESOLVE-CATEGORY-NAME THRU 3970-EXIT.           08610001
                                                                        08620001
           MOVE WS-SHELF-CODE-HOLD                TO WRD-SHELF.         08630001
           MOVE WS-CAT-NAME-HOLD (1:18)            TO WRD-CATEGORY.     08640001
                                                                        08650001
           WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-DETAIL.             08660001
           ADD 1                        TO WS-LINE-CNT.                 08670001
                                                                        08680001
       3900-EXIT.                                                       08690001
           EXIT.                                                        08700001
                                                                        08710001
       3920-WRITE-HEADING.                                              08720001
                                                                        08730001
           ADD 1                        TO WS-PAGE-COUNT.               08740001
           WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-TITLE               08750001
               AFTER ADVANCING PAGE.                                    08760001
           WRITE SEARCH-RESULTS-RPT-REC FROM WS-RPT-HEADING.            08770001
           MOVE ZERO                    TO WS-LINE-CNT.                 08780001
                                                                        08790001
       3920-EXIT.                                                       08800001
           EXIT.                                                        08810001
                                                                        08820001
       3950-RESOLVE-WAREHOUSE-NAME.                                     08830001
                                                                        08840001
           MOVE SPACES                  TO WRD-WAREHOUSE.               08850001
           PERFORM 3955-SCAN-ONE-WAREHOUSE THRU 3955-EXIT               08860001
               VARYING WS-WH-SUB FROM 1 BY 1                            08870001
               UNTIL WS-WH-SUB   > WWH-WAREHOUSE-TABLE-CNT              08880001
                  OR WRD-WAREHOUSE NOT = SPACES.                        08890001
                                                                        08900001
       3950-EXIT.                                                       08910001
           EXIT.                                                        08920001
                                                                        08930001
       3955-SCAN-ONE-WAREHOUSE.                                         08940001
                                                                        08950001
           IF WWH-TAB-ID(WS-WH-SUB) = WIV-TAB-WH-ID(WS-INV-SUB)         08960001
               MOVE WWH-TAB-NAME(WS-WH-SUB) (1:28) TO WRD-WAREHOUSE.    08970001
                                                                        08980001
       3955-EXIT.                                                       08990001
           EXIT.                                                        09000001
                                                                        09010001
       3960-RESOLVE-SHELF-CODE.                                         09020001
                                                                        09030001
           MOVE '-NONE'                 TO WS-SHELF-CODE-HOLD.          09040001
           IF WIV-TAB-SHELF-ID(WS-INV-SUB) NOT = ZERO                   09050001
               PERFORM 3965-SCAN-ONE-SHELF THRU 3965-EXIT               09060001
                   VARYING WS-SHLF-SUB FROM 1 BY 1                      09070001
                   UNTIL WS-SHLF-SUB > WSH-SHELF-TABLE-CNT.             09080001
                                                                        09090001
       3960-EXIT.                                                       09100001
           EXIT.                                                        09110001
                                                                        09120001
       3965-SCAN-ONE-SHELF.                                             09130001
                                                                        09140001
           IF WSH-TAB-ID(WS-SHLF-SUB) = WIV-TAB-SHELF-ID(WS-INV-SUB)    09150001
               MOVE WSH-TAB-CODE(WS-SHLF-SUB) (1:10)                    09160001
                                        TO WS-SHELF-CODE-HOLD.          09170001
                                                                        09180001
       3965-EXIT.                                                       09190001
           EXIT.                                                        09200001
                                                                        09210001
       3970-RESOLVE-CATEGORY-NAME.                                      09220001
                                                                        09230001
           MOVE '(UNCATEGORIZED)'       TO WS-CAT-NAME-HOLD.            09240001
           PERFORM 3975-SCAN-ONE-CATEGORY THRU 3975-EXIT                09250001
               VARYING WS-CAT-SUB FROM 1 BY 1                           09260001
               UNTIL WS-CAT-SUB > WCT-CATEGORY-MAX.                     09270001
                                                                        09280001
       3970-EXIT.                                                       09290001
           EXIT.                                                        09300001
                                                                        09310001
       3975-SCAN-ONE-CATEGORY.                                          09320001
                                                                        09330001
           IF WCT-CATEGORY-ID(WS-CAT-SUB) =                             09340001
                                     WPR-TAB-CATEGORY-ID(WS-PROD-SUB)   09350001
               MOVE WCT-CATEGORY-NAME(WS-CAT-SUB)                       09360001
                                        TO WS-CAT-NAME-HOLD.            09370001
                                                                        09380001
       3975-EXIT.                                                       09390001
           EXIT.                                                        09400001
