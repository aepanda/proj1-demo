      ******************************************************************00010001
      * WAREHOUSE SHELF RECORD  -- WSHLFFL, RELATIVE ORGANIZATION      *00020001
      *                                                                *00030001
      *   THE BUSINESS KEY IS THE COMPOSITE (SHELF-WAREHOUSE-ID,      * 00040001
      *   SHELF-CODE); UNIQUE WITHIN A WAREHOUSE, NOT ACROSS THE WHOLE* 00050001
      *   PLANT. LOADED INTO WSH-SHELF-TABLE AND SEARCHED ASCENDING   * 00060001
      *   ON THE COMPOSITE KEY.                                       * 00070001
      ******************************************************************00080001
       01  WSH-SHELF-RECORD.                                            00090001
           05  WSH-ID                  PIC 9(09).                       00100001
           05  WSH-CODE                PIC X(40).                       00110001
           05  WSH-DESCRIPTION         PIC X(250).                      00120001
           05  WSH-WAREHOUSE-ID        PIC 9(09).                       00130001
           05  FILLER                  PIC X(10).                       00140001
                                                                        00150001
      ******************************************************************00160001
      *    IN-MEMORY SHELF TABLE -- LOADED FROM WSHLFFL AT START       *00170001
      ******************************************************************00180001
                                                                        00190001
       01  WSH-SHELF-TABLE-CTL.                                         00200001
           05  WSH-SHELF-TABLE-MAX     PIC S9(05) COMP-3 VALUE +9999.   00210001
           05  WSH-SHELF-TABLE-CNT     PIC S9(05) COMP-3 VALUE ZERO.    00220001
           05  WSH-SHELF-NEXT-ID       PIC 9(09)        VALUE ZERO.     00230001
                                                                        00240001
       01  WSH-SHELF-TABLE.                                             00250001
           05  WSH-SHELF-TAB-ENT       OCCURS 0 TO 9999 TIMES           00260001
                                       DEPENDING ON WSH-SHELF-TABLE-CNT 00270001
                                       ASCENDING KEY IS WSH-TAB-WH-ID   00280001
                                                        WSH-TAB-CODE    00290001
                                       INDEXED BY WSH-SHELF-IDX.        00300001
               10  WSH-TAB-WH-ID       PIC 9(09).                       00310001
               10  WSH-TAB-CODE        PIC X(40).                       00320001
               10  WSH-TAB-ID          PIC 9(09).                       00330001
               10  WSH-TAB-DESC        PIC X(250).                      00340001
