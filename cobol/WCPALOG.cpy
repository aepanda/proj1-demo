      ******************************************************************00010001
      * ACTIVITY LOG RECORD (AUDIT TRAIL)  -- WALOGFL, LINE-SEQUENTIAL *00020001
      *                                                                *00030001
      *   THE UNIQUENESS KEY IS THE COMPOSITE (LOG-ENTITY-TYPE,       * 00040001
      *   LOG-ENTITY-ID, LOG-ACTION). AT MOST ONE CREATE, ONE UPDATE,  *00050001
      *   AND ONE DELETE ROW EXISTS PER ENTITY INSTANCE; A LATER      * 00060001
      *   REWRITE OF THE SAME ACTION UPDATES THAT ONE ROW RATHER THAN * 00070001
      *   APPENDING A NEW ONE. WIMS04 LOADS THIS TABLE ONCE PER RUN,  * 00080001
      *   SEARCHES IT ASCENDING ON THE COMPOSITE KEY, AND REWRITES    * 00090001
      *   THE WHOLE FILE AT END OF JOB.                               * 00100001
      ******************************************************************00110001
       01  WAL-ACTIVITY-LOG-RECORD.                                     00120001
           05  WAL-ID                  PIC 9(09).                       00130001
           05  WAL-ENTITY-TYPE         PIC X(10).                       00140001
               88  WAL-ENTITY-WAREHOUSE              VALUE 'WAREHOUSE'. 00150001
               88  WAL-ENTITY-INVENTORY              VALUE 'INVENTORY'. 00160001
               88  WAL-ENTITY-PRODUCT                VALUE 'PRODUCT'.   00170001
           05  WAL-ENTITY-ID           PIC 9(09).                       00190001
           05  WAL-ACTION              PIC X(06).                       00200001
               88  WAL-ACTION-CREATE                 VALUE 'CREATE'.    00210001
               88  WAL-ACTION-UPDATE                 VALUE 'UPDATE'.    00220001
               88  WAL-ACTION-DELETE                 VALUE 'DELETE'.    00230001
           05  WAL-CREATED-AT          PIC X(26).                       00240001
           05  WAL-UPDATED-AT          PIC X(26).                       00250001
           05  WAL-DELETED-AT          PIC X(26).                       00260001
           05  WAL-DETAILS             PIC X(250).                      00270001
           05  FILLER                  PIC X(20).                       00280001
                                                                        00290001
      ******************************************************************00300001
      *    IN-MEMORY LOG TABLE -- LOADED FROM WALOGFL AT START         *00310001
      ******************************************************************00320001
                                                                        00330001
       01  WAL-LOG-TABLE-CTL.                                           00340001
           05  WAL-LOG-TABLE-MAX       PIC S9(05) COMP-3 VALUE +9999.   00350001
           05  WAL-LOG-TABLE-CNT       PIC S9(05) COMP-3 VALUE ZERO.    00360001
           05  WAL-LOG-NEXT-ID         PIC 9(09)        VALUE ZERO.     00370001
                                                                        00380001
       01  WAL-LOG-TABLE.                                               00390001
           05  WAL-LOG-TAB-ENT         OCCURS 0 TO 9999 TIMES           00400001
                                       DEPENDING ON WAL-LOG-TABLE-CNT   00410001
                                       INDEXED BY WAL-LOG-IDX.          00450001
               10  WAL-TAB-ENTITY-TYPE PIC X(10).                       00460001
               10  WAL-TAB-ENTITY-ID   PIC 9(09).                       00470001
               10  WAL-TAB-ACTION      PIC X(06).                       00480001
               10  WAL-TAB-ID          PIC 9(09).                       00490001
               10  WAL-TAB-CREATED-AT  PIC X(26).                       00500001
               10  WAL-TAB-UPDATED-AT  PIC X(26).                       00510001
               10  WAL-TAB-DELETED-AT  PIC X(26).                       00520001
               10  WAL-TAB-DETAILS     PIC X(250).                      00530001
