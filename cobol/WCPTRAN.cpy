      ******************************************************************00010001
      * WIM MAINTENANCE TRANSACTION RECORD -- WTRANFL, LINE-SEQUENTIAL *00020001
      *                                                                *00030001
      *   ONE RECORD PER MAINTENANCE REQUEST FED TO WIM100. THE       * 00040001
      *   TRANSACTION CODE SELECTS WHICH GROUP BELOW IS MEANINGFUL,   * 00050001
      *   AND WIM100 ROUTES THE RECORD TO WIMS01 (PRODUCT), WIMS02    * 00060001
      *   (WAREHOUSE), OR WIMS03 (INVENTORY) ACCORDINGLY.             * 00070001
      ******************************************************************00080001
       01  WTR-TRANSACTION-RECORD.                                      00090001
           05  WTR-TRANS-CODE          PIC X(04).                       00100001
               88  WTR-PROD-GET-CREATE            VALUE 'PGOC'.         00110001
               88  WTR-PROD-UPDATE                VALUE 'PUPD'.         00120001
               88  WTR-PROD-DELETE                VALUE 'PDEL'.         00130001
               88  WTR-WRHS-CREATE                VALUE 'WCRE'.         00140001
               88  WTR-WRHS-UPDATE                VALUE 'WUPD'.         00150001
               88  WTR-WRHS-DELETE                VALUE 'WDEL'.         00160001
               88  WTR-INV-ADD                    VALUE 'IADD'.         00170001
               88  WTR-INV-UPDATE                 VALUE 'IUPD'.         00180001
               88  WTR-INV-DELETE                 VALUE 'IDEL'.         00190001
               88  WTR-INV-TRANSFER                VALUE 'IXFR'.        00200001
           05  WTR-SUPPLIED-FIELDS.                                     00210001
               10  WTR-SF-NAME         PIC X(01).                       00220001
               10  WTR-SF-DESC         PIC X(01).                       00230001
               10  WTR-SF-ACTIVE       PIC X(01).                       00240001
               10  WTR-SF-CATEGORY     PIC X(01).                       00250001
               10  WTR-SF-LOCATION     PIC X(01).                       00260001
               10  WTR-SF-CAPACITY     PIC X(01).                       00270001
               10  WTR-SF-QTY          PIC X(01).                       00280001
               10  WTR-SF-EXPIRATION   PIC X(01).                       00290001
               10  WTR-SF-SHELF        PIC X(01).                       00300001
                   88  WTR-FIELD-SUPPLIED           VALUE 'Y'.          00310001
                   88  WTR-FIELD-OMITTED            VALUE 'N'.          00320001
           05  WTR-PRODUCT-DATA.                                        00330001
               10  WTR-PROD-ID         PIC 9(09).                       00340001
               10  WTR-PROD-SKU        PIC X(40).                       00350001
               10  WTR-PROD-NAME       PIC X(100).                      00360001
               10  WTR-PROD-DESC       PIC X(250).                      00370001
               10  WTR-PROD-ACTIVE     PIC X(01).                       00380001
               10  WTR-PROD-CATEGORY-ID                                 00390001
                                       PIC 9(09).                       00400001
           05  WTR-WAREHOUSE-DATA.                                      00410001
               10  WTR-WRHS-ID         PIC 9(09).                       00420001
               10  WTR-WRHS-NAME       PIC X(255).                      00430001
               10  WTR-WRHS-LOCATION   PIC X(500).                      00440001
               10  WTR-WRHS-CAPACITY   PIC 9(09).                       00450001
               10  WTR-WRHS-ACTIVE     PIC X(01).                       00460001
           05  WTR-INVENTORY-DATA.                                      00470001
               10  WTR-INV-ID          PIC 9(09).                       00480001
               10  WTR-INV-WAREHOUSE-ID                                 00490001
                                       PIC 9(09).                       00500001
               10  WTR-INV-SHELF-CODE  PIC X(40).                       00510001
               10  WTR-INV-SHELF-ID    PIC 9(09).                       00520001
               10  WTR-INV-QTY         PIC S9(09).                      00530001
               10  WTR-INV-EXPIRATION  PIC 9(08).                       00540001
               10  WTR-INV-REASON      PIC X(60).                       00550001
           05  WTR-TRANSFER-DATA.                                       00560001
               10  WTR-XFER-PRODUCT-ID PIC 9(09).                       00570001
               10  WTR-XFER-QTY        PIC 9(09).                       00580001
               10  WTR-XFER-SOURCE-WH  PIC 9(09).                       00590001
               10  WTR-XFER-DEST-WH    PIC 9(09).                       00600001
           05  FILLER                  PIC X(20).                       00610001
